000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD02.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            04/29/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   B U D G E T   P R O G R E S S   *
001200*                                                             *
001300*   RECOMPUTES EACH BUDGET'S SPENT-TO-DATE AGAINST THE        *
001400*   TRANSACTION MASTER, REWRITES THE BUDGET MASTER WITH THE   *
001500*   NEW SPENT FIGURE, AND PRINTS A PROGRESS LINE PER BUDGET.  *
001600*   THE OLD FLAT SPENT-AMOUNT LISTING IS NOW A PERCENT-OF-    *
001700*   LIMIT FIGURE, SAME AS THE SPENT-VERSUS-LIMIT PERCENTAGE.  *
001800*                                                             *
001900***************************************************************
002000*                     C H A N G E   L O G                     *
002100***************************************************************
002200*   DATE      BY   REQUEST    DESCRIPTION                     *
002300*   --------  ---  ---------  ------------------------------- *
002400*   04/29/91  AL   CR-8810    ORIGINAL WRITE-UP.               *  CR8810  
002500*   12/03/91  AL   CR-8861    ADDED OLD-MASTER / NEW-MASTER    *  CR8861  
002600*                             REWRITE OF BUDGETS INSTEAD OF    *
002700*                             AN IN-PLACE UPDATE.              *
002800*   07/19/93  SK   CR-9110    OVER-THRESHOLD FLAG ADDED TO THE *  CR9110  
002900*                             PROGRESS LINE.                   *
003000*   02/11/95  AL   CR-9205    NON-TARGET-USER BUDGETS NOW PASS *  CR9205  
003100*                             THROUGH UNCHANGED INSTEAD OF     *
003200*                             BEING DROPPED FROM BUDGOUT.      *
003300*   01/14/97  SK   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003400*   10/09/98  DW   CR-9412    Y2K - 4-DIGIT YEAR CONFIRMED IN  *  CR9412  
003500*                             BUD-START-DATE / BUD-END-DATE.   *
003600*   05/17/99  AL   CR-9461    PROGRESS % ROUNDING CHANGED TO   *  CR9461  
003700*                             4-DEC HALF-UP DIVIDE PER FINANCE *
003800*                             DEPT STANDARD.                   *
003810*   01/10/00  SK   CR-9505    ALERT FLAG NOW RE-EVALUATED EVERY*  CR9505  
003820*                             RUN INSTEAD OF STICKING ONCE A   *          
003830*                             BUDGET CROSSES THRESHOLD.        *          
003900***************************************************************
004000
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-TRAN-TYPE IS 'I' 'E'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT PARMCARD    ASSIGN TO PARMCARD
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT TRANFILE    ASSIGN TO TRANFILE
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT BUDGIN      ASSIGN TO BUDGIN
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT BUDGOUT     ASSIGN TO BUDGOUT
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT PROGOUT     ASSIGN TO PROGOUT
006400         ORGANIZATION IS RECORD SEQUENTIAL.
006500
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  PARMCARD
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 20 CHARACTERS
007300     DATA RECORD IS PARM-REC.
007400 01  PARM-REC.
007500     05  PARM-USER-ID          PIC 9(5).
007600     05  PARM-RUN-DATE         PIC 9(8).
007700     05  FILLER                PIC X(7).
007750 01  PARM-REC-CHECK REDEFINES PARM-REC.
007760     05  FILLER                PIC X(20).
007800
007900 FD  TRANFILE
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 88 CHARACTERS
008200     DATA RECORD IS TRAN-REC.
008300 01  TRAN-REC.
008400     05  TRAN-ID               PIC 9(9).
008500     05  TRAN-USER-ID          PIC 9(5).
008600     05  TRAN-CATEGORY-ID      PIC 9(5).
008700     05  TRAN-TYPE             PIC X(1).
008703         88  TRAN-IS-INCOME       VALUE 'I'.
008706         88  TRAN-IS-EXPENSE      VALUE 'E'.
008800     05  TRAN-AMOUNT           PIC S9(13)V99.
008900     05  TRAN-DATE             PIC 9(8).
009000     05  TRAN-DESC             PIC X(40).
009100     05  FILLER                PIC X(5).
009200
009300 FD  BUDGIN
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 71 CHARACTERS
009600     DATA RECORD IS BUD-REC.
009700 01  BUD-REC.
009800     05  BUD-ID                PIC 9(5).
009900     05  BUD-USER-ID           PIC 9(5).
010000     05  BUD-CATEGORY-ID       PIC 9(5).
010100     05  BUD-AMOUNT            PIC S9(13)V99.
010200     05  BUD-START-DATE        PIC 9(8).
010300     05  BUD-END-DATE          PIC 9(8).
010400     05  BUD-ALERT-THRESHOLD   PIC 9(3)V99.
010500     05  BUD-SPENT             PIC S9(13)V99.
010600     05  FILLER                PIC X(5).
010700
010800 FD  BUDGOUT
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 71 CHARACTERS
011100     DATA RECORD IS BUD-OUT-REC.
011200 01  BUD-OUT-REC.
011205     05  FILLER              PIC X(71).
011300
011400 FD  PROGOUT
011500     LABEL RECORD IS OMITTED
011600     RECORD CONTAINS 80 CHARACTERS
011700     DATA RECORD IS PROG-LINE.
011800 01  PROG-LINE.
011805     05  FILLER              PIC X(80).
011900
012000
012100 WORKING-STORAGE SECTION.
012110 77  MORE-RECS             PIC XXX        VALUE 'YES'.
012120     88  MORE-RECORDS-EXIST        VALUE 'YES'.
012130     88  NO-MORE-RECORDS           VALUE 'NO '.
012140 77  IX                    PIC 9(4)  COMP VALUE ZERO.
012200
012300 01  WORK-AREA.
012500     05  MORE-TRAN             PIC XXX        VALUE 'YES'.
012633    05  FILLER              PIC X(01).
012700
012800 01  RUN-CONTROL.
012900     05  RUN-USER-ID           PIC 9(5).
013000     05  RUN-DATE              PIC 9(8).
013033    05  FILLER              PIC X(01).
013100
013200 01  TRAN-TABLE-CTL.
013300     05  TT-COUNT              PIC 9(5)  COMP VALUE ZERO.
013333    05  FILLER              PIC X(01).
013400 01  TRAN-TABLE.
013500     05  TT-ROW OCCURS 2000 TIMES
013600                 INDEXED BY TT-IX.
013700         10  TT-TYPE           PIC X(1).
013703         88  TT-INCOME            VALUE 'I'.
013706         88  TT-EXPENSE           VALUE 'E'.
013800         10  TT-AMOUNT         PIC S9(13)V99.
013900         10  TT-DATE           PIC 9(8).
014000         10  TT-CAT-ID         PIC 9(5).
014033    05  FILLER              PIC X(01).
014100
014200 01  CALC-AREA.
014300     05  RATIO              PIC S9V9(4)   VALUE ZERO.
014400     05  REMAINING          PIC S9(13)V99 VALUE ZERO.
014500     05  PROGRESS-PCT       PIC S9(3)V99  VALUE ZERO.
014600     05  ACTIVE-FLAG        PIC X(1)      VALUE 'N'.
014700     05  ALERT-FLAG         PIC X(1)      VALUE 'N'.
014703         88  BUD-OVER-ALERT       VALUE 'Y'.
014706         88  BUD-UNDER-ALERT      VALUE 'N'.
014733    05  FILLER              PIC X(01).
014800
014900*    A BUDGET WINDOW LOOKS LIKE A DATE, REDEFINED FOR THE
015000*    ACTIVE-ON-RUN-DATE COMPARISON BELOW.
015100 01  BUDGET-WINDOW.
015200     05  BW-START              PIC 9(8).
015300     05  BW-END                PIC 9(8).
015333    05  FILLER              PIC X(01).
015400 01  BUDGET-WINDOW-PARTS REDEFINES BUDGET-WINDOW.
015500     05  BW-START-P            PIC 9(8).
015600     05  BW-END-P              PIC 9(8).
015700
015800 01  PROG-LINE-OUT.
015900     05  PL-BUD-ID             PIC 9(5).
016000     05  FILLER                PIC X         VALUE ','.
016100     05  PL-AMOUNT             PIC -9(12)9.99.
016200     05  FILLER                PIC X         VALUE ','.
016300     05  PL-SPENT              PIC -9(12)9.99.
016400     05  FILLER                PIC X         VALUE ','.
016500     05  PL-REMAINING          PIC -9(12)9.99.
016600     05  FILLER                PIC X         VALUE ','.
016700     05  PL-PROGRESS           PIC -999.99.
016800     05  FILLER                PIC X         VALUE ','.
016900     05  PL-ALERT-FLAG         PIC X(1).
016950 01  PROG-LINE-CHECK REDEFINES PROG-LINE-OUT.
016960     05  FILLER                PIC X(70).
017000
017100
017200 PROCEDURE DIVISION.
017300
017400 0000-FINBUD02.
017500     PERFORM 1000-INIT.
017600     PERFORM 2000-MAINLINE
017700         UNTIL MORE-RECS = 'NO'.
017800     PERFORM 3000-CLOSING.
017900     STOP RUN.
018000
018100
018200 1000-INIT.
018300
018400     OPEN INPUT PARMCARD.
018500     READ PARMCARD
018600         AT END
018700             MOVE ZERO TO RUN-USER-ID RUN-DATE.
018800     CLOSE PARMCARD.
018900     MOVE PARM-USER-ID TO RUN-USER-ID.
019000     MOVE PARM-RUN-DATE TO RUN-DATE.
019100
019200     OPEN INPUT TRANFILE.
019300     READ TRANFILE
019400         AT END
019500             MOVE 'NO' TO MORE-TRAN.
019600     PERFORM 1100-BUFFER-TRAN
019700         UNTIL MORE-TRAN = 'NO'.
019800     CLOSE TRANFILE.
019900
020000     OPEN INPUT BUDGIN.
020100     OPEN OUTPUT BUDGOUT.
020200     OPEN OUTPUT PROGOUT.
020300
020400     PERFORM 9000-READ.
020500
020600
020700 1100-BUFFER-TRAN.
020800
020900     IF TRAN-USER-ID = RUN-USER-ID  AND  TT-COUNT < 2000
021000         ADD 1 TO TT-COUNT
021100         SET TT-IX TO TT-COUNT
021200         MOVE TRAN-TYPE TO TT-TYPE(TT-IX)
021300         MOVE TRAN-AMOUNT TO TT-AMOUNT(TT-IX)
021400         MOVE TRAN-DATE TO TT-DATE(TT-IX)
021500         MOVE TRAN-CATEGORY-ID TO TT-CAT-ID(TT-IX)
021600     END-IF.
021700
021800     READ TRANFILE
021900         AT END
022000             MOVE 'NO' TO MORE-TRAN.
022100
022200
022300 2000-MAINLINE.
022400
022500     IF BUD-USER-ID = RUN-USER-ID
022600         PERFORM 2100-CALCS
022700         PERFORM 2200-WRITE-PROGRESS
022800     END-IF.
022900
023000     WRITE BUD-OUT-REC FROM BUD-REC.
023100
023200     PERFORM 9000-READ.
023300
023400
023500 2100-CALCS.
023600
023700     MOVE ZERO TO BUD-SPENT.
023800
023900     PERFORM 2110-SUM-ONE-TRAN THRU 2110-SUM-ONE-TRAN-EXIT
023910         VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT.
024700
024800     COMPUTE REMAINING = BUD-AMOUNT - BUD-SPENT.
024900
025000     IF BUD-AMOUNT > 0
025100         COMPUTE RATIO ROUNDED = BUD-SPENT / BUD-AMOUNT
025200         COMPUTE PROGRESS-PCT ROUNDED = RATIO * 100
025300     ELSE
025400         MOVE ZERO TO PROGRESS-PCT
025500     END-IF.
025600
025700     IF PROGRESS-PCT >= BUD-ALERT-THRESHOLD
025800         MOVE 'Y' TO ALERT-FLAG
025900     ELSE
026000         MOVE 'N' TO ALERT-FLAG
026100     END-IF.
026200
026300     MOVE BUD-START-DATE TO BW-START.
026400     MOVE BUD-END-DATE TO BW-END.
026500     IF BW-START <= RUN-DATE  AND  RUN-DATE <= BW-END
026600         MOVE 'Y' TO ACTIVE-FLAG
026700     ELSE
026800         MOVE 'N' TO ACTIVE-FLAG
026900     END-IF.
027000
027100
027110 2110-SUM-ONE-TRAN.
027120
027130     IF TT-CAT-ID(IX) = BUD-CATEGORY-ID  AND
027140        TT-TYPE(IX) = 'E'                AND
027150        TT-DATE(IX) >= BUD-START-DATE     AND
027160        TT-DATE(IX) <= BUD-END-DATE
027170         ADD TT-AMOUNT(IX) TO BUD-SPENT
027180     END-IF.
027190
027195 2110-SUM-ONE-TRAN-EXIT.
027196     EXIT.
027197
027198
027200 2200-WRITE-PROGRESS.
027300
027400     MOVE BUD-ID TO PL-BUD-ID.
027500     MOVE BUD-AMOUNT TO PL-AMOUNT.
027600     MOVE BUD-SPENT TO PL-SPENT.
027700     MOVE REMAINING TO PL-REMAINING.
027800     MOVE PROGRESS-PCT TO PL-PROGRESS.
027900     MOVE ALERT-FLAG TO PL-ALERT-FLAG.
028000
028100     WRITE PROG-LINE FROM PROG-LINE-OUT.
028200
028300
028400 3000-CLOSING.
028500
028600     CLOSE BUDGIN.
028700     CLOSE BUDGOUT.
028800     CLOSE PROGOUT.
028900
029000
029100 9000-READ.
029200
029300     READ BUDGIN
029400         AT END
029500             MOVE 'NO' TO MORE-RECS.

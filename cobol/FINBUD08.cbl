000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD08.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            10/14/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   B U D G E T   A D V I S O R     *
001200*                                                             *
001300*   RUNS THE SAVINGS-RATE AND CATEGORY-OVERSPEND ADVICE       *
001400*   RULES AGAINST THE CURRENT MONTH, PRIORITY-SORTS THE       *
001500*   RESULT, AND PRINTS THE TOP FIVE.  THE OLD RENT-SCHEDULE    *
001600*   EVALUATE TABLES FROM THE APARTMENT REPORT NOW DRIVE THE    *
001700*   RECOMMENDED-SPENDING RATE LOOKUP.                          *
001800*                                                             *
001900***************************************************************
002000*                     C H A N G E   L O G                     *
002100***************************************************************
002200*   DATE      BY   REQUEST    DESCRIPTION                     *
002300*   --------  ---  ---------  ------------------------------- *
002400*   10/14/91  AL   CR-8870    ORIGINAL WRITE-UP.               *  CR8870  
002500*   06/02/92  AL   CR-8912    CATEGORY-OVERSPEND RULE ADDED.   *  CR8912  
002600*   02/25/94  SK   CR-9165    RENT CATEGORY EXEMPTED FROM THE  *  CR9165  
002700*                             OVERSPEND RULE.                  *
002800*   09/13/95  AL   CR-9245    "WELL BALANCED" DEFAULT ADVICE   *  CR9245  
002900*                             ADDED WHEN NO RULE FIRES.        *
003000*   01/14/97  DW   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003100*   10/09/98  DW   CR-9412    Y2K - 4-DIGIT YEAR CONFIRMED IN  *  CR9412  
003200*                             THE CURRENT-MONTH WINDOW CALC.   *
003300*   04/06/99  SK   CR-9458    OUTPUT CAPPED AT FIVE ADVICE     *  CR9458  
003400*                             LINES PER FINANCE DEPT REQUEST.  *
003410*   03/01/00  SK   CR-9524    PRIORITY TIE AT THE HIGH/MEDIUM  *  CR9524  
003420*                             BOUNDARY NOW BREAKS BY CURRENT   *          
003430*                             SPENDING, HIGHEST FIRST.         *          
003500***************************************************************
003600
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-PRIORITY IS 'H' 'M' 'L'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT PARMCARD    ASSIGN TO PARMCARD
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT TRANFILE    ASSIGN TO TRANFILE
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT CATFILE     ASSIGN TO CATFILE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT PROFILE     ASSIGN TO PROFILE
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT ADVOUT      ASSIGN TO ADVOUT
006000         ORGANIZATION IS RECORD SEQUENTIAL.
006100
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  PARMCARD
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 20 CHARACTERS
006900     DATA RECORD IS PARM-REC.
007000 01  PARM-REC.
007100     05  PARM-USER-ID          PIC 9(5).
007200     05  PARM-RUN-DATE         PIC 9(8).
007300     05  FILLER                PIC X(7).
007400
007500 FD  TRANFILE
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 88 CHARACTERS
007800     DATA RECORD IS TRAN-REC.
007900 01  TRAN-REC.
008000     05  TRAN-ID               PIC 9(9).
008100     05  TRAN-USER-ID          PIC 9(5).
008200     05  TRAN-CATEGORY-ID      PIC 9(5).
008300     05  TRAN-TYPE             PIC X(1).
008303         88  TRAN-IS-INCOME       VALUE 'I'.
008306         88  TRAN-IS-EXPENSE      VALUE 'E'.
008400     05  TRAN-AMOUNT           PIC S9(13)V99.
008500     05  TRAN-DATE             PIC 9(8).
008600     05  TRAN-DESC             PIC X(40).
008700     05  FILLER                PIC X(5).
008800
008900 FD  CATFILE
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 30 CHARACTERS
009200     DATA RECORD IS CAT-REC.
009300 01  CAT-REC.
009400     05  CAT-ID                PIC 9(5).
009500     05  CAT-NAME              PIC X(20).
009600     05  FILLER                PIC X(5).
009700
009800 FD  PROFILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 25 CHARACTERS
010100     DATA RECORD IS PROF-REC.
010200 01  PROF-REC.
010300     05  PROF-USER-ID          PIC 9(5).
010400     05  PROF-MONTHLY-INCOME   PIC S9(13)V99.
010500     05  FILLER                PIC X(5).
010600
010700 FD  ADVOUT
010800     LABEL RECORD IS OMITTED
010900     RECORD CONTAINS 160 CHARACTERS
011000     DATA RECORD IS ADV-LINE.
011100 01  ADV-LINE.
011105     05  FILLER              PIC X(160).
011200
011300
011400 WORKING-STORAGE SECTION.
011410 77  MORE-RECS             PIC XXX        VALUE 'YES'.
011420     88  MORE-RECORDS-EXIST        VALUE 'YES'.
011430     88  NO-MORE-RECORDS           VALUE 'NO '.
011440 77  IX                    PIC 9(4)  COMP VALUE ZERO.
011500
011600 01  WORK-AREA.
011800     05  EOF-CAT            PIC XXX        VALUE 'NO'.
011900     05  EOF-PROF           PIC XXX        VALUE 'NO'.
012000     05  FOUND-PROF         PIC XXX        VALUE 'NO'.
012100     05  SWAP-FLAG          PIC XXX        VALUE 'NO'.
012200     05  C-CAT-CTR             PIC 9(3)  COMP VALUE ZERO.
012400     05  JX                    PIC 9(4)  COMP VALUE ZERO.
012433    05  FILLER              PIC X(01).
012500
012600 01  RUN-CONTROL.
012700     05  RUN-USER-ID           PIC 9(5).
012800     05  RUN-DATE              PIC 9(8).
012900     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
013000         10  RUN-YY            PIC 9(4).
013100         10  RUN-MM            PIC 9(2).
013200         10  RUN-DD            PIC 9(2).
013233    05  FILLER              PIC X(01).
013300
013400 01  CURR-MONTH-BOUNDS.
013500     05  CMB-FIRST             PIC 9(8).
013600     05  CMB-LAST              PIC 9(8).
013633    05  FILLER              PIC X(01).
013700
013800 01  DAYS-IN-MONTH-TABLE.
013900     05  FILLER                PIC 9(2)       VALUE 31.
014000     05  FILLER                PIC 9(2)       VALUE 28.
014100     05  FILLER                PIC 9(2)       VALUE 31.
014200     05  FILLER                PIC 9(2)       VALUE 30.
014300     05  FILLER                PIC 9(2)       VALUE 31.
014400     05  FILLER                PIC 9(2)       VALUE 30.
014500     05  FILLER                PIC 9(2)       VALUE 31.
014600     05  FILLER                PIC 9(2)       VALUE 31.
014700     05  FILLER                PIC 9(2)       VALUE 30.
014800     05  FILLER                PIC 9(2)       VALUE 31.
014900     05  FILLER                PIC 9(2)       VALUE 30.
015000     05  FILLER                PIC 9(2)       VALUE 31.
015100 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-TABLE.
015200     05  DIM-DAYS              PIC 9(2)  OCCURS 12 TIMES.
015300
015400 01  CAT-TABLE.
015500     05  CT-ROW OCCURS 200 TIMES
015600                 INDEXED BY CT-IX.
015700         10  CT-ID             PIC 9(5).
015800         10  CT-NAME           PIC X(20).
015833    05  FILLER              PIC X(01).
015900 01  RENT-CAT-ID             PIC 9(5)  VALUE ZERO.
016000
016100 01  CAT-EXPENSE-TABLE.
016200     05  CE-ROW OCCURS 200 TIMES
016300                 INDEXED BY CE-IX.
016400         10  CE-CAT-ID         PIC 9(5).
016500         10  CE-AMOUNT         PIC S9(13)V99.
016533    05  FILLER              PIC X(01).
016600 01  CAT-EXPENSE-CTR            PIC 9(3)  COMP VALUE ZERO.
016700
016800 01  MONTH-TOTALS.
016900     05  MT-INCOME             PIC S9(13)V99 VALUE ZERO.
017000     05  MT-EXPENSE            PIC S9(13)V99 VALUE ZERO.
017033    05  FILLER              PIC X(01).
017100
017200 01  ADVICE-AREA.
017300     05  EFF-INCOME         PIC S9(13)V99 VALUE ZERO.
017400     05  DIFF               PIC S9(13)V99 VALUE ZERO.
017500     05  RATIO              PIC S9V9(4)   VALUE ZERO.
017600     05  SAV-RATE           PIC S9(3)V99  VALUE ZERO.
017700     05  PCT-INCOME         PIC S9(3)V99  VALUE ZERO.
017800     05  RATE-PCT           PIC 9(3)  COMP VALUE ZERO.
017900     05  RECOMMENDED        PIC S9(13)V99 VALUE ZERO.
017933    05  FILLER              PIC X(01).
018000
018100 01  ADV-TABLE-CTL.
018200     05  AD-COUNT              PIC 9(2)  COMP VALUE ZERO.
018233    05  FILLER              PIC X(01).
018300 01  ADV-TABLE.
018400     05  AD-ROW OCCURS 20 TIMES
018500                 INDEXED BY AD-IX.
018600         10  AD-CATEGORY       PIC X(20).
018700         10  AD-CURRENT        PIC S9(13)V99.
018800         10  AD-RECOMMENDED    PIC S9(13)V99.
018900         10  AD-PCT-INCOME     PIC S9(3)V99.
019000         10  AD-PRIORITY       PIC X(6).
019003         88  AD-IS-HIGH           VALUE 'HIGH  '.
019006         88  AD-IS-MEDIUM         VALUE 'MEDIUM'.
019009         88  AD-IS-LOW            VALUE 'LOW   '.
019100         10  AD-RANK           PIC 9(1)  COMP.
019200         10  AD-TEXT           PIC X(80).
019233    05  FILLER              PIC X(01).
019300
019400 01  SWAP-AREA.
019500     05  SW-CATEGORY           PIC X(20).
019600     05  SW-CURRENT            PIC S9(13)V99.
019700     05  SW-RECOMMENDED        PIC S9(13)V99.
019800     05  SW-PCT-INCOME         PIC S9(3)V99.
019900     05  SW-PRIORITY           PIC X(6).
020000     05  SW-RANK               PIC 9(1)  COMP.
020100     05  SW-TEXT               PIC X(80).
020133    05  FILLER              PIC X(01).
020200
020300 01  ADV-LINE-OUT.
020400     05  AL-CATEGORY           PIC X(20).
020500     05  FILLER                PIC X        VALUE ','.
020600     05  AL-CURRENT            PIC -9(12)9.99.
020700     05  FILLER                PIC X        VALUE ','.
020800     05  AL-RECOMMENDED        PIC -9(12)9.99.
020900     05  FILLER                PIC X        VALUE ','.
021000     05  AL-PCT-INCOME         PIC -999.99.
021100     05  FILLER                PIC X        VALUE ','.
021200     05  AL-PRIORITY           PIC X(6).
021300     05  FILLER                PIC X        VALUE ','.
021400     05  AL-TEXT               PIC X(80).
021450 01  ADV-LINE-CHECK REDEFINES ADV-LINE-OUT.
021460     05  FILLER                PIC X(152).
021500
021600
021700 PROCEDURE DIVISION.
021800
021900 0000-FINBUD08.
022000     PERFORM 1000-INIT.
022100
022200     IF PROF-MONTHLY-INCOME = ZERO
022300         PERFORM 2050-NO-INCOME-ADVICE
022400     ELSE
022500         PERFORM 2100-RULE-INCOME
022600         PERFORM 2200-RULE-SAVRATE
022700         PERFORM 2300-RULE-CATEGORY
022800         IF AD-COUNT = ZERO
022900             PERFORM 2600-DEFAULT-ADVICE
023000         END-IF
023100     END-IF.
023200
023300     PERFORM 2400-PRIORITY-SORT.
023400     PERFORM 2500-TOP5.
023500     PERFORM 3000-CLOSING.
023600     STOP RUN.
023700
023800
023900 1000-INIT.
024000
024100     OPEN INPUT PARMCARD.
024200     READ PARMCARD
024300         AT END
024400             MOVE ZERO TO RUN-USER-ID RUN-DATE.
024500     CLOSE PARMCARD.
024600     MOVE PARM-USER-ID TO RUN-USER-ID.
024700     MOVE PARM-RUN-DATE TO RUN-DATE.
024800
024900     OPEN INPUT CATFILE.
025000     PERFORM 1100-LOAD-CATEGORIES
025100         UNTIL EOF-CAT = 'YES'.
025200     CLOSE CATFILE.
025300
025400     OPEN INPUT PROFILE.
025500     PERFORM 1200-FIND-PROFILE
025600         UNTIL EOF-PROF = 'YES'  OR  FOUND-PROF = 'YES'.
025700     CLOSE PROFILE.
025800     IF FOUND-PROF = 'NO'
025900         MOVE ZERO TO PROF-MONTHLY-INCOME
026000     END-IF.
026100
026200     PERFORM 8100-FIRST-OF-MONTH.
026300     PERFORM 8200-LAST-OF-MONTH.
026400
026500     OPEN INPUT TRANFILE.
026600     OPEN OUTPUT ADVOUT.
026700     PERFORM 9000-READ
026800         UNTIL MORE-RECS = 'NO'.
026900     CLOSE TRANFILE.
027000
027100
027200 1100-LOAD-CATEGORIES.
027300     READ CATFILE
027400         AT END
027500             MOVE 'YES' TO EOF-CAT
027600         NOT AT END
027700             ADD 1 TO C-CAT-CTR
027800             SET CT-IX TO C-CAT-CTR
027900             MOVE CAT-ID TO CT-ID(CT-IX)
028000             MOVE CAT-NAME TO CT-NAME(CT-IX)
028100             IF CAT-NAME = 'Rent'
028200                 MOVE CAT-ID TO RENT-CAT-ID
028300             END-IF
028400     END-READ.
028500
028600
028700 1200-FIND-PROFILE.
028800     READ PROFILE
028900         AT END
029000             MOVE 'YES' TO EOF-PROF
029100         NOT AT END
029200             IF PROF-USER-ID = RUN-USER-ID
029300                 MOVE 'YES' TO FOUND-PROF
029400             END-IF
029500     END-READ.
029600
029700
029800 9000-READ.
029900
030000     READ TRANFILE
030100         AT END
030200             MOVE 'NO' TO MORE-RECS
030300         NOT AT END
030400             IF TRAN-USER-ID = RUN-USER-ID  AND
030500                TRAN-DATE >= CMB-FIRST      AND
030600                TRAN-DATE <= CMB-LAST
030700                 IF TRAN-TYPE = 'I'
030800                     ADD TRAN-AMOUNT TO MT-INCOME
030900                 ELSE
031000                     IF TRAN-TYPE = 'E'
031100                         ADD TRAN-AMOUNT TO MT-EXPENSE
031200                         PERFORM 9100-POST-CAT-EXPENSE
031300                     END-IF
031400                 END-IF
031500             END-IF
031600     END-READ.
031700
031800
031900 9100-POST-CAT-EXPENSE.
032000
032100     SET CE-IX TO 1.
032200     SEARCH CE-ROW VARYING CE-IX
032300         AT END
032400             ADD 1 TO CAT-EXPENSE-CTR
032500             SET CE-IX TO CAT-EXPENSE-CTR
032600             MOVE TRAN-CATEGORY-ID TO CE-CAT-ID(CE-IX)
032700             MOVE TRAN-AMOUNT TO CE-AMOUNT(CE-IX)
032800         WHEN CE-CAT-ID(CE-IX) = TRAN-CATEGORY-ID
032900             ADD TRAN-AMOUNT TO CE-AMOUNT(CE-IX)
033000     END-SEARCH.
033100
033200
033300 2050-NO-INCOME-ADVICE.
033400
033500     ADD 1 TO AD-COUNT.
033600     SET AD-IX TO AD-COUNT.
033700     MOVE 'Overall'          TO AD-CATEGORY(AD-IX).
033800     MOVE ZERO               TO AD-CURRENT(AD-IX).
033900     MOVE ZERO               TO AD-RECOMMENDED(AD-IX).
034000     MOVE ZERO               TO AD-PCT-INCOME(AD-IX).
034100     MOVE 'HIGH  '           TO AD-PRIORITY(AD-IX).
034200     MOVE 3                  TO AD-RANK(AD-IX).
034300     MOVE 'Set up your monthly income in your profile before'
034400         TO AD-TEXT(AD-IX).
034500
034600
034700*    EFFECTIVE INCOME USES THIS MONTH'S ACTUAL INCOME WHEN
034800*    THERE IS ANY, OTHERWISE FALLS BACK TO THE DECLARED
034900*    PROFILE FIGURE.
035000 2100-RULE-INCOME.
035100
035200     IF MT-INCOME > 0
035300         MOVE MT-INCOME TO EFF-INCOME
035400     ELSE
035500         MOVE PROF-MONTHLY-INCOME TO EFF-INCOME
035600     END-IF.
035700
035800
035900 2200-RULE-SAVRATE.
036000
036100     IF MT-EXPENSE > EFF-INCOME
036200         COMPUTE DIFF = MT-EXPENSE - EFF-INCOME
036300     ELSE
036400         COMPUTE DIFF = EFF-INCOME - MT-EXPENSE
036500     END-IF.
036600
036700     COMPUTE RATIO ROUNDED = DIFF / EFF-INCOME.
036800     COMPUTE SAV-RATE ROUNDED = RATIO * 100.
036900
037000     IF SAV-RATE < 10  AND  AD-COUNT < 20
037100         MOVE 80 TO RATE-PCT
037200         PERFORM 8500-APPLY-RATE
037300         ADD 1 TO AD-COUNT
037400         SET AD-IX TO AD-COUNT
037500         MOVE 'Overall'       TO AD-CATEGORY(AD-IX)
037600         MOVE MT-EXPENSE      TO AD-CURRENT(AD-IX)
037700         MOVE RECOMMENDED  TO AD-RECOMMENDED(AD-IX)
037800         MOVE SAV-RATE     TO AD-PCT-INCOME(AD-IX)
037900         MOVE 'HIGH  '        TO AD-PRIORITY(AD-IX)
038000         MOVE 3               TO AD-RANK(AD-IX)
038100         MOVE 'Savings rate is below 10 percent - trim spend'
038200             TO AD-TEXT(AD-IX)
038300     END-IF.
038400
038500
038600*    RENT IS EXEMPT FROM THE 20-PERCENT OVERSPEND RULE - A
038700*    HOUSING PAYMENT IS EXPECTED TO BE A LARGE FIXED SHARE.
038800 2300-RULE-CATEGORY.
038900
039000     PERFORM 2305-TEST-ONE-EXPENSE THRU 2305-TEST-ONE-EXPENSE-EXIT
039010         VARYING CE-IX FROM 1 BY 1 UNTIL CE-IX > CAT-EXPENSE-CTR.
039020
039030
039040 2305-TEST-ONE-EXPENSE.
039050
039060     IF CE-CAT-ID(CE-IX) NOT = RENT-CAT-ID  AND
039070        AD-COUNT < 20
039080         COMPUTE RATIO ROUNDED =
039090             CE-AMOUNT(CE-IX) / EFF-INCOME
039100         COMPUTE PCT-INCOME ROUNDED = RATIO * 100
039110         IF PCT-INCOME > 20
039120             MOVE 20 TO RATE-PCT
039130             PERFORM 8500-APPLY-RATE
039140             ADD 1 TO AD-COUNT
039150             SET AD-IX TO AD-COUNT
039160             PERFORM 2310-FIND-CAT-NAME
039170             MOVE CE-AMOUNT(CE-IX) TO AD-CURRENT(AD-IX)
039180             MOVE RECOMMENDED TO AD-RECOMMENDED(AD-IX)
039190             MOVE PCT-INCOME TO AD-PCT-INCOME(AD-IX)
039200             MOVE 'MEDIUM' TO AD-PRIORITY(AD-IX)
039210             MOVE 2 TO AD-RANK(AD-IX)
039220             MOVE 'Reduce spending in this category toward'
039230                 TO AD-TEXT(AD-IX)
039240         END-IF
039250     END-IF.
039260
039270 2305-TEST-ONE-EXPENSE-EXIT.
039280     EXIT.
041300
041400
041500 2310-FIND-CAT-NAME.
041600
041700     MOVE 'UNCATEGORIZED       ' TO AD-CATEGORY(AD-IX).
041800     SET CT-IX TO 1.
041900     SEARCH CT-ROW
042000         AT END
042100             CONTINUE
042200         WHEN CT-ID(CT-IX) = CE-CAT-ID(CE-IX)
042300             MOVE CT-NAME(CT-IX) TO AD-CATEGORY(AD-IX)
042400     END-SEARCH.
042500
042600
042700*    RECOMMENDED-SPENDING RATE TABLE - 80% RULE FOR THE
042800*    OVERALL SAVINGS ADVICE, 20% RULE FOR ANY ONE CATEGORY -
042900*    THE SAME EVALUATE-DRIVEN RATE LOOKUP SHAPE THE OLD RENT
043000*    REPORT USED FOR ITS BUILDING-CODE RATES.
043100 8500-APPLY-RATE.
043200
043300     EVALUATE RATE-PCT
043400         WHEN 80
043500             COMPUTE RECOMMENDED ROUNDED =
043600                 EFF-INCOME * 0.80
043700         WHEN 20
043800             COMPUTE RECOMMENDED ROUNDED =
043900                 EFF-INCOME * 0.20
044000         WHEN OTHER
044100             MOVE ZERO TO RECOMMENDED
044200     END-EVALUATE.
044300
044400
044500 2600-DEFAULT-ADVICE.
044600
044700     ADD 1 TO AD-COUNT.
044800     SET AD-IX TO AD-COUNT.
044900     MOVE 'Overall'          TO AD-CATEGORY(AD-IX).
045000     MOVE MT-EXPENSE         TO AD-CURRENT(AD-IX).
045100     MOVE MT-EXPENSE         TO AD-RECOMMENDED(AD-IX).
045200     MOVE SAV-RATE        TO AD-PCT-INCOME(AD-IX).
045300     MOVE 'LOW   '           TO AD-PRIORITY(AD-IX).
045400     MOVE 1                  TO AD-RANK(AD-IX).
045500     MOVE 'Spending is well balanced against income this mont'
045600         TO AD-TEXT(AD-IX).
045700
045800
045900*    SELECTION SORT - RANK DESCENDING (HIGH=3 FIRST), TIES
046000*    BROKEN BY CURRENT SPENDING DESCENDING.
046100 2400-PRIORITY-SORT.
046200
046300     IF AD-COUNT > 1
046400         PERFORM 2420-SORT-OUTER-PASS THRU 2420-SORT-OUTER-PASS-EXIT
046410             VARYING IX FROM 1 BY 1 UNTIL IX > AD-COUNT - 1
046420     END-IF.
046430
046440
046450 2420-SORT-OUTER-PASS.
046460
046470     PERFORM 2430-SORT-INNER-PASS THRU 2430-SORT-INNER-PASS-EXIT
046480         VARYING JX FROM IX + 1 BY 1 UNTIL JX > AD-COUNT.
046490
046500 2420-SORT-OUTER-PASS-EXIT.
046510     EXIT.
046520
046530
046540 2430-SORT-INNER-PASS.
046550
046560     PERFORM 2410-COMPARE-SWAP.
046570
046580 2430-SORT-INNER-PASS-EXIT.
046590     EXIT.
047200
047300
047400 2410-COMPARE-SWAP.
047500
047600     MOVE 'NO' TO SWAP-FLAG.
047700
047800     IF AD-RANK(JX) > AD-RANK(IX)
047900         MOVE 'YES' TO SWAP-FLAG
048000     ELSE
048100         IF AD-RANK(JX) = AD-RANK(IX)  AND
048200            AD-CURRENT(JX) > AD-CURRENT(IX)
048300             MOVE 'YES' TO SWAP-FLAG
048400         END-IF
048500     END-IF.
048600
048700     IF SWAP-FLAG = 'YES'
048800         MOVE AD-CATEGORY(IX)    TO SW-CATEGORY
048900         MOVE AD-CURRENT(IX)     TO SW-CURRENT
049000         MOVE AD-RECOMMENDED(IX) TO SW-RECOMMENDED
049100         MOVE AD-PCT-INCOME(IX)  TO SW-PCT-INCOME
049200         MOVE AD-PRIORITY(IX)    TO SW-PRIORITY
049300         MOVE AD-RANK(IX)        TO SW-RANK
049400         MOVE AD-TEXT(IX)        TO SW-TEXT
049500
049600         MOVE AD-CATEGORY(JX)    TO AD-CATEGORY(IX)
049700         MOVE AD-CURRENT(JX)     TO AD-CURRENT(IX)
049800         MOVE AD-RECOMMENDED(JX) TO AD-RECOMMENDED(IX)
049900         MOVE AD-PCT-INCOME(JX)  TO AD-PCT-INCOME(IX)
050000         MOVE AD-PRIORITY(JX)    TO AD-PRIORITY(IX)
050100         MOVE AD-RANK(JX)        TO AD-RANK(IX)
050200         MOVE AD-TEXT(JX)        TO AD-TEXT(IX)
050300
050400         MOVE SW-CATEGORY        TO AD-CATEGORY(JX)
050500         MOVE SW-CURRENT         TO AD-CURRENT(JX)
050600         MOVE SW-RECOMMENDED     TO AD-RECOMMENDED(JX)
050700         MOVE SW-PCT-INCOME      TO AD-PCT-INCOME(JX)
050800         MOVE SW-PRIORITY        TO AD-PRIORITY(JX)
050900         MOVE SW-RANK            TO AD-RANK(JX)
051000         MOVE SW-TEXT            TO AD-TEXT(JX)
051100     END-IF.
051200
051300
051400 2500-TOP5.
051500
051600     PERFORM 2510-WRITE-ONE-ADVICE THRU 2510-WRITE-ONE-ADVICE-EXIT
051610         VARYING AD-IX FROM 1 BY 1
051620             UNTIL AD-IX > AD-COUNT  OR  AD-IX > 5.
051630
051640
051650 2510-WRITE-ONE-ADVICE.
051660
051670     MOVE AD-CATEGORY(AD-IX)    TO AL-CATEGORY.
051680     MOVE AD-CURRENT(AD-IX)     TO AL-CURRENT.
051690     MOVE AD-RECOMMENDED(AD-IX) TO AL-RECOMMENDED.
051700     MOVE AD-PCT-INCOME(AD-IX)  TO AL-PCT-INCOME.
051710     MOVE AD-PRIORITY(AD-IX)    TO AL-PRIORITY.
051720     MOVE AD-TEXT(AD-IX)        TO AL-TEXT.
051730     WRITE ADV-LINE FROM ADV-LINE-OUT.
051740
051750 2510-WRITE-ONE-ADVICE-EXIT.
051760     EXIT.
052600
052700
052800 3000-CLOSING.
052900
053000     CLOSE ADVOUT.
053100
053200
053300 8100-FIRST-OF-MONTH.
053400
053500     MOVE RUN-YY TO CMB-FIRST (1:4).
053600     MOVE RUN-MM TO CMB-FIRST (5:2).
053700     MOVE '01' TO CMB-FIRST (7:2).
053800
053900
054000 8200-LAST-OF-MONTH.
054100
054200     MOVE RUN-MM TO IX.
054300     MOVE DIM-DAYS(IX) TO JX.
054400
054500     IF RUN-MM = 2
054600         PERFORM 8210-CHECK-LEAP-YEAR
054700     END-IF.
054800
054900     MOVE RUN-YY TO CMB-LAST (1:4).
055000     MOVE RUN-MM TO CMB-LAST (5:2).
055100     MOVE JX TO CMB-LAST (7:2).
055200
055300
055400 8210-CHECK-LEAP-YEAR.
055500
055600     DIVIDE RUN-YY BY 4 GIVING IX REMAINDER JX.
055700     IF JX = 0
055800         DIVIDE RUN-YY BY 100 GIVING IX REMAINDER JX
055900         IF JX = 0
056000             DIVIDE RUN-YY BY 400 GIVING IX REMAINDER JX
056100             IF JX = 0
056200                 MOVE 29 TO JX
056300             END-IF
056400         ELSE
056500             MOVE 29 TO JX
056600         END-IF
056700     END-IF.

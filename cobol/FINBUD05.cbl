000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD05.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            07/08/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   P O R T F O L I O               *
001200*                    V A L U A T I O N                        *
001300*                                                             *
001400*   VALUES EACH INVESTMENT HOLDING, ROLLS UP A SUBTOTAL BY     *
001500*   ASSET TYPE AND A PORTFOLIO GRAND TOTAL, AND REPORTS        *
001600*   PROFIT/LOSS AND ALLOCATION PERCENTAGES.  THE MINOR/MAJOR   *
001700*   BREAK STRUCTURE IS THE SAME MINOR-DETAIL/MAJOR-SUBTOTAL    *
001800*   SHAPE THIS SHOP USES ELSEWHERE - THE MINOR LEVEL IS THE    *
001900*   HOLDING DETAIL AND THE MAJOR LEVEL IS THE ASSET TYPE.      *
002000*                                                             *
002100***************************************************************
002200*                     C H A N G E   L O G                     *
002300***************************************************************
002400*   DATE      BY   REQUEST    DESCRIPTION                     *
002500*   --------  ---  ---------  ------------------------------- *
002600*   07/08/91  AL   CR-8840    ORIGINAL WRITE-UP.               *  CR8840  
002700*   02/17/92  AL   CR-8882    ADDED ASSET-TYPE SUBTOTAL TABLE  *  CR8882  
002800*                             SO INPUT NO LONGER HAS TO ARRIVE *
002900*                             PRESORTED BY TYPE.               *
003000*   11/05/93  SK   CR-9150    PROFITABLE/LOSING HOLDING COUNTS *  CR9150  
003100*                             ADDED TO THE GRAND TOTAL LINE.   *
003200*   06/30/95  AL   CR-9230    CURRENT-PRICE OF ZERO NOW FALLS  *  CR9230  
003300*                             BACK TO BUY PRICE PER FINANCE    *
003400*                             DEPT RULING.                     *
003500*   01/14/97  DW   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003600*   05/22/99  SK   CR-9465    ALLOCATION % ROUNDING CHANGED TO *  CR9465  
003700*                             4-DEC HALF-UP DIVIDE.            *
003710*   02/02/00  SK   CR-9515    ALLOCATION PERCENT ON A ZERO     *  CR9515
003720*                             GRAND TOTAL NOW PRINTS ZERO      *
003730*                             INSTEAD OF ABENDING THE DIVIDE.  *
003740*   05/07/01  DW   CR-9598    DROPPED THE UNUSED PER-HOLDING   *  CR9598
003750*                             HOLD-TABLE LEFT OVER FROM THE    *
003760*                             CR-8882 REWORK - EACH HOLDING IS *
003770*                             POSTED STRAIGHT TO ITS TYPE ROW. *
003800***************************************************************
003900
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-INV-TYPE IS 'ST' 'CR' 'MF' 'BD' 'RE' 'GD' 'OT'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT PARMCARD    ASSIGN TO PARMCARD
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT INVEST      ASSIGN TO INVEST
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT PORTOUT     ASSIGN TO PORTOUT
005700         ORGANIZATION IS RECORD SEQUENTIAL.
005800
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  PARMCARD
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 20 CHARACTERS
006600     DATA RECORD IS PARM-REC.
006700 01  PARM-REC.
006800     05  PARM-USER-ID          PIC 9(5).
006900     05  PARM-RUN-DATE         PIC 9(8).
007000     05  FILLER                PIC X(7).
007100
007200 FD  INVEST
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 82 CHARACTERS
007500     DATA RECORD IS INV-REC.
007600 01  INV-REC.
007700     05  INV-ID                PIC 9(5).
007800     05  INV-USER-ID           PIC 9(5).
007900     05  INV-NAME              PIC X(20).
008000     05  INV-TYPE              PIC X(2).
008003         88  INV-IS-STOCK         VALUE 'ST'.
008006         88  INV-IS-CRYPTO        VALUE 'CR'.
008009         88  INV-IS-MUTUAL-FUND   VALUE 'MF'.
008012         88  INV-IS-BOND          VALUE 'BD'.
008015         88  INV-IS-REAL-ESTATE   VALUE 'RE'.
008018         88  INV-IS-GOLD          VALUE 'GD'.
008021         88  INV-IS-OTHER         VALUE 'OT'.
008100     05  INV-QUANTITY          PIC S9(7)V9(8).
008200     05  INV-BUY-PRICE         PIC S9(13)V99.
008300     05  INV-CURRENT-PRICE     PIC S9(13)V99.
008400     05  FILLER                PIC X(5).
008500
008600 FD  PORTOUT
008700     LABEL RECORD IS OMITTED
008800     RECORD CONTAINS 100 CHARACTERS
008900     DATA RECORD IS PORT-LINE.
009000 01  PORT-LINE.
009005     05  FILLER              PIC X(100).
009100
009200
009300 WORKING-STORAGE SECTION.
009310 77  MORE-RECS             PIC XXX        VALUE 'YES'.
009320     88  MORE-RECORDS-EXIST        VALUE 'YES'.
009330     88  NO-MORE-RECORDS           VALUE 'NO '.
009340 77  IX                    PIC 9(4)  COMP VALUE ZERO.
009400
009500 01  WORK-AREA.
009733    05  FILLER              PIC X(01).
009800
009900 01  RUN-CONTROL.
010000     05  RUN-USER-ID           PIC 9(5).
010100     05  RUN-DATE              PIC 9(8).
010150     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
010160         10  RUN-YY            PIC 9(4).
010170         10  RUN-MM            PIC 9(2).
010180         10  RUN-DD            PIC 9(2).
010186    05  FILLER              PIC X(01).
010200
011300
011400*    ASSET-TYPE SUBTOTAL TABLE - ONE ROW PER TYPE ENCOUNTERED.
011410*    EACH HOLDING IS VALUED AND POSTED HERE AS IT IS READ, SO
011420*    NO PER-HOLDING TABLE IS CARRIED PAST THE CURRENT RECORD.
011500 01  TYPE-TABLE.
011600     05  TY-ROW OCCURS 10 TIMES
011700                 INDEXED BY TY-IX.
011800         10  TY-TYPE           PIC X(2).
011803         88  TY-IS-STOCK          VALUE 'ST'.
011806         88  TY-IS-CRYPTO         VALUE 'CR'.
011809         88  TY-IS-MUTUAL-FUND    VALUE 'MF'.
011812         88  TY-IS-BOND           VALUE 'BD'.
011815         88  TY-IS-REAL-ESTATE    VALUE 'RE'.
011818         88  TY-IS-GOLD           VALUE 'GD'.
011821         88  TY-IS-OTHER          VALUE 'OT'.
011900         10  TY-INVESTED       PIC S9(13)V99.
012000         10  TY-CURRENT        PIC S9(13)V99.
012100         10  TY-PL             PIC S9(13)V99.
012133    05  FILLER              PIC X(01).
012200 01  TYPE-TABLE-CTR            PIC 9(2)  COMP VALUE ZERO.
012300
012400 01  GRAND-TOTALS.
012500     05  GT-INVESTED           PIC S9(13)V99  VALUE ZERO.
012600     05  GT-CURRENT            PIC S9(13)V99  VALUE ZERO.
012700     05  GT-PL                 PIC S9(13)V99  VALUE ZERO.
012800     05  GT-PL-PCT             PIC S9(5)V99   VALUE ZERO.
012900     05  GT-PROFIT-CTR         PIC 9(5)  COMP VALUE ZERO.
013000     05  GT-LOSS-CTR           PIC 9(5)  COMP VALUE ZERO.
013033    05  FILLER              PIC X(01).
013100
013200 01  CALC-AREA.
013300     05  RATIO              PIC S9V9(4)    VALUE ZERO.
013400     05  EFF-PRICE          PIC S9(13)V99  VALUE ZERO.
013500     05  INVESTED           PIC S9(13)V99  VALUE ZERO.
013600     05  CURRENT            PIC S9(13)V99  VALUE ZERO.
013700     05  PL                 PIC S9(13)V99  VALUE ZERO.
013800     05  TYPE-PCT           PIC S9(3)V99   VALUE ZERO.
013833    05  FILLER              PIC X(01).
013900
014000 01  PORT-SUMMARY-LINE.
014100     05  PS-INVESTED           PIC -9(12)9.99.
014200     05  FILLER                PIC X         VALUE ','.
014300     05  PS-CURRENT            PIC -9(12)9.99.
014400     05  FILLER                PIC X         VALUE ','.
014500     05  PS-PL                 PIC -9(12)9.99.
014600     05  FILLER                PIC X         VALUE ','.
014700     05  PS-PL-PCT             PIC -9999.99.
014800     05  FILLER                PIC X         VALUE ','.
014900     05  PS-PROFIT-CTR         PIC 9(5).
015000     05  FILLER                PIC X         VALUE ','.
015100     05  PS-LOSS-CTR           PIC 9(5).
015150 01  PORT-SUMMARY-CHECK REDEFINES PORT-SUMMARY-LINE.
015160     05  FILLER                PIC X(74).
015200
015300 01  PORT-TYPE-LINE.
015400     05  PT-TYPE               PIC X(2).
015500     05  FILLER                PIC X         VALUE ','.
015600     05  PT-CURRENT            PIC -9(12)9.99.
015700     05  FILLER                PIC X         VALUE ','.
015800     05  PT-ALLOC-PCT          PIC -999.99.
015850 01  PORT-TYPE-CHECK REDEFINES PORT-TYPE-LINE.
015860     05  FILLER                PIC X(28).
015900
016000
016100 PROCEDURE DIVISION.
016200
016300 0000-FINBUD05.
016400     PERFORM 1000-INIT.
016500     PERFORM 2000-MAINLINE
016600         UNTIL MORE-RECS = 'NO'.
016700     PERFORM 3000-CLOSING.
016800     STOP RUN.
016900
017000
017100 1000-INIT.
017200
017300     OPEN INPUT PARMCARD.
017400     READ PARMCARD
017500         AT END
017600             MOVE ZERO TO RUN-USER-ID RUN-DATE.
017700     CLOSE PARMCARD.
017800     MOVE PARM-USER-ID TO RUN-USER-ID.
017900     MOVE PARM-RUN-DATE TO RUN-DATE.
018000
018100     OPEN INPUT INVEST.
018200     OPEN OUTPUT PORTOUT.
018300
018400     PERFORM 9000-READ.
018500
018600
018700*    MINOR LEVEL: EVERY HOLDING FOR THE RUN USER GETS VALUED
018800*    AND POSTED TO ITS ASSET-TYPE ROW.
018900 2000-MAINLINE.
019000
019100     IF INV-USER-ID = RUN-USER-ID
019200         PERFORM 2100-CALC-HOLDING
019300         PERFORM 9200-TYPE-SUB
019400     END-IF.
019500
019600     PERFORM 9000-READ.
019700
019800
019900 2100-CALC-HOLDING.
020000
020100     IF INV-CURRENT-PRICE = ZERO
020200         MOVE INV-BUY-PRICE TO EFF-PRICE
020300     ELSE
020400         MOVE INV-CURRENT-PRICE TO EFF-PRICE
020500     END-IF.
020600
020700     COMPUTE INVESTED ROUNDED =
020800         INV-BUY-PRICE * INV-QUANTITY.
020900     COMPUTE CURRENT ROUNDED =
021000         EFF-PRICE * INV-QUANTITY.
021100     COMPUTE PL = CURRENT - INVESTED.
021200
021300     ADD INVESTED TO GT-INVESTED.
021400     ADD CURRENT TO GT-CURRENT.
021500     ADD PL TO GT-PL.
021600
021700     IF CURRENT > INVESTED
021800         ADD 1 TO GT-PROFIT-CTR
021900     ELSE
022000         IF CURRENT < INVESTED
022100             ADD 1 TO GT-LOSS-CTR
022200         END-IF
022300     END-IF.
022400
022500
022600*    MAJOR LEVEL: POST THIS HOLDING'S VALUATION INTO ITS
022700*    ASSET-TYPE ROW, SINCE INVEST IS NOT PRESORTED BY TYPE.
022800 9200-TYPE-SUB.
022900
023000     SET TY-IX TO 1.
023100     SEARCH TY-ROW VARYING TY-IX
023200         AT END
023300             ADD 1 TO TYPE-TABLE-CTR
023400             SET TY-IX TO TYPE-TABLE-CTR
023500             MOVE INV-TYPE TO TY-TYPE(TY-IX)
023600             MOVE INVESTED TO TY-INVESTED(TY-IX)
023700             MOVE CURRENT TO TY-CURRENT(TY-IX)
023800             MOVE PL TO TY-PL(TY-IX)
023900         WHEN TY-TYPE(TY-IX) = INV-TYPE
024000             ADD INVESTED TO TY-INVESTED(TY-IX)
024100             ADD CURRENT TO TY-CURRENT(TY-IX)
024200             ADD PL TO TY-PL(TY-IX)
024300     END-SEARCH.
024400
024500
024600 3000-CLOSING.
024700
024800     PERFORM 9300-GRANDTOT.
024900
025000     CLOSE INVEST.
025100     CLOSE PORTOUT.
025200
025300
025400*    GRAND TOTAL LINE, THEN ONE ALLOCATION LINE PER ASSET
025500*    TYPE - ALLOCATION % NEEDS THE GRAND CURRENT VALUE, WHICH
025600*    IS ONLY KNOWN NOW THAT ALL HOLDINGS HAVE BEEN POSTED.
025700 9300-GRANDTOT.
025800
025900     IF GT-INVESTED > 0
026000         COMPUTE RATIO ROUNDED = GT-PL / GT-INVESTED
026100         COMPUTE GT-PL-PCT ROUNDED = RATIO * 100
026200     ELSE
026300         MOVE ZERO TO GT-PL-PCT
026400     END-IF.
026500
026600     MOVE GT-INVESTED TO PS-INVESTED.
026700     MOVE GT-CURRENT TO PS-CURRENT.
026800     MOVE GT-PL TO PS-PL.
026900     MOVE GT-PL-PCT TO PS-PL-PCT.
027000     MOVE GT-PROFIT-CTR TO PS-PROFIT-CTR.
027100     MOVE GT-LOSS-CTR TO PS-LOSS-CTR.
027200
027300     WRITE PORT-LINE FROM PORT-SUMMARY-LINE.
027400
027500     PERFORM 9310-WRITE-ONE-TYPE THRU 9310-WRITE-ONE-TYPE-EXIT
027510         VARYING TY-IX FROM 1 BY 1 UNTIL TY-IX > TYPE-TABLE-CTR.
027520
027530
027540 9310-WRITE-ONE-TYPE.
027550
027560     MOVE TY-TYPE(TY-IX) TO PT-TYPE.
027570     MOVE TY-CURRENT(TY-IX) TO PT-CURRENT.
027580     IF GT-CURRENT > 0
027590         COMPUTE RATIO ROUNDED =
027600             TY-CURRENT(TY-IX) / GT-CURRENT
027610         COMPUTE TYPE-PCT ROUNDED = RATIO * 100
027620     ELSE
027630         MOVE ZERO TO TYPE-PCT
027640     END-IF.
027650     MOVE TYPE-PCT TO PT-ALLOC-PCT.
027660     WRITE PORT-LINE FROM PORT-TYPE-LINE.
027670
027680 9310-WRITE-ONE-TYPE-EXIT.
027690     EXIT.
027700
027710
029100 9000-READ.
029200
029300     READ INVEST
029400         AT END
029500             MOVE 'NO' TO MORE-RECS.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD10.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            12/09/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   M O N T H L Y   R E P O R T     *
001200*              A N D   C S V   E X P O R T                   *
001300*                                                             *
001400*   PRINTS THE 80-COLUMN MONTHLY SUMMARY REPORT FOR THE RUN   *
001500*   OWNER AND, ON THE SAME PASS, WRITES A TRANSACTION CSV     *
001600*   AND AN ALL-DATA CSV (TRANSACTIONS, BUDGETS, GOALS).  THE  *
001700*   TWO-FILE OUTPUT SPLIT IS THE SAME DUAL-OUTPUT-OFF-ONE-     *
001800*   PASS SHAPE THIS SHOP USES FOR ITS OTHER REPORT/EXPORT RUNS.*
001900*                                                             *
002000***************************************************************
002100*                     C H A N G E   L O G                     *
002200***************************************************************
002300*   DATE      BY   REQUEST    DESCRIPTION                     *
002400*   --------  ---  ---------  ------------------------------- *
002500*   12/09/91  AL   CR-8880    ORIGINAL WRITE-UP - PRINTED      *  CR8880  
002600*                             REPORT ONLY.                    *
002700*   05/14/92  AL   CR-8925    TRANSACTION CSV EXPORT ADDED.   *   CR8925  
002800*   09/01/93  SK   CR-9100    ALL-DATA CSV (BUDGETS/GOALS)    *   CR9100  
002900*                             SECTIONS ADDED.                 *
003000*   04/17/95  AL   CR-9220    CATEGORY-SUBTOTAL LINES ADDED   *   CR9220  
003100*                             TO THE INCOME/EXPENSE SECTIONS. *
003200*   02/09/97  DW   CR-9330    DESCRIPTION FIELD NOW QUOTED IN *   CR9330  
003300*                             THE TRANSACTION CSV PER THE     *
003400*                             SPREADSHEET GROUP'S REQUEST.    *
003500*   12/03/98  DW   CR-9420    Y2K - REPORT DATE HEADING NOW   *   CR9420  
003600*                             CARRIES A 4-DIGIT YEAR.         *
003700*   06/21/99  SK   CR-9470    SAVINGS-RATE LINE ADDED TO THE  *   CR9470  
003800*                             NET-SAVINGS SECTION.            *
003810*   01/31/00  AL   CR-9530    DESCRIPTION FIELD WITH AN        *  CR9530
003820*                             EMBEDDED COMMA NOW GETS ITS      *
003830*                             QUOTES DOUBLED PER RFC 4180.     *
003840*   04/02/01  SK   CR-9591    CSV AMOUNT COLUMNS WERE WRITING  *  CR9591
003850*                             THE RAW SIGN-OVERPUNCHED FIELD.  *
003860*                             ALL FIVE DOLLAR COLUMNS NOW MOVE *
003870*                             THROUGH AN EDITED PICTURE FIRST. *
003900***************************************************************
004000
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-TRAN-TYPE IS 'I' 'E'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT PARMCARD    ASSIGN TO PARMCARD
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT TRANFILE    ASSIGN TO TRANFILE
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT CATFILE     ASSIGN TO CATFILE
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT BUDGIN      ASSIGN TO BUDGIN
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT GOALIN      ASSIGN TO GOALIN
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT RPTFILE     ASSIGN TO RPTFILE
006700         ORGANIZATION IS RECORD SEQUENTIAL.
006800
006900     SELECT CSVOUT      ASSIGN TO CSVOUT
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT CSVALL      ASSIGN TO CSVALL
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  PARMCARD
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 20 CHARACTERS
008200     DATA RECORD IS PARM-REC.
008300 01  PARM-REC.
008400     05  PARM-USER-ID          PIC 9(5).
008500     05  PARM-RUN-DATE         PIC 9(8).
008600     05  FILLER                PIC X(7).
008700
008800 FD  TRANFILE
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 88 CHARACTERS
009100     DATA RECORD IS TRAN-REC.
009200 01  TRAN-REC.
009300     05  TRAN-ID               PIC 9(9).
009400     05  TRAN-USER-ID          PIC 9(5).
009500     05  TRAN-CATEGORY-ID      PIC 9(5).
009600     05  TRAN-TYPE             PIC X(1).
009603         88  TRAN-IS-INCOME       VALUE 'I'.
009606         88  TRAN-IS-EXPENSE      VALUE 'E'.
009700     05  TRAN-AMOUNT           PIC S9(13)V99.
009800     05  TRAN-DATE             PIC 9(8).
009900     05  TRAN-DESC             PIC X(40).
010000     05  FILLER                PIC X(5).
010100
010200 FD  CATFILE
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 30 CHARACTERS
010500     DATA RECORD IS CAT-REC.
010600 01  CAT-REC.
010700     05  CAT-ID                PIC 9(5).
010800     05  CAT-NAME              PIC X(20).
010900     05  FILLER                PIC X(5).
011000
011100 FD  BUDGIN
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 60 CHARACTERS
011400     DATA RECORD IS BUD-REC.
011500 01  BUD-REC.
011600     05  BUD-ID                PIC 9(9).
011700     05  BUD-USER-ID           PIC 9(5).
011800     05  BUD-CATEGORY-ID       PIC 9(5).
011900     05  BUD-LIMIT             PIC S9(13)V99.
012000     05  BUD-SPENT             PIC S9(13)V99.
012100     05  BUD-START-DATE        PIC 9(8).
012200     05  BUD-END-DATE          PIC 9(8).
012300     05  FILLER                PIC X(5).
012400
012500 FD  GOALIN
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 65 CHARACTERS
012800     DATA RECORD IS GOAL-REC.
012900 01  GOAL-REC.
013000     05  GOAL-ID               PIC 9(9).
013100     05  GOAL-USER-ID          PIC 9(5).
013200     05  GOAL-NAME             PIC X(20).
013300     05  GOAL-TARGET           PIC S9(13)V99.
013400     05  GOAL-CURRENT          PIC S9(13)V99.
013500     05  GOAL-DEADLINE         PIC 9(8).
013600     05  GOAL-STATUS           PIC X(1).
013603         88  GOAL-ACTIVE          VALUE 'A'.
013606         88  GOAL-COMPLETE        VALUE 'C'.
013609         88  GOAL-CANCELLED       VALUE 'X'.
013700     05  FILLER                PIC X(5).
013800
013900 FD  RPTFILE
014000     LABEL RECORD IS OMITTED
014100     RECORD CONTAINS 80 CHARACTERS
014200     LINAGE IS 60 WITH FOOTING AT 55
014300     DATA RECORD IS RPT-LINE.
014400 01  RPT-LINE.
014405     05  FILLER              PIC X(80).
014500
014600 FD  CSVOUT
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 132 CHARACTERS
014900     DATA RECORD IS CSV-LINE.
015000 01  CSV-LINE.
015005     05  FILLER              PIC X(132).
015100
015200 FD  CSVALL
015300     LABEL RECORD IS STANDARD
015400     RECORD CONTAINS 132 CHARACTERS
015500     DATA RECORD IS CSVA-LINE.
015600 01  CSVA-LINE.
015605     05  FILLER              PIC X(132).
015700
015800
015900 WORKING-STORAGE SECTION.
015910 77  MORE-RECS             PIC XXX        VALUE 'YES'.
015920     88  MORE-RECORDS-EXIST        VALUE 'YES'.
015930     88  NO-MORE-RECORDS           VALUE 'NO '.
015940 77  IX                    PIC 9(4)  COMP VALUE ZERO.
016000
016100 01  WORK-AREA.
016300     05  EOF-BUD            PIC XXX        VALUE 'NO'.
016400     05  EOF-GOAL           PIC XXX        VALUE 'NO'.
016500     05  C-CAT-CTR             PIC 9(3)  COMP VALUE ZERO.
016700     05  JX                    PIC 9(4)  COMP VALUE ZERO.
016733    05  FILLER              PIC X(01).
016800
016900 01  RUN-CONTROL.
017000     05  RUN-USER-ID           PIC 9(5).
017100     05  RUN-DATE              PIC 9(8).
017200     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
017300         10  RUN-YY            PIC 9(4).
017400         10  RUN-MM            PIC 9(2).
017500         10  RUN-DD            PIC 9(2).
017533    05  FILLER              PIC X(01).
017600
017700 01  DAYS-IN-MONTH-TABLE.
017800     05  FILLER                PIC 9(2)       VALUE 31.
017900     05  FILLER                PIC 9(2)       VALUE 28.
018000     05  FILLER                PIC 9(2)       VALUE 31.
018100     05  FILLER                PIC 9(2)       VALUE 30.
018200     05  FILLER                PIC 9(2)       VALUE 31.
018300     05  FILLER                PIC 9(2)       VALUE 30.
018400     05  FILLER                PIC 9(2)       VALUE 31.
018500     05  FILLER                PIC 9(2)       VALUE 31.
018600     05  FILLER                PIC 9(2)       VALUE 30.
018700     05  FILLER                PIC 9(2)       VALUE 31.
018800     05  FILLER                PIC 9(2)       VALUE 30.
018900     05  FILLER                PIC 9(2)       VALUE 31.
019000 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-TABLE.
019100     05  DIM-DAYS              PIC 9(2)  OCCURS 12 TIMES.
019200 01  MONTH-NAME-TABLE.
019300     05  FILLER                PIC X(9)       VALUE 'JANUARY  '.
019400     05  FILLER                PIC X(9)       VALUE 'FEBRUARY '.
019500     05  FILLER                PIC X(9)       VALUE 'MARCH    '.
019600     05  FILLER                PIC X(9)       VALUE 'APRIL    '.
019700     05  FILLER                PIC X(9)       VALUE 'MAY      '.
019800     05  FILLER                PIC X(9)       VALUE 'JUNE     '.
019900     05  FILLER                PIC X(9)       VALUE 'JULY     '.
020000     05  FILLER                PIC X(9)       VALUE 'AUGUST   '.
020100     05  FILLER                PIC X(9)       VALUE 'SEPTEMBER'.
020200     05  FILLER                PIC X(9)       VALUE 'OCTOBER  '.
020300     05  FILLER                PIC X(9)       VALUE 'NOVEMBER '.
020400     05  FILLER                PIC X(9)       VALUE 'DECEMBER '.
020500 01  MONTH-NAMES REDEFINES MONTH-NAME-TABLE.
020600     05  MN-NAME               PIC X(9)  OCCURS 12 TIMES.
020700
020800 01  CURR-MONTH-BOUNDS.
020900     05  CMB-FIRST             PIC 9(8).
021000     05  CMB-LAST              PIC 9(8).
021033    05  FILLER              PIC X(01).
021100
021200 01  CAT-TABLE.
021300     05  CT-ROW OCCURS 200 TIMES
021400                 INDEXED BY CT-IX.
021500         10  CT-ID             PIC 9(5).
021600         10  CT-NAME           PIC X(20).
021633    05  FILLER              PIC X(01).
021700
021800*    CATEGORY SUBTOTALS FOR THE PRINTED REPORT - ONE ROW PER
021900*    CATEGORY THAT HAS MOVEMENT THIS MONTH, SEPARATE INCOME
022000*    AND EXPENSE ACCUMULATORS SO ONE TABLE SERVES BOTH
022100*    SECTIONS OF THE REPORT.
022200 01  CAT-SUBTOTAL-TABLE.
022300     05  CS-ROW OCCURS 200 TIMES
022400                 INDEXED BY CS-IX.
022500         10  CS-CAT-ID         PIC 9(5).
022600         10  CS-INCOME         PIC S9(13)V99.
022700         10  CS-EXPENSE        PIC S9(13)V99.
022733    05  FILLER              PIC X(01).
022800 01  CAT-SUBTOTAL-CTR          PIC 9(3)  COMP VALUE ZERO.
022900
023000 01  MONTH-TOTALS.
023100     05  MT-INCOME             PIC S9(13)V99 VALUE ZERO.
023200     05  MT-EXPENSE            PIC S9(13)V99 VALUE ZERO.
023300     05  MT-NET                PIC S9(13)V99 VALUE ZERO.
023400     05  MT-RATIO              PIC S9V9(4)   VALUE ZERO.
023500     05  MT-SAV-RATE           PIC S9(3)V99  VALUE ZERO.
023533    05  FILLER              PIC X(01).
023600
023700*    QUOTE-INSERTION WORK AREA FOR THE DESCRIPTION COLUMN OF
023710*    THE TRANSACTION CSV.  WIDENED TO 84 BYTES SINCE A RAW
023720*    DESCRIPTION OF ALL EMBEDDED QUOTES DOUBLES TO 80 BYTES
023730*    PLUS THE TWO WRAPPING QUOTE MARKS.
023900 01  CSV-DESC-WORK.
024000     05  CD-RAW                PIC X(40).
024100     05  CD-QUOTED             PIC X(84).
024110     05  CD-PTR                PIC 9(3)  COMP.
024120     05  CD-IX                 PIC 9(3)  COMP.
024130     05  CD-LEN                PIC 9(3)  COMP.
024133    05  FILLER              PIC X(01).
024150
024160*    ONE EDITED FIELD PER CSV DOLLAR COLUMN SO THE RAW
024170*    DISPLAY AMOUNTS (SIGN-OVERPUNCHED, NO DECIMAL POINT)
024180*    NEVER GET STRUNG INTO A CSV LINE UNEDITED.
024190 01  CSV-AMOUNT-EDIT.
024195     05  CAE-TRAN-AMT          PIC -9(10)9.99.
024196     05  CAE-BUD-LIMIT         PIC -9(10)9.99.
024197     05  CAE-BUD-SPENT         PIC -9(10)9.99.
024198     05  CAE-GOAL-TARGET       PIC -9(10)9.99.
024199     05  CAE-GOAL-CURRENT      PIC -9(10)9.99.
024200     05  FILLER              PIC X(01).
024300 01  RPT-HEADING-1.
024400     05  FILLER                PIC X(43)
024500         VALUE '==========================================='.
024600 01  RPT-HEADING-2             PIC X(80)
024700         VALUE 'BUDGETWISE FINANCIAL REPORT'.
024800 01  RPT-HEADING-3             PIC X(80)
024900         VALUE 'Monthly Summary'.
025000 01  RPT-GEN-DATE.
025100     05  FILLER                PIC X(14)  VALUE 'Generated on:'.
025200     05  FILLER                PIC X(1)   VALUE SPACE.
025300     05  RGD-DATE              PIC 9(8).
025400     05  FILLER                PIC X(57).
025500 01  RPT-SEP-LINE              PIC X(80)
025600         VALUE '-------------------------------------------'.
025700 01  RPT-MONTH-HEAD.
025800     05  FILLER                PIC X(17)
025900         VALUE 'MONTHLY SUMMARY ('.
026000     05  RMH-MONTH             PIC X(9).
026100     05  FILLER                PIC X(1)   VALUE SPACE.
026200     05  RMH-YEAR              PIC 9(4).
026300     05  FILLER                PIC X(1)   VALUE ')'.
026400     05  FILLER                PIC X(48).
026500 01  RPT-TOTAL-LINE.
026600     05  RTL-LABEL             PIC X(24).
026700     05  RTL-AMOUNT            PIC -9(10)9.99.
026800     05  FILLER                PIC X(41).
026900 01  RPT-CAT-LINE.
027000     05  FILLER                PIC X(4)   VALUE '  - '.
027100     05  RCL-NAME              PIC X(20).
027200     05  FILLER                PIC X(2)   VALUE SPACES.
027300     05  RCL-AMOUNT            PIC -9(10)9.99.
027400     05  FILLER                PIC X(41).
027500 01  RPT-RATE-LINE.
027600     05  RRL-LABEL             PIC X(24).
027700     05  RRL-RATE              PIC -999.99.
027800     05  FILLER                PIC X(1)   VALUE '%'.
027900     05  FILLER                PIC X(50).
028000
028100
028200 PROCEDURE DIVISION.
028300
028400 0000-FINBUD10.
028500     PERFORM 1000-INIT.
028600     PERFORM 2000-BUILD-MONTH-TOTALS
028700         UNTIL MORE-RECS = 'NO'.
028800     PERFORM 3000-PRINT-REPORT.
028900     PERFORM 4000-EXPORT-TRANSACTIONS.
029000     PERFORM 5000-EXPORT-ALL-DATA.
029100     PERFORM 9900-CLOSING.
029200     STOP RUN.
029300
029400
029500 1000-INIT.
029600
029700     OPEN INPUT PARMCARD.
029800     READ PARMCARD
029900         AT END
030000             MOVE ZERO TO RUN-USER-ID RUN-DATE.
030100     CLOSE PARMCARD.
030200     MOVE PARM-USER-ID TO RUN-USER-ID.
030300     MOVE PARM-RUN-DATE TO RUN-DATE.
030400
030500     OPEN INPUT CATFILE.
030600     PERFORM 1100-LOAD-CATEGORIES
030700         UNTIL EOF-BUD = 'YES'.
030800     CLOSE CATFILE.
030900     MOVE 'NO' TO EOF-BUD.
031000
031100     PERFORM 8100-FIRST-OF-MONTH.
031200     PERFORM 8200-LAST-OF-MONTH.
031300
031400     OPEN INPUT TRANFILE.
031500     OPEN OUTPUT RPTFILE.
031600     OPEN OUTPUT CSVOUT.
031700     OPEN OUTPUT CSVALL.
031800
031900
032000*    CATFILE IS TOO SMALL TO BOTHER WITH A SEPARATE EOF FLAG -
032100*    IT SHARES THE BUDGET-MASTER EOF SWITCH SINCE THAT ONE IS
032200*    NOT NEEDED AGAIN UNTIL THE EXPORT PASS.
032300 1100-LOAD-CATEGORIES.
032400     READ CATFILE
032500         AT END
032600             MOVE 'YES' TO EOF-BUD
032700         NOT AT END
032800             ADD 1 TO C-CAT-CTR
032900             SET CT-IX TO C-CAT-CTR
033000             MOVE CAT-ID TO CT-ID(CT-IX)
033100             MOVE CAT-NAME TO CT-NAME(CT-IX)
033200     END-READ.
033300
033400
033500 2000-BUILD-MONTH-TOTALS.
033600
033700     READ TRANFILE
033800         AT END
033900             MOVE 'NO' TO MORE-RECS
034000         NOT AT END
034100             IF TRAN-USER-ID = RUN-USER-ID  AND
034200                TRAN-DATE >= CMB-FIRST      AND
034300                TRAN-DATE <= CMB-LAST
034400                 IF TRAN-TYPE = 'I'
034500                     ADD TRAN-AMOUNT TO MT-INCOME
034600                     PERFORM 2100-POST-SUBTOTAL
034700                 ELSE
034800                     IF TRAN-TYPE = 'E'
034900                         ADD TRAN-AMOUNT TO MT-EXPENSE
035000                         PERFORM 2100-POST-SUBTOTAL
035100                     END-IF
035200                 END-IF
035300             END-IF
035400     END-READ.
035500
035600
035700 2100-POST-SUBTOTAL.
035800
035900     SET CS-IX TO 1.
036000     SEARCH CS-ROW VARYING CS-IX
036100         AT END
036200             ADD 1 TO CAT-SUBTOTAL-CTR
036300             SET CS-IX TO CAT-SUBTOTAL-CTR
036400             MOVE TRAN-CATEGORY-ID TO CS-CAT-ID(CS-IX)
036500             MOVE ZERO TO CS-INCOME(CS-IX) CS-EXPENSE(CS-IX)
036600             PERFORM 2110-ADD-AMOUNT
036700         WHEN CS-CAT-ID(CS-IX) = TRAN-CATEGORY-ID
036800             PERFORM 2110-ADD-AMOUNT
036900     END-SEARCH.
037000
037100
037200 2110-ADD-AMOUNT.
037300
037400     IF TRAN-TYPE = 'I'
037500         ADD TRAN-AMOUNT TO CS-INCOME(CS-IX)
037600     ELSE
037700         ADD TRAN-AMOUNT TO CS-EXPENSE(CS-IX)
037800     END-IF.
037900
038000
038100 3000-PRINT-REPORT.
038200
038300     WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING TOP-OF-FORM.
038400     WRITE RPT-LINE FROM RPT-HEADING-2 AFTER ADVANCING 1 LINE.
038500     WRITE RPT-LINE FROM RPT-HEADING-3 AFTER ADVANCING 1 LINE.
038600     WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING 1 LINE.
038700     MOVE SPACES TO RPT-LINE.
038800     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
038900
039000     MOVE RUN-DATE TO RGD-DATE.
039100     WRITE RPT-LINE FROM RPT-GEN-DATE AFTER ADVANCING 1 LINE.
039200     MOVE SPACES TO RPT-LINE.
039300     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
039400
039500     WRITE RPT-LINE FROM RPT-SEP-LINE AFTER ADVANCING 1 LINE.
039600     MOVE RUN-MM TO IX.
039700     MOVE MN-NAME(IX) TO RMH-MONTH.
039800     MOVE RUN-YY TO RMH-YEAR.
039900     WRITE RPT-LINE FROM RPT-MONTH-HEAD AFTER ADVANCING 1 LINE.
040000     WRITE RPT-LINE FROM RPT-SEP-LINE AFTER ADVANCING 1 LINE.
040100
040200     MOVE 'INCOME SUMMARY' TO RPT-LINE.
040300     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
040400     MOVE 'Total Income:' TO RTL-LABEL.
040500     MOVE MT-INCOME TO RTL-AMOUNT.
040600     WRITE RPT-LINE FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
040700     PERFORM 3100-PRINT-INCOME-CATS
040800         VARYING CS-IX FROM 1 BY 1
040900         UNTIL CS-IX > CAT-SUBTOTAL-CTR.
041000
041100     MOVE 'EXPENSE SUMMARY' TO RPT-LINE.
041200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
041300     MOVE 'Total Expenses:' TO RTL-LABEL.
041400     MOVE MT-EXPENSE TO RTL-AMOUNT.
041500     WRITE RPT-LINE FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
041600     PERFORM 3200-PRINT-EXPENSE-CATS
041700         VARYING CS-IX FROM 1 BY 1
041800         UNTIL CS-IX > CAT-SUBTOTAL-CTR.
041900
042000     COMPUTE MT-NET = MT-INCOME - MT-EXPENSE.
042100     IF MT-INCOME > 0
042200         COMPUTE MT-RATIO ROUNDED = MT-NET / MT-INCOME
042300         COMPUTE MT-SAV-RATE ROUNDED = MT-RATIO * 100
042400     ELSE
042500         MOVE ZERO TO MT-SAV-RATE
042600     END-IF.
042700
042800     MOVE 'NET SAVINGS' TO RPT-LINE.
042900     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
043000     MOVE 'Net Savings:' TO RTL-LABEL.
043100     MOVE MT-NET TO RTL-AMOUNT.
043200     WRITE RPT-LINE FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
043300     MOVE 'Savings Rate:' TO RRL-LABEL.
043400     MOVE MT-SAV-RATE TO RRL-RATE.
043500     WRITE RPT-LINE FROM RPT-RATE-LINE AFTER ADVANCING 1 LINE.
043600
043700     MOVE SPACES TO RPT-LINE.
043800     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
043900     WRITE RPT-LINE FROM RPT-SEP-LINE AFTER ADVANCING 1 LINE.
044000     MOVE 'Report generated by BudgetWise' TO RPT-LINE.
044100     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
044200     WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING 1 LINE.
044300
044400
044500 3100-PRINT-INCOME-CATS.
044600
044700     IF CS-INCOME(CS-IX) NOT = ZERO
044800         PERFORM 3110-FIND-CAT-NAME
044900         MOVE CS-INCOME(CS-IX) TO RCL-AMOUNT
045000         WRITE RPT-LINE FROM RPT-CAT-LINE AFTER ADVANCING 1 LINE
045100     END-IF.
045200
045300
045400 3110-FIND-CAT-NAME.
045500
045600     MOVE 'Uncategorized       ' TO RCL-NAME.
045700     IF CS-CAT-ID(CS-IX) = ZERO
045800         EXIT PARAGRAPH
045900     END-IF.
046000     SET CT-IX TO 1.
046100     SEARCH CT-ROW
046200         AT END
046300             CONTINUE
046400         WHEN CT-ID(CT-IX) = CS-CAT-ID(CS-IX)
046500             MOVE CT-NAME(CT-IX) TO RCL-NAME
046600     END-SEARCH.
046700
046800
046900 3200-PRINT-EXPENSE-CATS.
047000
047100     IF CS-EXPENSE(CS-IX) NOT = ZERO
047200         PERFORM 3110-FIND-CAT-NAME
047300         MOVE CS-EXPENSE(CS-IX) TO RCL-AMOUNT
047400         WRITE RPT-LINE FROM RPT-CAT-LINE AFTER ADVANCING 1 LINE
047500     END-IF.
047600
047700
047800*    TRANSACTION CSV - ONE HEADER LINE, THEN ONE LINE PER
047900*    TRANSACTION FOR THE RUN OWNER, DESCRIPTION QUOTED PER
048000*    THE 1997 SPREADSHEET-GROUP REQUEST.
048100 4000-EXPORT-TRANSACTIONS.
048200
048300     CLOSE TRANFILE.
048400     OPEN INPUT TRANFILE.
048500     MOVE 'YES' TO MORE-RECS.
048600
048700     MOVE 'ID,Date,Type,Amount,Category ID,Description'
048800         TO CSV-LINE.
048900     WRITE CSV-LINE.
049000
049100     PERFORM 4100-EXPORT-ONE-TRAN
049200         UNTIL MORE-RECS = 'NO'.
049300
049400     CLOSE TRANFILE.
049500
049600
049700 4100-EXPORT-ONE-TRAN.
049800
049900     READ TRANFILE
050000         AT END
050100             MOVE 'NO' TO MORE-RECS
050200         NOT AT END
050300             IF TRAN-USER-ID = RUN-USER-ID
050400                 PERFORM 4110-WRITE-TRAN-CSV
050500             END-IF
050600     END-READ.
050700
050800
050900 4110-WRITE-TRAN-CSV.
051000
051100     MOVE TRAN-DESC TO CD-RAW.
051150     PERFORM 4111-QUOTE-TRAN-DESC THRU 4111-QUOTE-TRAN-DESC-EXIT.
051200     MOVE TRAN-AMOUNT TO CAE-TRAN-AMT.
051400
051500     STRING TRAN-ID          DELIMITED BY SIZE
051600            ','              DELIMITED BY SIZE
051700            TRAN-DATE (1:4)  DELIMITED BY SIZE
051800            '-'              DELIMITED BY SIZE
051900            TRAN-DATE (5:2)  DELIMITED BY SIZE
052000            '-'              DELIMITED BY SIZE
052100            TRAN-DATE (7:2)  DELIMITED BY SIZE
052200            ','              DELIMITED BY SIZE
052300            TRAN-TYPE        DELIMITED BY SIZE
052400            ','              DELIMITED BY SIZE
052500            CAE-TRAN-AMT     DELIMITED BY SIZE
052600            ','              DELIMITED BY SIZE
052700            TRAN-CATEGORY-ID DELIMITED BY SIZE
052800            ','              DELIMITED BY SIZE
052900            CD-QUOTED (1:CD-LEN) DELIMITED BY SIZE
053000         INTO CSV-LINE.
053100     WRITE CSV-LINE.
053110
053120
053130*    WRAPS THE DESCRIPTION IN QUOTES AND DOUBLES ANY QUOTE
053140*    MARK FOUND INSIDE IT, PER THE 2001 SPREADSHEET-GROUP
053150*    REQUEST AFTER A DESCRIPTION LIKE 6'' TV STAND BROKE
053160*    THE IMPORT INTO THEIR SPREADSHEET TOOL.
053170 4111-QUOTE-TRAN-DESC.
053180
053190     MOVE SPACES TO CD-QUOTED.
053200     MOVE 1 TO CD-PTR.
053210     MOVE '"' TO CD-QUOTED (CD-PTR:1).
053220     ADD 1 TO CD-PTR.
053230     PERFORM 4112-COPY-ONE-CHAR THRU 4112-COPY-ONE-CHAR-EXIT
053240         VARYING CD-IX FROM 1 BY 1 UNTIL CD-IX > 40.
053250     MOVE '"' TO CD-QUOTED (CD-PTR:1).
053260     ADD 1 TO CD-PTR.
053270     COMPUTE CD-LEN = CD-PTR - 1.
053280
053290 4111-QUOTE-TRAN-DESC-EXIT.
053300     EXIT.
053310
053320 4112-COPY-ONE-CHAR.
053330
053340     IF CD-RAW (CD-IX:1) = '"'
053350         MOVE '"' TO CD-QUOTED (CD-PTR:1)
053360         ADD 1 TO CD-PTR
053370         MOVE '"' TO CD-QUOTED (CD-PTR:1)
053380         ADD 1 TO CD-PTR
053390     ELSE
053400         MOVE CD-RAW (CD-IX:1) TO CD-QUOTED (CD-PTR:1)
053410         ADD 1 TO CD-PTR
053420     END-IF.
053430
053440 4112-COPY-ONE-CHAR-EXIT.
053450     EXIT.
053460
053470
053480*    ALL-DATA CSV - TRANSACTIONS FOLLOWED BY THE BUDGET AND
053500*    GOAL SECTIONS, EACH UNDER ITS OWN BANNER LINE.
053600 5000-EXPORT-ALL-DATA.
053700
053800     MOVE '=== TRANSACTIONS ===' TO CSVA-LINE.
053900     WRITE CSVA-LINE.
054000     MOVE 'ID,Date,Type,Amount,Category ID,Description'
054100         TO CSVA-LINE.
054200     WRITE CSVA-LINE.
054300
054400     OPEN INPUT TRANFILE.
054500     MOVE 'YES' TO MORE-RECS.
054600     PERFORM 5100-EXPORT-ALL-TRAN
054700         UNTIL MORE-RECS = 'NO'.
054800     CLOSE TRANFILE.
054900
055000     MOVE '=== BUDGETS ===' TO CSVA-LINE.
055100     WRITE CSVA-LINE.
055200     MOVE 'ID,Category ID,Amount,Start Date,End Date,Spent'
055300         TO CSVA-LINE.
055400     WRITE CSVA-LINE.
055500
055600     OPEN INPUT BUDGIN.
055700     MOVE 'NO' TO EOF-BUD.
055800     PERFORM 5200-EXPORT-ONE-BUDGET
055900         UNTIL EOF-BUD = 'YES'.
056000     CLOSE BUDGIN.
056100
056200     MOVE '=== SAVINGS GOALS ===' TO CSVA-LINE.
056300     WRITE CSVA-LINE.
056400     MOVE 'ID,Name,Target Amount,Current Amount,Deadline,Status'
056500         TO CSVA-LINE.
056600     WRITE CSVA-LINE.
056700
056800     OPEN INPUT GOALIN.
056900     MOVE 'NO' TO EOF-GOAL.
057000     PERFORM 5300-EXPORT-ONE-GOAL
057100         UNTIL EOF-GOAL = 'YES'.
057200     CLOSE GOALIN.
057300
057400
057500 5100-EXPORT-ALL-TRAN.
057600
057700     READ TRANFILE
057800         AT END
057900             MOVE 'NO' TO MORE-RECS
058000         NOT AT END
058100             IF TRAN-USER-ID = RUN-USER-ID
058200                 PERFORM 4110-WRITE-TRAN-CSV
058300                 MOVE CSV-LINE TO CSVA-LINE
058400                 WRITE CSVA-LINE
058500             END-IF
058600     END-READ.
058700
058800
058900 5200-EXPORT-ONE-BUDGET.
059000
059100     READ BUDGIN
059200         AT END
059300             MOVE 'YES' TO EOF-BUD
059400         NOT AT END
059500             IF BUD-USER-ID = RUN-USER-ID
059510                 MOVE BUD-LIMIT TO CAE-BUD-LIMIT
059520                 MOVE BUD-SPENT TO CAE-BUD-SPENT
059600                 STRING BUD-ID            DELIMITED BY SIZE
059700                        ','                DELIMITED BY SIZE
059800                        BUD-CATEGORY-ID    DELIMITED BY SIZE
059900                        ','                DELIMITED BY SIZE
060000                        CAE-BUD-LIMIT      DELIMITED BY SIZE
060100                        ','                DELIMITED BY SIZE
060200                        BUD-START-DATE (1:4) DELIMITED BY SIZE
060300                        '-'                DELIMITED BY SIZE
060400                        BUD-START-DATE (5:2) DELIMITED BY SIZE
060500                        '-'                DELIMITED BY SIZE
060600                        BUD-START-DATE (7:2) DELIMITED BY SIZE
060700                        ','                DELIMITED BY SIZE
060800                        BUD-END-DATE (1:4) DELIMITED BY SIZE
060900                        '-'                DELIMITED BY SIZE
061000                        BUD-END-DATE (5:2) DELIMITED BY SIZE
061100                        '-'                DELIMITED BY SIZE
061200                        BUD-END-DATE (7:2) DELIMITED BY SIZE
061300                        ','                DELIMITED BY SIZE
061400                        CAE-BUD-SPENT      DELIMITED BY SIZE
061500                    INTO CSVA-LINE
061600                 WRITE CSVA-LINE
061700             END-IF
061800     END-READ.
061900
062000
062100 5300-EXPORT-ONE-GOAL.
062200
062300     READ GOALIN
062400         AT END
062500             MOVE 'YES' TO EOF-GOAL
062600         NOT AT END
062700             IF GOAL-USER-ID = RUN-USER-ID
062710                 MOVE GOAL-TARGET TO CAE-GOAL-TARGET
062720                 MOVE GOAL-CURRENT TO CAE-GOAL-CURRENT
062800                 STRING GOAL-ID           DELIMITED BY SIZE
062900                        ','                DELIMITED BY SIZE
063000                        GOAL-NAME          DELIMITED BY SIZE
063100                        ','                DELIMITED BY SIZE
063200                        CAE-GOAL-TARGET    DELIMITED BY SIZE
063300                        ','                DELIMITED BY SIZE
063400                        CAE-GOAL-CURRENT   DELIMITED BY SIZE
063500                        ','                DELIMITED BY SIZE
063600                        GOAL-DEADLINE (1:4) DELIMITED BY SIZE
063700                        '-'                DELIMITED BY SIZE
063800                        GOAL-DEADLINE (5:2) DELIMITED BY SIZE
063900                        '-'                DELIMITED BY SIZE
064000                        GOAL-DEADLINE (7:2) DELIMITED BY SIZE
064100                        ','                DELIMITED BY SIZE
064200                        GOAL-STATUS        DELIMITED BY SIZE
064300                    INTO CSVA-LINE
064400                 WRITE CSVA-LINE
064500             END-IF
064600     END-READ.
064700
064800
064900 9900-CLOSING.
065000
065100     CLOSE RPTFILE.
065200     CLOSE CSVOUT.
065300     CLOSE CSVALL.
065400
065500
065600 8100-FIRST-OF-MONTH.
065700
065800     MOVE RUN-YY TO CMB-FIRST (1:4).
065900     MOVE RUN-MM TO CMB-FIRST (5:2).
066000     MOVE '01' TO CMB-FIRST (7:2).
066100
066200
066300 8200-LAST-OF-MONTH.
066400
066500     MOVE RUN-MM TO IX.
066600     MOVE DIM-DAYS(IX) TO JX.
066700
066800     IF RUN-MM = 2
066900         PERFORM 8210-CHECK-LEAP-YEAR
067000     END-IF.
067100
067200     MOVE RUN-YY TO CMB-LAST (1:4).
067300     MOVE RUN-MM TO CMB-LAST (5:2).
067400     MOVE JX TO CMB-LAST (7:2).
067500
067600
067700 8210-CHECK-LEAP-YEAR.
067800
067900     DIVIDE RUN-YY BY 4 GIVING IX REMAINDER JX.
068000     IF JX = 0
068100         DIVIDE RUN-YY BY 100 GIVING IX REMAINDER JX
068200         IF JX = 0
068300             DIVIDE RUN-YY BY 400 GIVING IX REMAINDER JX
068400             IF JX = 0
068500                 MOVE 29 TO JX
068600             END-IF
068700         ELSE
068800             MOVE 29 TO JX
068900         END-IF
069000     END-IF.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD06.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            08/19/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   N E X T - M O N T H              *
001200*              E X P E N S E   P R E D I C T I O N            *
001300*                                                             *
001400*   BUILDS A MONTH-BY-CATEGORY TOTALS TABLE OVER THE SIX      *
001500*   MONTHS BEFORE THE RUN DATE AND FITS A LEAST-SQUARES LINE  *
001600*   TO FORECAST NEXT MONTH'S SPENDING PER CATEGORY.  THE      *
001700*   TWO-DIMENSIONAL PRICE ARRAY FROM THE OLD AMUSEMENT-PARK   *
001800*   TICKET PROGRAM IS NOW A CATEGORY-BY-MONTH TOTALS ARRAY.   *
001900*                                                             *
002000***************************************************************
002100*                     C H A N G E   L O G                     *
002200***************************************************************
002300*   DATE      BY   REQUEST    DESCRIPTION                     *
002400*   --------  ---  ---------  ------------------------------- *
002500*   08/19/91  AL   CR-8850    ORIGINAL WRITE-UP.               *  CR8850  
002600*   04/22/92  AL   CR-8895    ADDED LEAST-SQUARES REGRESSION   *  CR8895  
002700*                             AND R-SQUARED CONFIDENCE.        *
002800*   12/09/93  SK   CR-9160    TREND LABEL (INCREASING /        *  CR9160  
002900*                             DECREASING / STABLE) ADDED.      *
003000*   07/02/95  AL   CR-9235    CATEGORY 0 (UNCATEGORIZED) NOW   *  CR9235  
003100*                             EXCLUDED FROM THE ANALYSIS.      *
003200*   01/14/97  DW   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003300*   10/09/98  DW   CR-9412    Y2K - 4-DIGIT YEAR CONFIRMED IN  *  CR9412  
003400*                             THE 6-MONTH WINDOW CALCULATION.  *
003500*   08/11/99  SK   CR-9490    FORECAST NOW FLOORS AT ZERO      *  CR9490  
003600*                             INSTEAD OF PRINTING A NEGATIVE   *
003700*                             PREDICTED AMOUNT.                *
003710*   04/10/00  DW   CR-9518    SIX-MONTH WINDOW START NOW STEPS *  CR9518  
003720*                             BACK ACROSS A YEAR BOUNDARY      *          
003730*                             CORRECTLY IN JANUARY RUNS.       *          
003800***************************************************************
003900
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-TREND IS 'I' 'D' 'S'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT PARMCARD    ASSIGN TO PARMCARD
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT TRANFILE    ASSIGN TO TRANFILE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT CATFILE     ASSIGN TO CATFILE
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT PREDOUT     ASSIGN TO PREDOUT
006000         ORGANIZATION IS RECORD SEQUENTIAL.
006100
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  PARMCARD
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 20 CHARACTERS
006900     DATA RECORD IS PARM-REC.
007000 01  PARM-REC.
007100     05  PARM-USER-ID          PIC 9(5).
007200     05  PARM-RUN-DATE         PIC 9(8).
007300     05  FILLER                PIC X(7).
007400
007500 FD  TRANFILE
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 88 CHARACTERS
007800     DATA RECORD IS TRAN-REC.
007900 01  TRAN-REC.
008000     05  TRAN-ID               PIC 9(9).
008100     05  TRAN-USER-ID          PIC 9(5).
008200     05  TRAN-CATEGORY-ID      PIC 9(5).
008300     05  TRAN-TYPE             PIC X(1).
008303         88  TRAN-IS-INCOME       VALUE 'I'.
008306         88  TRAN-IS-EXPENSE      VALUE 'E'.
008400     05  TRAN-AMOUNT           PIC S9(13)V99.
008500     05  TRAN-DATE             PIC 9(8).
008600     05  TRAN-DESC             PIC X(40).
008700     05  FILLER                PIC X(5).
008800
008900 FD  CATFILE
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 30 CHARACTERS
009200     DATA RECORD IS CAT-REC.
009300 01  CAT-REC.
009400     05  CAT-ID                PIC 9(5).
009500     05  CAT-NAME              PIC X(20).
009600     05  FILLER                PIC X(5).
009700
009800 FD  PREDOUT
009900     LABEL RECORD IS OMITTED
010000     RECORD CONTAINS 90 CHARACTERS
010100     DATA RECORD IS PRED-LINE.
010200 01  PRED-LINE.
010205     05  FILLER              PIC X(90).
010300
010400
010500 WORKING-STORAGE SECTION.
010510 77  MORE-RECS             PIC XXX        VALUE 'YES'.
010520     88  MORE-RECORDS-EXIST        VALUE 'YES'.
010530     88  NO-MORE-RECORDS           VALUE 'NO '.
010540 77  IX                    PIC 9(4)  COMP VALUE ZERO.
010600
010700 01  WORK-AREA.
010900     05  EOF-CAT            PIC XXX        VALUE 'NO'.
011000     05  C-CAT-CTR             PIC 9(3)  COMP VALUE ZERO.
011150     05  WIN-CTR            PIC 9(2)  COMP VALUE ZERO.
011166    05  FILLER              PIC X(01).
011200
011300 01  RUN-CONTROL.
011400     05  RUN-USER-ID           PIC 9(5).
011500     05  RUN-DATE              PIC 9(8).
011600     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
011700         10  RUN-YY            PIC 9(4).
011800         10  RUN-MM            PIC 9(2).
011900         10  RUN-DD            PIC 9(2).
011933    05  FILLER              PIC X(01).
012000
012100 01  WINDOW-START.
012200     05  WIN-DATE              PIC 9(8).
012300     05  WIN-DATE-PARTS REDEFINES WIN-DATE.
012400         10  WIN-YY            PIC 9(4).
012500         10  WIN-MM            PIC 9(2).
012600         10  WIN-DD            PIC 9(2).
012633    05  FILLER              PIC X(01).
012650     05  WIN-DATE-PK           PIC 9(8)  COMP-3.
012700
012800 01  CAT-TABLE.
012900     05  CT-ROW OCCURS 200 TIMES
013000                 INDEXED BY CT-IX.
013100         10  CT-ID             PIC 9(5).
013200         10  CT-NAME           PIC X(20).
013233    05  FILLER              PIC X(01).
013300
013400*    ----  THE TWO-DIMENSIONAL WORK TABLE - ONE ROW PER        *
013500*    CATEGORY, EACH ROW CARRYING UP TO SIX MONTHLY TOTALS,     *
013600*    THE SAME SHAPE THE OLD PARK-PRICES-ARRAY USED FOR ITS     *
013700*    THREE ADMISSION PRICES PER PARK.                          *
013800 01  CAT-MONTH-TABLE.
013900     05  CM-ROW OCCURS 50 TIMES
014000                 INDEXED BY CM-IX.
014100         10  CM-CAT-ID         PIC 9(5).
014200         10  CM-TXN-COUNT      PIC 9(5)  COMP.
014300         10  CM-MONTH-COUNT    PIC 9(2)  COMP.
014400         10  CM-MONTH OCCURS 6 TIMES
014500                     INDEXED BY CM-MX.
014600             15  CM-YY         PIC 9(4).
014700             15  CM-MM         PIC 9(2).
014800             15  CM-TOTAL      PIC S9(13)V99.
014833    05  FILLER              PIC X(01).
014900 01  CAT-MONTH-CTR              PIC 9(2)  COMP VALUE ZERO.
015000
015100 01  REGRESS-AREA.
015200     05  RG-N                  PIC 9(2)       VALUE ZERO.
015300     05  RG-XBAR               PIC S9(3)V9(4) VALUE ZERO.
015400     05  RG-YBAR               PIC S9(13)V99  VALUE ZERO.
015500     05  RG-SXX                PIC S9(9)V9(4) VALUE ZERO.
015600     05  RG-SYY                PIC S9(19)V99  VALUE ZERO.
015700     05  RG-SXY                PIC S9(15)V9(4) VALUE ZERO.
015800     05  RG-SLOPE              PIC S9(13)V9(4) VALUE ZERO.
015900     05  RG-INTERCEPT          PIC S9(13)V99  VALUE ZERO.
016000     05  RG-RSQ                PIC S9(3)V9(4) VALUE ZERO.
016100     05  RG-DX                 PIC S9(3)V9(4) VALUE ZERO.
016200     05  RG-DY                 PIC S9(13)V99  VALUE ZERO.
016300     05  RG-SUM-Y              PIC S9(15)V99  VALUE ZERO.
016400     05  RG-PREDICTED          PIC S9(13)V99  VALUE ZERO.
016500     05  RG-CONFIDENCE         PIC S9(3)V99   VALUE ZERO.
016600     05  RG-PCT-CHANGE         PIC S9(5)V9(4) VALUE ZERO.
016700     05  RG-TREND              PIC X(10)      VALUE SPACES.
016800     05  RATIO              PIC S9(3)V9(4) VALUE ZERO.
016833    05  FILLER              PIC X(01).
016900
017000 01  PRED-LINE-OUT.
017100     05  PD-CAT-ID             PIC 9(5).
017200     05  FILLER                PIC X         VALUE ','.
017300     05  PD-CAT-NAME           PIC X(20).
017400     05  FILLER                PIC X         VALUE ','.
017500     05  PD-PREDICTED          PIC -9(12)9.99.
017600     05  FILLER                PIC X         VALUE ','.
017700     05  PD-AVERAGE            PIC -9(12)9.99.
017800     05  FILLER                PIC X         VALUE ','.
017900     05  PD-CONFIDENCE         PIC -999.99.
018000     05  FILLER                PIC X         VALUE ','.
018100     05  PD-TREND              PIC X(10).
018150 01  PRED-LINE-CHECK REDEFINES PRED-LINE-OUT.
018160     05  FILLER                PIC X(81).
018200
018300
018400 PROCEDURE DIVISION.
018500
018600 0000-FINBUD06.
018700     PERFORM 1000-INIT.
018800     PERFORM 2100-BUILD-MONTH-TABLE
018900         UNTIL MORE-RECS = 'NO'.
019000     PERFORM 3000-CLOSING.
019100     STOP RUN.
019200
019300
019400 1000-INIT.
019500
019600     OPEN INPUT PARMCARD.
019700     READ PARMCARD
019800         AT END
019900             MOVE ZERO TO RUN-USER-ID RUN-DATE.
020000     CLOSE PARMCARD.
020100     MOVE PARM-USER-ID TO RUN-USER-ID.
020200     MOVE PARM-RUN-DATE TO RUN-DATE.
020300
020400     PERFORM 8300-CALC-WINDOW-START.
020500
020600     OPEN INPUT CATFILE.
020700     PERFORM 1100-LOAD-CATEGORIES
020800         UNTIL EOF-CAT = 'YES'.
020900     CLOSE CATFILE.
021000
021100     OPEN INPUT TRANFILE.
021200     OPEN OUTPUT PREDOUT.
021300
021400     PERFORM 9000-READ.
021500
021600
021700 1100-LOAD-CATEGORIES.
021800     READ CATFILE
021900         AT END
022000             MOVE 'YES' TO EOF-CAT
022100         NOT AT END
022200             ADD 1 TO C-CAT-CTR
022300             SET CT-IX TO C-CAT-CTR
022400             MOVE CAT-ID TO CT-ID(CT-IX)
022500             MOVE CAT-NAME TO CT-NAME(CT-IX)
022600     END-READ.
022700
022800
022900*    THE FILE ARRIVES SORTED ASCENDING BY DATE, SO A LINEAR
023000*    SEARCH THAT APPENDS A NEW MONTH SLOT ON FIRST SIGHT BUILDS
023100*    EACH CATEGORY'S ROW IN CHRONOLOGICAL ORDER FOR FREE.
023200 2100-BUILD-MONTH-TABLE.
023300
023400     IF TRAN-USER-ID = RUN-USER-ID     AND
023500        TRAN-TYPE = 'E'                AND
023600        TRAN-CATEGORY-ID NOT = ZERO    AND
023700        TRAN-DATE >= WIN-DATE          AND
023800        TRAN-DATE <= RUN-DATE
023900         PERFORM 2110-POST-CATEGORY
024000     END-IF.
024100
024200     PERFORM 9000-READ.
024300
024400
024500 2110-POST-CATEGORY.
024600
024700     SET CM-IX TO 1.
024800     SEARCH CM-ROW VARYING CM-IX
024900         AT END
025000             IF CAT-MONTH-CTR < 50
025100                 ADD 1 TO CAT-MONTH-CTR
025200                 SET CM-IX TO CAT-MONTH-CTR
025300                 MOVE TRAN-CATEGORY-ID TO CM-CAT-ID(CM-IX)
025400                 MOVE ZERO TO CM-TXN-COUNT(CM-IX)
025500                 MOVE ZERO TO CM-MONTH-COUNT(CM-IX)
025600                 PERFORM 2120-POST-MONTH
025700             END-IF
025800         WHEN CM-CAT-ID(CM-IX) = TRAN-CATEGORY-ID
025900             PERFORM 2120-POST-MONTH
026000     END-SEARCH.
026100
026200
026300 2120-POST-MONTH.
026400
026500     ADD 1 TO CM-TXN-COUNT(CM-IX).
026600
026700     SET CM-MX TO 1.
026800     SEARCH CM-MONTH(CM-IX) VARYING CM-MX
026900         AT END
027000             IF CM-MONTH-COUNT(CM-IX) < 6
027100                 ADD 1 TO CM-MONTH-COUNT(CM-IX)
027200                 SET CM-MX TO CM-MONTH-COUNT(CM-IX)
027300                 MOVE TRAN-DATE (1:4) TO CM-YY(CM-IX, CM-MX)
027400                 MOVE TRAN-DATE (5:2) TO CM-MM(CM-IX, CM-MX)
027500                 MOVE TRAN-AMOUNT TO CM-TOTAL(CM-IX, CM-MX)
027600             END-IF
027700         WHEN CM-YY(CM-IX, CM-MX) = TRAN-DATE (1:4)  AND
027800              CM-MM(CM-IX, CM-MX) = TRAN-DATE (5:2)
027900             ADD TRAN-AMOUNT TO CM-TOTAL(CM-IX, CM-MX)
028000     END-SEARCH.
028100
028200
028300 3000-CLOSING.
028310
028320     PERFORM 3010-PREDICT-ONE-CAT THRU 3010-PREDICT-ONE-CAT-EXIT
028330         VARYING CM-IX FROM 1 BY 1 UNTIL CM-IX > CAT-MONTH-CTR.
028340
028350     CLOSE TRANFILE.
028360     CLOSE PREDOUT.
028370
028380
028390 3010-PREDICT-ONE-CAT.
028400
028410     IF CM-TXN-COUNT(CM-IX) >= 3
028420         PERFORM 3100-REGRESS
028430         PERFORM 3200-FORECAST
028440         PERFORM 3300-WRITE-PREDICTION
028450     END-IF.
028460
028470 3010-PREDICT-ONE-CAT-EXIT.
028480     EXIT.
028490
028500
028510*    ORDINARY LEAST SQUARES OVER X = 0 .. N-1, CENTERED SUMS.
028520 3100-REGRESS.
028530
028540     MOVE CM-MONTH-COUNT(CM-IX) TO RG-N.
028550     MOVE ZERO TO RG-SUM-Y.
028560
028570     PERFORM 3110-SUM-ONE-MONTH THRU 3110-SUM-ONE-MONTH-EXIT
028580         VARYING CM-MX FROM 1 BY 1 UNTIL CM-MX > RG-N.
028590
028600     COMPUTE RG-YBAR ROUNDED = RG-SUM-Y / RG-N.
028610     COMPUTE RG-XBAR = (RG-N - 1) / 2.
028620
028630     MOVE ZERO TO RG-SXX RG-SYY RG-SXY.
028640
028650     PERFORM 3120-ACCUM-ONE-MONTH THRU 3120-ACCUM-ONE-MONTH-EXIT
028660         VARYING CM-MX FROM 1 BY 1 UNTIL CM-MX > RG-N.
028670
028680     IF RG-SXX > 0
028690         COMPUTE RG-SLOPE ROUNDED = RG-SXY / RG-SXX
028700     ELSE
028710         MOVE ZERO TO RG-SLOPE
028720     END-IF.
028730
028740     COMPUTE RG-INTERCEPT ROUNDED =
028750         RG-YBAR - RG-SLOPE * RG-XBAR.
028760
028770     IF RG-SXX > 0  AND  RG-SYY > 0
028780         COMPUTE RATIO ROUNDED =
028790             (RG-SXY * RG-SXY) / (RG-SXX * RG-SYY)
028800         COMPUTE RG-RSQ = RATIO
028810     ELSE
028820         MOVE ZERO TO RG-RSQ
028830     END-IF.
028840
028850     COMPUTE RG-CONFIDENCE ROUNDED = RG-RSQ * 100.
028860     IF RG-CONFIDENCE > 100
028870         MOVE 100 TO RG-CONFIDENCE
028880     END-IF.
028890     IF RG-CONFIDENCE < 0
028900         MOVE ZERO TO RG-CONFIDENCE
028910     END-IF.
028920
028930
028940 3110-SUM-ONE-MONTH.
028950
028960     ADD CM-TOTAL(CM-IX, CM-MX) TO RG-SUM-Y.
028970
028980 3110-SUM-ONE-MONTH-EXIT.
028990     EXIT.
029000
029010
029020 3120-ACCUM-ONE-MONTH.
029030
029040     COMPUTE RG-DX = (CM-MX - 1) - RG-XBAR.
029050     COMPUTE RG-DY = CM-TOTAL(CM-IX, CM-MX) - RG-YBAR.
029060     COMPUTE RG-SXX = RG-SXX + RG-DX * RG-DX.
029070     COMPUTE RG-SYY = RG-SYY + RG-DY * RG-DY.
029080     COMPUTE RG-SXY = RG-SXY + RG-DX * RG-DY.
029090
029100 3120-ACCUM-ONE-MONTH-EXIT.
029110     EXIT.
029120
029130
029140 3200-FORECAST.
029150
029160     COMPUTE RG-PREDICTED ROUNDED =
029170         RG-INTERCEPT + RG-SLOPE * RG-N.
029180
029190     IF RG-PREDICTED < 0
029200         MOVE ZERO TO RG-PREDICTED
029210     END-IF.
029220
029230     IF RG-N < 2
029240         MOVE 'STABLE    ' TO RG-TREND
029250     ELSE
029260         IF CM-TOTAL(CM-IX, 1) = ZERO
029270             MOVE 'STABLE    ' TO RG-TREND
029280         ELSE
029290             COMPUTE RG-PCT-CHANGE ROUNDED =
029300                 (CM-TOTAL(CM-IX, RG-N) - CM-TOTAL(CM-IX, 1))
029310                 / CM-TOTAL(CM-IX, 1)
029320             COMPUTE RG-PCT-CHANGE = RG-PCT-CHANGE * 100
029330             IF RG-PCT-CHANGE > 10
029340                 MOVE 'INCREASING' TO RG-TREND
029350             ELSE
029360                 IF RG-PCT-CHANGE < -10
029370                     MOVE 'DECREASING' TO RG-TREND
029380                 ELSE
029390                     MOVE 'STABLE    ' TO RG-TREND
029400                 END-IF
029410             END-IF
029420         END-IF
029430     END-IF.
029440
029450
029460 3300-WRITE-PREDICTION.
029470
029480     MOVE CM-CAT-ID(CM-IX) TO PD-CAT-ID.
029490     PERFORM 3310-FIND-CAT-NAME.
029500     MOVE RG-PREDICTED TO PD-PREDICTED.
029510     MOVE RG-YBAR TO PD-AVERAGE.
029520     MOVE RG-CONFIDENCE TO PD-CONFIDENCE.
029530     MOVE RG-TREND TO PD-TREND.
029540
029550     WRITE PRED-LINE FROM PRED-LINE-OUT.
029560
029570
029580 3310-FIND-CAT-NAME.
029590
029600     MOVE 'UNCATEGORIZED       ' TO PD-CAT-NAME.
029610     SET CT-IX TO 1.
029620     SEARCH CT-ROW
029630         AT END
029640             CONTINUE
029650         WHEN CT-ID(CT-IX) = CM-CAT-ID(CM-IX)
029660             MOVE CT-NAME(CT-IX) TO PD-CAT-NAME
029670     END-SEARCH.
029680
029690
029700 8300-CALC-WINDOW-START.
029710
029720     MOVE RUN-YY TO WIN-YY.
029730     MOVE RUN-MM TO WIN-MM.
029740     MOVE RUN-DD TO WIN-DD.
029745     MOVE WIN-DATE TO WIN-DATE-PK.
029750
029760     MOVE ZERO TO WIN-CTR.
029770     PERFORM 8310-STEP-BACK-ONE-MONTH THRU 8310-STEP-BACK-ONE-MONTH-EXIT
029780         VARYING WIN-CTR FROM 1 BY 1 UNTIL WIN-CTR > 6.
029790
029800
029810 8310-STEP-BACK-ONE-MONTH.
029820
029830     IF WIN-MM = 1
029840         MOVE 12 TO WIN-MM
029850         SUBTRACT 1 FROM WIN-YY
029860     ELSE
029870         SUBTRACT 1 FROM WIN-MM
029880     END-IF.
029890
029900 8310-STEP-BACK-ONE-MONTH-EXIT.
029910     EXIT.
041700
041800
041900 9000-READ.
042000
042100     READ TRANFILE
042200         AT END
042300             MOVE 'NO' TO MORE-RECS.

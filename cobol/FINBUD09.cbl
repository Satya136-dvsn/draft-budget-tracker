000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD09.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            11/03/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   B I L L   A G I N G             *
001200*                                                             *
001300*   SWEEPS THE RECURRING-BILL MASTER FOR THE RUN OWNER,        *
001400*   FLAGS ANY PENDING BILL PAST ITS DUE DATE, POSTS A          *
001500*   PAYMENT TRANSACTION FOR EACH BILL MARKED PAID ON THE       *
001600*   PARM CARD, AND ROLLS THE DUE DATE FORWARD BY THE BILL'S    *
001700*   RECURRENCE.  OLD MASTER IN, NEW MASTER OUT - THE SAME      *
001800*   SHOP HABIT USED ON THE BUDGET AND GOAL MASTERS.            *
001900*                                                             *
002000***************************************************************
002100*                     C H A N G E   L O G                     *
002200***************************************************************
002300*   DATE      BY   REQUEST    DESCRIPTION                     *
002400*   --------  ---  ---------  ------------------------------- *
002500*   11/03/91  AL   CR-8875    ORIGINAL WRITE-UP.               *  CR8875  
002600*   07/19/92  AL   CR-8920    RECURRENCE ROLL-FORWARD ADDED    *  CR8920  
002700*                             FOR WEEKLY/MONTHLY/QUARTERLY/    *
002800*                             YEARLY BILLS.                    *
002900*   03/11/94  SK   CR-9170    DAY-OF-MONTH CLAMP ADDED SO A    *  CR9170  
003000*                             BILL DUE THE 31ST DOES NOT ROLL  *
003100*                             INTO AN INVALID DATE.             *
003200*   08/30/96  AL   CR-9280    PAYMENT-POSTING TO THE           *  CR9280  
003300*                             TRANSACTION LEDGER ADDED.        *
003400*   01/20/98  DW   CR-9355    OVERDUE FLAG NOW SET BEFORE THE  *  CR9355  
003500*                             PAYMENT TEST, PER AUDIT REQUEST. *
003600*   11/02/98  DW   CR-9415    Y2K - DUE-DATE COMPARES CONFIRMED*  CR9415  
003700*                             SAFE WITH 4-DIGIT YEARS.          *
003800*   05/18/99  SK   CR-9462    DAYS-UNTIL-DUE ADDED TO THE      *  CR9462  
003900*                             PROGRESS LISTING.                *
003910*   02/09/00  DW   CR-9527    ONE-TIME BILLS NOW STAY PAID     *  CR9527
003920*                             INSTEAD OF ROLLING BACK TO       *
003930*                             PENDING AFTER PAYMENT IS POSTED. *
003940*   03/14/01  SK   CR-9584    DAYS-UNTIL-DUE WAS SUBTRACTING   *  CR9584
003950*                             YY/MM/DD DATES DIRECTLY, GIVING  *
003960*                             BAD COUNTS ACROSS MONTH ENDS.    *
003970*                             NOW CONVERTS TO A DAY NUMBER     *
003980*                             FIRST.                           *
004000***************************************************************
004100
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS VALID-RECURRENCE IS 'W' 'M' 'Q' 'Y' 'O'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT PARMCARD    ASSIGN TO PARMCARD
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT PAYCARD     ASSIGN TO PAYCARD
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT BILLIN      ASSIGN TO BILLIN
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT BILLOUT     ASSIGN TO BILLOUT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT TRANOUT     ASSIGN TO TRANOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT PROGOUT     ASSIGN TO PROGOUT
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  PARMCARD
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 20 CHARACTERS
007700     DATA RECORD IS PARM-REC.
007800 01  PARM-REC.
007900     05  PARM-USER-ID          PIC 9(5).
008000     05  PARM-RUN-DATE         PIC 9(8).
008100     05  FILLER                PIC X(7).
008200
008300*    ONE CARD PER BILL BEING PAID THIS RUN - PRODUCED BY THE
008400*    ON-LINE SYSTEM WHEN THE CUSTOMER MARKS A BILL PAID.
008500 FD  PAYCARD
008600     LABEL RECORD IS STANDARD
008700     RECORD CONTAINS 10 CHARACTERS
008800     DATA RECORD IS PAY-REC.
008900 01  PAY-REC.
009000     05  PAY-BILL-ID           PIC 9(9).
009100     05  FILLER                PIC X(1).
009200
009300 FD  BILLIN
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 60 CHARACTERS
009600     DATA RECORD IS BILL-IN-REC.
009700 01  BILL-IN-REC.
009800     05  BILL-ID               PIC 9(9).
009900     05  BILL-USER-ID          PIC 9(5).
010000     05  BILL-NAME             PIC X(30).
010100     05  BILL-AMOUNT           PIC S9(9)V99.
010200     05  BILL-RECURRENCE       PIC X(1).
010300     05  BILL-NEXT-DUE         PIC 9(8).
010400     05  BILL-STATUS           PIC X(1).
010500         88  BILL-PENDING              VALUE 'P'.
010600         88  BILL-OVERDUE              VALUE 'O'.
010700         88  BILL-PAID                 VALUE 'D'.
010800     05  FILLER                PIC X(5).
010900
011000 FD  BILLOUT
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 60 CHARACTERS
011300     DATA RECORD IS BILL-OUT-REC.
011400 01  BILL-OUT-REC.
011405     05  FILLER              PIC X(60).
011500
011600*    ONE PAYMENT TRANSACTION WRITTEN PER BILL PAID THIS RUN -
011700*    APPENDED TO THE TRANSACTION LEDGER BY THE JCL STEP THAT
011800*    FOLLOWS THIS PROGRAM.
011900 FD  TRANOUT
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 88 CHARACTERS
012200     DATA RECORD IS TRAN-OUT-REC.
012300 01  TRAN-OUT-REC.
012400     05  TO-ID                 PIC 9(9).
012500     05  TO-USER-ID            PIC 9(5).
012600     05  TO-CATEGORY-ID        PIC 9(5).
012700     05  TO-TYPE               PIC X(1).
012800     05  TO-AMOUNT             PIC S9(13)V99.
012900     05  TO-DATE               PIC 9(8).
013000     05  TO-DESC               PIC X(40).
013100     05  FILLER                PIC X(5).
013200
013300 FD  PROGOUT
013400     LABEL RECORD IS OMITTED
013500     RECORD CONTAINS 120 CHARACTERS
013600     DATA RECORD IS PROG-LINE.
013700 01  PROG-LINE.
013705     05  FILLER              PIC X(120).
013800
013900
014000 WORKING-STORAGE SECTION.
014010 77  MORE-RECS             PIC XXX        VALUE 'YES'.
014020     88  MORE-RECORDS-EXIST        VALUE 'YES'.
014030     88  NO-MORE-RECORDS           VALUE 'NO '.
014040 77  IX                    PIC 9(4)  COMP VALUE ZERO.
014100
014200 01  WORK-AREA.
014400     05  PAY-EOF            PIC XXX        VALUE 'NO'.
014500     05  PAID-TODAY         PIC XXX        VALUE 'NO'.
014700     05  LEAP-REM           PIC 9(4)  COMP VALUE ZERO.
014800     05  NEW-TRAN-ID        PIC 9(9)  COMP VALUE ZERO.
014833    05  FILLER              PIC X(01).
014900
015000 01  RUN-CONTROL.
015100     05  RUN-USER-ID           PIC 9(5).
015200     05  RUN-DATE              PIC 9(8).
015300     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
015400         10  RUN-YY            PIC 9(4).
015500         10  RUN-MM            PIC 9(2).
015600         10  RUN-DD            PIC 9(2).
015633    05  FILLER              PIC X(01).
015700
015800 01  DAYS-IN-MONTH-TABLE.
015900     05  FILLER                PIC 9(2)       VALUE 31.
016000     05  FILLER                PIC 9(2)       VALUE 28.
016100     05  FILLER                PIC 9(2)       VALUE 31.
016200     05  FILLER                PIC 9(2)       VALUE 30.
016300     05  FILLER                PIC 9(2)       VALUE 31.
016400     05  FILLER                PIC 9(2)       VALUE 30.
016500     05  FILLER                PIC 9(2)       VALUE 31.
016600     05  FILLER                PIC 9(2)       VALUE 31.
016700     05  FILLER                PIC 9(2)       VALUE 30.
016800     05  FILLER                PIC 9(2)       VALUE 31.
016900     05  FILLER                PIC 9(2)       VALUE 30.
017000     05  FILLER                PIC 9(2)       VALUE 31.
017100 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-TABLE.
017200     05  DIM-DAYS              PIC 9(2)  OCCURS 12 TIMES.
017300
017400*    PAY-CARD ID'S FOR THIS RUN, BUFFERED SO THE BILL PASS
017500*    CAN TEST EACH BILL WITH A TABLE SEARCH.
017600 01  PAYCARD-TABLE.
017700     05  PC-ROW OCCURS 200 TIMES
017800                 INDEXED BY PC-IX.
017900         10  PC-BILL-ID        PIC 9(9).
017933    05  FILLER              PIC X(01).
018000 01  PAYCARD-CTR               PIC 9(3)  COMP VALUE ZERO.
018100
018200 01  BILL-NEXT-DUE-PARTS REDEFINES BILL-NEXT-DUE.
018300     05  BND-YY                PIC 9(4).
018400     05  BND-MM                PIC 9(2).
018500     05  BND-DD                PIC 9(2).
018600
018700 01  ROLL-WORK.
018800     05  RW-YY                 PIC 9(4)  COMP.
018900     05  RW-MM                 PIC 9(2)  COMP.
019000     05  RW-DD                 PIC 9(2)  COMP.
019100     05  RW-MAXDAY             PIC 9(2)  COMP.
019200     05  RW-DAYS-UNTIL         PIC S9(5) COMP.
019233    05  FILLER              PIC X(01).
019240
019250*    CONVERTS A YY/MM/DD DATE INTO A DAY-ORDINAL SO TWO
019260*    DATES CAN BE SUBTRACTED FOR A TRUE CALENDAR-DAY COUNT,
019270*    PER THE 2001 AUDIT FINDING ON THE DAYS-UNTIL-DUE COLUMN.
019280 01  DAY-NUMBER-WORK.
019290     05  DN-YY                 PIC 9(4)  COMP.
019300     05  DN-MM                 PIC 9(2)  COMP.
019310     05  DN-DD                 PIC 9(2)  COMP.
019320     05  DN-LEAP-REM           PIC 9(2)  COMP.
019330     05  DN-CUM-DAYS           PIC 9(5)  COMP.
019340     05  DN-RESULT             PIC 9(7)  COMP.
019350     05  DN-DUE-DAYNO          PIC 9(7)  COMP.
019360     05  DN-RUN-DAYNO          PIC 9(7)  COMP.
019370     05  DN-MX                 PIC 9(2)  COMP.
019375     05  DN-LEAPCT             PIC 9(5)  COMP.
019380     05  FILLER              PIC X(01).
019390
019400 01  PROG-LINE-WORK.
019500     05  PL-BILL-NAME          PIC X(30).
019600     05  FILLER                PIC X        VALUE ','.
019700     05  PL-AMOUNT             PIC -9(7)9.99.
019800     05  FILLER                PIC X        VALUE ','.
019900     05  PL-STATUS             PIC X(1).
020000     05  FILLER                PIC X        VALUE ','.
020100     05  PL-DAYS-UNTIL         PIC -9999.
020200     05  FILLER                PIC X        VALUE ','.
020300     05  PL-NEXT-DUE           PIC 9(8).
020400     05  FILLER                PIC X(46).
020500 01  PROG-LINE-CHECK REDEFINES PROG-LINE-WORK.
020600     05  FILLER                PIC X(120).
020700
020800
020900 PROCEDURE DIVISION.
021000
021100 0000-FINBUD09.
021200     PERFORM 1000-INIT.
021300     PERFORM 2000-MAINLINE
021400         UNTIL MORE-RECS = 'NO'.
021500     PERFORM 3000-CLOSING.
021600     STOP RUN.
021700
021800
021900 1000-INIT.
022000
022100     OPEN INPUT PARMCARD.
022200     READ PARMCARD
022300         AT END
022400             MOVE ZERO TO RUN-USER-ID RUN-DATE.
022500     CLOSE PARMCARD.
022600     MOVE PARM-USER-ID TO RUN-USER-ID.
022700     MOVE PARM-RUN-DATE TO RUN-DATE.
022800
022900     OPEN INPUT PAYCARD.
023000     PERFORM 1100-BUFFER-PAYCARD
023100         UNTIL PAY-EOF = 'YES'.
023200     CLOSE PAYCARD.
023300
023400*    NEW TRANSACTION ID'S START PAST THE PARM-CARD RUN DATE
023500*    SO THEY NEVER COLLIDE WITH A TRANSACTION ID ALREADY IN
023600*    USE - THE SAME NUMBERING TRICK THE ON-LINE SYSTEM USES.
023700     COMPUTE NEW-TRAN-ID = RUN-DATE * 1000.
023800
023900     OPEN INPUT BILLIN.
024000     OPEN OUTPUT BILLOUT.
024100     OPEN OUTPUT TRANOUT.
024200     OPEN OUTPUT PROGOUT.
024300
024400     PERFORM 9000-READ.
024500
024600
024700 1100-BUFFER-PAYCARD.
024800     READ PAYCARD
024900         AT END
025000             MOVE 'YES' TO PAY-EOF
025100         NOT AT END
025200             ADD 1 TO PAYCARD-CTR
025300             SET PC-IX TO PAYCARD-CTR
025400             MOVE PAY-BILL-ID TO PC-BILL-ID(PC-IX)
025500     END-READ.
025600
025700
025800 2000-MAINLINE.
025900
026000     IF BILL-USER-ID = RUN-USER-ID
026100         PERFORM 2100-AGE-BILL
026200         PERFORM 2200-TEST-PAYMENT
026300         PERFORM 2300-CALC-DAYS-UNTIL
026400         PERFORM 2400-WRITE-PROGRESS
026500     END-IF.
026600
026700     MOVE BILL-IN-REC TO BILL-OUT-REC.
026800     WRITE BILL-OUT-REC.
026900
027000     PERFORM 9000-READ.
027100
027200
027300*    A PENDING BILL WHOSE DUE DATE HAS ALREADY PASSED IS
027400*    RE-FLAGGED OVERDUE BEFORE ANY PAYMENT IS TESTED, PER
027500*    THE 1998 AUDIT REQUEST.
027600 2100-AGE-BILL.
027700
027800     IF BILL-PENDING  AND  BILL-NEXT-DUE < RUN-DATE
027900         MOVE 'O' TO BILL-STATUS
028000     END-IF.
028100
028200
028300 2200-TEST-PAYMENT.
028400
028500     MOVE 'NO' TO PAID-TODAY.
028600     SET PC-IX TO 1.
028700     SEARCH PC-ROW
028800         AT END
028900             CONTINUE
029000         WHEN PC-BILL-ID(PC-IX) = BILL-ID
029100             MOVE 'YES' TO PAID-TODAY
029200     END-SEARCH.
029300
029400     IF PAID-TODAY = 'YES'  AND  NOT BILL-PAID
029500         PERFORM 2210-POST-PAYMENT-TRAN
029600         PERFORM 2220-ROLL-NEXT-DUE
029700         IF BILL-RECURRENCE = 'O'
029710             MOVE 'D' TO BILL-STATUS
029720         ELSE
029730             MOVE 'P' TO BILL-STATUS
029740         END-IF
029800     END-IF.
029900
030000
030100 2210-POST-PAYMENT-TRAN.
030200
030300     ADD 1 TO NEW-TRAN-ID.
030400     MOVE NEW-TRAN-ID     TO TO-ID.
030500     MOVE BILL-USER-ID       TO TO-USER-ID.
030600     MOVE ZERO               TO TO-CATEGORY-ID.
030700     MOVE 'E'                TO TO-TYPE.
030800     MOVE BILL-AMOUNT        TO TO-AMOUNT.
030900     MOVE RUN-DATE           TO TO-DATE.
031000     MOVE SPACES             TO TO-DESC.
031100     STRING 'Bill Payment: ' BILL-NAME DELIMITED BY SIZE
031200         INTO TO-DESC.
031300     WRITE TRAN-OUT-REC.
031400
031500
031600*    ONE-TIME BILLS DO NOT ROLL - THEY STAY AT THEIR LAST
031700*    DUE DATE ONCE PAID, THE SAME AS THE OLD SYSTEM'S
031800*    SINGLE-INVOICE ITEMS.
031900 2220-ROLL-NEXT-DUE.
032000
032100     MOVE BND-YY TO RW-YY.
032200     MOVE BND-MM TO RW-MM.
032300     MOVE BND-DD TO RW-DD.
032400
032500     EVALUATE BILL-RECURRENCE
032600         WHEN 'W'
032700             PERFORM 2221-ADD-SEVEN-DAYS
032800         WHEN 'M'
032900             PERFORM 2222-ADD-ONE-MONTH
033000         WHEN 'Q'
033100             PERFORM 2222-ADD-ONE-MONTH
033200             PERFORM 2222-ADD-ONE-MONTH
033300             PERFORM 2222-ADD-ONE-MONTH
033400         WHEN 'Y'
033500             ADD 1 TO RW-YY
033600         WHEN OTHER
033700             CONTINUE
033800     END-EVALUATE.
033900
034000     MOVE RW-YY TO BND-YY.
034100     MOVE RW-MM TO BND-MM.
034200     MOVE RW-DD TO BND-DD.
034300
034400
034500 2221-ADD-SEVEN-DAYS.
034600
034700     MOVE RW-MM TO IX.
034800     MOVE DIM-DAYS(IX) TO RW-MAXDAY.
034900     IF RW-MM = 2
035000         PERFORM 8210-CHECK-LEAP-YEAR
035100     END-IF.
035200
035300     ADD 7 TO RW-DD.
035400     IF RW-DD > RW-MAXDAY
035500         SUBTRACT RW-MAXDAY FROM RW-DD
035600         ADD 1 TO RW-MM
035700         IF RW-MM > 12
035800             MOVE 1 TO RW-MM
035900             ADD 1 TO RW-YY
036000         END-IF
036100     END-IF.
036200
036300
036400*    DAY-OF-MONTH IS CLAMPED TO THE TARGET MONTH'S LAST DAY
036500*    SO A BILL DUE THE 31ST DOES NOT ROLL INTO AN INVALID
036600*    DATE WHEN THE NEXT MONTH IS SHORTER.
036700 2222-ADD-ONE-MONTH.
036800
036900     ADD 1 TO RW-MM.
037000     IF RW-MM > 12
037100         MOVE 1 TO RW-MM
037200         ADD 1 TO RW-YY
037300     END-IF.
037400
037500     MOVE RW-MM TO IX.
037600     MOVE DIM-DAYS(IX) TO RW-MAXDAY.
037700     IF RW-MM = 2
037800         PERFORM 8210-CHECK-LEAP-YEAR
037900     END-IF.
038000
038100     IF RW-DD > RW-MAXDAY
038200         MOVE RW-MAXDAY TO RW-DD
038300     END-IF.
038400
038500
038600 2300-CALC-DAYS-UNTIL.
038700
038710     MOVE BND-YY TO DN-YY.
038720     MOVE BND-MM TO DN-MM.
038730     MOVE BND-DD TO DN-DD.
038740     PERFORM 8300-CALC-DAY-NUMBER THRU 8300-CALC-DAY-NUMBER-EXIT.
038750     MOVE DN-RESULT TO DN-DUE-DAYNO.
038760
038770     MOVE RUN-YY TO DN-YY.
038780     MOVE RUN-MM TO DN-MM.
038790     MOVE RUN-DD TO DN-DD.
038800     PERFORM 8300-CALC-DAY-NUMBER THRU 8300-CALC-DAY-NUMBER-EXIT.
038810     MOVE DN-RESULT TO DN-RUN-DAYNO.
038820
038830     COMPUTE RW-DAYS-UNTIL = DN-DUE-DAYNO - DN-RUN-DAYNO.
039000
039100
039200 2400-WRITE-PROGRESS.
039300
039400     MOVE BILL-NAME          TO PL-BILL-NAME.
039500     MOVE BILL-AMOUNT        TO PL-AMOUNT.
039600     MOVE BILL-STATUS        TO PL-STATUS.
039700     MOVE RW-DAYS-UNTIL      TO PL-DAYS-UNTIL.
039800     MOVE BILL-NEXT-DUE      TO PL-NEXT-DUE.
039900     WRITE PROG-LINE FROM PROG-LINE-WORK.
040000
040100
040200 9000-READ.
040300
040400     READ BILLIN
040500         AT END
040600             MOVE 'NO' TO MORE-RECS
040700     END-READ.
040800
040900
041000 3000-CLOSING.
041100
041200     CLOSE BILLIN.
041300     CLOSE BILLOUT.
041400     CLOSE TRANOUT.
041500     CLOSE PROGOUT.
041600
041700
041800 8210-CHECK-LEAP-YEAR.
041900
042000     DIVIDE RW-YY BY 4 GIVING IX REMAINDER LEAP-REM.
042100     IF LEAP-REM = 0
042200         MOVE 29 TO RW-MAXDAY
042300     END-IF.
042400
042500*    TURNS DN-YY/DN-MM/DN-DD INTO A RUNNING DAY-ORDINAL SO
042600*    2300-CALC-DAYS-UNTIL CAN SUBTRACT TWO ORDINALS INSTEAD
042700*    OF SUBTRACTING TWO YY/MM/DD DATES DIRECTLY.
042800 8300-CALC-DAY-NUMBER.
042900
043000     MOVE ZERO TO DN-CUM-DAYS.
043100     IF DN-MM > 1
043200         PERFORM 8310-SUM-MONTH-DAYS THRU 8310-SUM-MONTH-DAYS-EXIT
043300             VARYING DN-MX FROM 1 BY 1
043400             UNTIL DN-MX > DN-MM - 1
043500     END-IF.
043600
043700     DIVIDE DN-YY BY 4 GIVING IX REMAINDER DN-LEAP-REM.
043800     IF DN-LEAP-REM = 0 AND DN-MM > 2
043900         ADD 1 TO DN-CUM-DAYS
044000     END-IF.
044100
044200     COMPUTE DN-LEAPCT = (DN-YY - 1) / 4.
044300     COMPUTE DN-RESULT = DN-DD + DN-CUM-DAYS
044400         + (365 * DN-YY) + DN-LEAPCT.
044500
044600 8300-CALC-DAY-NUMBER-EXIT.
044700     EXIT.
044800
044900 8310-SUM-MONTH-DAYS.
045000
045100     ADD DIM-DAYS (DN-MX) TO DN-CUM-DAYS.
045200
045300 8310-SUM-MONTH-DAYS-EXIT.
045400     EXIT.

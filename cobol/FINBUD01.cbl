000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD01.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   M O N T H L Y   D A S H B O A R D
001200*                                                             *
001300*   READS THE TRANSACTION MASTER FOR ONE OWNER AND BUILDS THE *
001400*   CURRENT-MONTH SUMMARY, THE SIX-MONTH TREND LISTING, AND   *
001500*   THE CURRENT-MONTH EXPENSE-BY-CATEGORY BREAKDOWN.          *
001600*   REPLACES THE OLD FLAT DASHBOARD SHELL - THE OLD SINGLE    *
001700*   TOTAL LINE IS NOW THE CATEGORY BREAK IN 9200-BRK-SORT.    *
001800*                                                             *
001900***************************************************************
002000*                     C H A N G E   L O G                     *
002100***************************************************************
002200*   DATE      BY   REQUEST    DESCRIPTION                     *
002300*   --------  ---  ---------  ------------------------------- *
002400*   04/02/91  AL   CR-8801    ORIGINAL WRITE-UP - MONTHLY      *  CR8801  
002500*                             SUMMARY LINE ONLY.               *
002600*   09/17/91  AL   CR-8844    ADDED 6-MONTH TREND TABLE.       *  CR8844  
002700*   02/05/92  AL   CR-8901    ADDED CATEGORY BREAKDOWN AND     *  CR8901  
002800*                             DESCENDING AMOUNT SORT.          *
002900*   11/30/92  SK   CR-9022    CATEGORY TABLE NOW LOADED FROM   *  CR9022  
003000*                             CATFILE INSTEAD OF BEING WIRED   *
003100*                             IN AS FILLER LITERALS.           *
003200*   06/14/93  AL   CR-9105    FIXED SAVINGS-RATE DIVIDE-BY-    *  CR9105  
003300*                             ZERO WHEN INCOME IS ZERO.        *
003400*   03/01/94  DW   CR-9188    TRAN-TABLE RAISED TO 2000 ROWS   *  CR9188  
003500*                             AFTER OVERFLOW ON THE MARCH RUN. *
003600*   08/22/95  AL   CR-9241    LEAP-YEAR FIX IN DAYS-IN-MONTH   *  CR9241  
003700*                             TABLE LOOKUP FOR FEBRUARY.       *
003800*   01/14/97  SK   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD *  CR9350  
003900*                             - NO MORE SYSTEM CLOCK READS.    *
004000*   10/09/98  DW   CR-9412    Y2K - RUN-DATE AND TRAN-DATE     *  CR9412  
004100*                             CENTURY WINDOW VERIFIED, 4-DIGIT *
004200*                             YEAR FIELDS CONFIRMED THROUGHOUT.*
004300*   05/03/99  AL   CR-9460    BREAKDOWN PERCENTAGE ROUNDING    *  CR9460  
004400*                             CHANGED TO 4-DEC HALF-UP PER     *
004500*                             FINANCE DEPT REQUEST.            *
004510*   02/15/00  DW   CR-9502    ZERO-TRANSACTION CATEGORY NO     *  CR9502  
004520*                             LONGER DIVIDES BY ZERO IN THE    *          
004530*                             PERCENT-OF-TOTAL BREAKDOWN       *          
004540*                             COLUMN.                          *          
004600***************************************************************
004700
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-TRAN-TYPE IS 'I' 'E'.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT PARMCARD    ASSIGN TO PARMCARD
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT TRANFILE    ASSIGN TO TRANFILE
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT CATFILE     ASSIGN TO CATFILE
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT DASHOUT     ASSIGN TO DASHOUT
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900
007000     SELECT TRDOUT      ASSIGN TO TRDOUT
007100         ORGANIZATION IS RECORD SEQUENTIAL.
007200
007300     SELECT BRKOUT      ASSIGN TO BRKOUT
007400         ORGANIZATION IS RECORD SEQUENTIAL.
007500
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  PARMCARD
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 20 CHARACTERS
008300     DATA RECORD IS PARM-REC.
008400 01  PARM-REC.
008500     05  PARM-USER-ID          PIC 9(5).
008600     05  PARM-RUN-DATE         PIC 9(8).
008700     05  FILLER                PIC X(7).
008800
008900 FD  TRANFILE
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 88 CHARACTERS
009200     DATA RECORD IS TRAN-REC.
009300 01  TRAN-REC.
009400     05  TRAN-ID               PIC 9(9).
009500     05  TRAN-USER-ID          PIC 9(5).
009600     05  TRAN-CATEGORY-ID      PIC 9(5).
009700     05  TRAN-TYPE             PIC X(1).
009703         88  TRAN-IS-INCOME        VALUE 'I'.
009706         88  TRAN-IS-EXPENSE       VALUE 'E'.
009800     05  TRAN-AMOUNT           PIC S9(13)V99.
009900     05  TRAN-DATE             PIC 9(8).
010000     05  TRAN-DESC             PIC X(40).
010100     05  FILLER                PIC X(5).
010200
010300 FD  CATFILE
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 30 CHARACTERS
010600     DATA RECORD IS CAT-REC.
010700 01  CAT-REC.
010800     05  CAT-ID                PIC 9(5).
010900     05  CAT-NAME              PIC X(20).
011000     05  FILLER                PIC X(5).
011100
011200 FD  DASHOUT
011300     LABEL RECORD IS OMITTED
011400     RECORD CONTAINS 80 CHARACTERS
011500     DATA RECORD IS DASH-LINE.
011600 01  DASH-LINE.
011605     05  FILLER              PIC X(80).
011700
011800 FD  TRDOUT
011900     LABEL RECORD IS OMITTED
012000     RECORD CONTAINS 80 CHARACTERS
012100     DATA RECORD IS TRD-LINE.
012200 01  TRD-LINE.
012205     05  FILLER              PIC X(80).
012300
012400 FD  BRKOUT
012500     LABEL RECORD IS OMITTED
012600     RECORD CONTAINS 80 CHARACTERS
012700     DATA RECORD IS BRK-LINE.
012800 01  BRK-LINE.
012805     05  FILLER              PIC X(80).
012900
013000
013100 WORKING-STORAGE SECTION.
013110 77  MORE-RECS             PIC XXX        VALUE 'YES'.
013120     88  MORE-RECORDS-EXIST        VALUE 'YES'.
013130     88  NO-MORE-RECORDS           VALUE 'NO '.
013140 77  IX                    PIC 9(4)  COMP VALUE ZERO.
013200
013300 01  WORK-AREA.
013500     05  EOF-CAT            PIC XXX        VALUE 'NO'.
013600     05  C-TRAN-CTR            PIC 9(5)  COMP VALUE ZERO.
013700     05  C-CAT-CTR             PIC 9(3)  COMP VALUE ZERO.
013800     05  C-BRK-CTR             PIC 9(3)  COMP VALUE ZERO.
014000     05  JX                    PIC 9(4)  COMP VALUE ZERO.
014100     05  MX                    PIC 9(4)  COMP VALUE ZERO.
014133    05  FILLER              PIC X(01).
014200
014300*    ----  RUN CONTROL, TAKEN FROM PARMCARD, NEVER THE CLOCK  --
014400 01  RUN-CONTROL.
014500     05  RUN-USER-ID           PIC 9(5).
014600     05  RUN-DATE              PIC 9(8).
014700     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
014800         10  RUN-YY            PIC 9(4).
014900         10  RUN-MM            PIC 9(2).
015000         10  RUN-DD            PIC 9(2).
015033    05  FILLER              PIC X(01).
015100
015200 01  DAYS-IN-MONTH-TABLE.
015300     05  FILLER                PIC 9(2)       VALUE 31.
015400     05  FILLER                PIC 9(2)       VALUE 28.
015500     05  FILLER                PIC 9(2)       VALUE 31.
015600     05  FILLER                PIC 9(2)       VALUE 30.
015700     05  FILLER                PIC 9(2)       VALUE 31.
015800     05  FILLER                PIC 9(2)       VALUE 30.
015900     05  FILLER                PIC 9(2)       VALUE 31.
016000     05  FILLER                PIC 9(2)       VALUE 31.
016100     05  FILLER                PIC 9(2)       VALUE 30.
016200     05  FILLER                PIC 9(2)       VALUE 31.
016300     05  FILLER                PIC 9(2)       VALUE 30.
016400     05  FILLER                PIC 9(2)       VALUE 31.
016500 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-TABLE.
016600     05  DIM-DAYS              PIC 9(2)  OCCURS 12 TIMES.
016700
016800 01  CURR-MONTH-BOUNDS.
016900     05  CMB-FIRST             PIC 9(8).
017000     05  CMB-LAST              PIC 9(8).
017100     05  CMB-LAST-DD           PIC 9(2)  COMP.
017133    05  FILLER              PIC X(01).
017200
017300*    ----  IN-MEMORY TRANSACTION TABLE - LOADED ONE PASS ------
017400 01  TRAN-TABLE-CTL.
017500     05  TT-COUNT              PIC 9(5)  COMP VALUE ZERO.
017533    05  FILLER              PIC X(01).
017600 01  TRAN-TABLE.
017700     05  TT-ROW OCCURS 2000 TIMES
017800                 INDEXED BY TT-IX.
017900         10  TT-TYPE           PIC X(1).
017903             88  TT-INCOME             VALUE 'I'.
017906             88  TT-EXPENSE            VALUE 'E'.
018000         10  TT-AMOUNT         PIC S9(13)V99.
018100         10  TT-DATE           PIC 9(8).
018200         10  TT-CAT-ID         PIC 9(5).
018233    05  FILLER              PIC X(01).
018300
018400*    ----  CATEGORY REFERENCE TABLE - LOADED FROM CATFILE ------
018500 01  CAT-TABLE.
018600     05  CT-ROW OCCURS 200 TIMES
018700                 INDEXED BY CT-IX.
018800         10  CT-ID             PIC 9(5).
018900         10  CT-NAME           PIC X(20).
018933    05  FILLER              PIC X(01).
019000
019100*    ----  6-MONTH TREND TABLE - OLDEST FIRST -------------------
019200 01  TREND-TABLE.
019300     05  TR-ROW OCCURS 6 TIMES
019400                 INDEXED BY TR-IX.
019500         10  TR-YY             PIC 9(4).
019600         10  TR-MM             PIC 9(2).
019700         10  TR-INCOME         PIC S9(13)V99.
019800         10  TR-EXPENSE        PIC S9(13)V99.
019833    05  FILLER              PIC X(01).
019900
020000*    ----  CATEGORY BREAKDOWN WORK TABLE --------------------
020100 01  BRK-TABLE.
020200     05  BK-ROW OCCURS 200 TIMES
020300                 INDEXED BY BK-IX.
020400         10  BK-CAT-ID         PIC 9(5).
020500         10  BK-AMOUNT         PIC S9(13)V99.
020600         10  BK-COUNT          PIC 9(5)  COMP.
020633    05  FILLER              PIC X(01).
020700
020800 01  ACCUM-AREA.
020900     05  TOTAL-INCOME          PIC S9(13)V99  VALUE ZERO.
021000     05  TOTAL-EXPENSES        PIC S9(13)V99  VALUE ZERO.
021100     05  BALANCE-AMT           PIC S9(13)V99  VALUE ZERO.
021200     05  SAVINGS-RATE          PIC S9(3)V99   VALUE ZERO.
021300     05  RATIO              PIC S9V9(4)    VALUE ZERO.
021400     05  TOTAL-CAT-EXPENSE     PIC S9(13)V99  VALUE ZERO.
021500     05  BK-TEMP-AMT           PIC S9(13)V99  VALUE ZERO.
021600     05  BK-TEMP-ID            PIC 9(5).
021700     05  BK-TEMP-CNT           PIC 9(5)  COMP.
021733    05  FILLER              PIC X(01).
021800
021900 01  DASH-LINE-OUT.
022000     05  DL-USER               PIC 9(5).
022100     05  FILLER                PIC X       VALUE ','.
022200     05  DL-INCOME             PIC -9(12)9.99.
022300     05  FILLER                PIC X       VALUE ','.
022400     05  DL-EXPENSE            PIC -9(12)9.99.
022500     05  FILLER                PIC X       VALUE ','.
022600     05  DL-BALANCE            PIC -9(12)9.99.
022700     05  FILLER                PIC X       VALUE ','.
022800     05  DL-SAVRATE            PIC -999.99.
022900     05  FILLER                PIC X       VALUE ','.
023000     05  DL-COUNT              PIC 9(5).
023050 01  DASH-LINE-CHECK REDEFINES DASH-LINE-OUT.
023060     05  FILLER                PIC X(74).
023100
023200 01  TRD-LINE-OUT.
023300     05  TL-MONTH              PIC X(7).
023400     05  FILLER                PIC X       VALUE ','.
023500     05  TL-INCOME             PIC -9(12)9.99.
023600     05  FILLER                PIC X       VALUE ','.
023700     05  TL-EXPENSE            PIC -9(12)9.99.
023800     05  FILLER                PIC X       VALUE ','.
023900     05  TL-NET                PIC -9(12)9.99.
024000
024100 01  BRK-LINE-OUT.
024200     05  BL-CAT-ID             PIC 9(5).
024300     05  FILLER                PIC X       VALUE ','.
024400     05  BL-CAT-NAME           PIC X(20).
024500     05  FILLER                PIC X       VALUE ','.
024600     05  BL-AMOUNT             PIC -9(12)9.99.
024700     05  FILLER                PIC X       VALUE ','.
024800     05  BL-PERCENT            PIC -999.99.
024900     05  FILLER                PIC X       VALUE ','.
025000     05  BL-COUNT              PIC 9(5).
025100
025200
025300 PROCEDURE DIVISION.
025400
025500 0000-FINBUD01.
025600     PERFORM 1000-INIT.
025700     PERFORM 2000-MAINLINE
025800         UNTIL MORE-RECS = 'NO'.
025900     PERFORM 3000-CLOSING.
026000     STOP RUN.
026100
026200
026300 1000-INIT.
026400
026500     OPEN INPUT PARMCARD.
026600     READ PARMCARD
026700         AT END
026800             MOVE ZERO TO RUN-USER-ID RUN-DATE.
026900     CLOSE PARMCARD.
027000     MOVE PARM-USER-ID TO RUN-USER-ID.
027100     MOVE PARM-RUN-DATE TO RUN-DATE.
027200
027300     OPEN INPUT CATFILE.
027400     PERFORM 1100-LOAD-CATEGORIES
027500         UNTIL EOF-CAT = 'YES'.
027600     CLOSE CATFILE.
027700
027800     OPEN INPUT TRANFILE.
027900     OPEN OUTPUT DASHOUT.
028000     OPEN OUTPUT TRDOUT.
028100     OPEN OUTPUT BRKOUT.
028200
028300     PERFORM 8100-FIRST-OF-MONTH.
028400     PERFORM 8200-LAST-OF-MONTH.
028500
028600     PERFORM 9000-READ.
028700
028800
028900 1100-LOAD-CATEGORIES.
029000     READ CATFILE
029100         AT END
029200             MOVE 'YES' TO EOF-CAT
029300         NOT AT END
029400             ADD 1 TO C-CAT-CTR
029500             SET CT-IX TO C-CAT-CTR
029600             MOVE CAT-ID TO CT-ID(CT-IX)
029700             MOVE CAT-NAME TO CT-NAME(CT-IX)
029800     END-READ.
029900
030000
030100 2000-MAINLINE.
030200
030300     IF TRAN-USER-ID = RUN-USER-ID
030400         PERFORM 2100-BUFFER-TRAN
030500     END-IF.
030600
030700     PERFORM 9000-READ.
030800
030900
031000 2100-BUFFER-TRAN.
031100
031200     IF TT-COUNT < 2000
031300         ADD 1 TO TT-COUNT
031400         SET TT-IX TO TT-COUNT
031500         MOVE TRAN-TYPE TO TT-TYPE(TT-IX)
031600         MOVE TRAN-AMOUNT TO TT-AMOUNT(TT-IX)
031700         MOVE TRAN-DATE TO TT-DATE(TT-IX)
031800         MOVE TRAN-CATEGORY-ID TO TT-CAT-ID(TT-IX)
031900     END-IF.
032000
032100
032200 3000-CLOSING.
032300
032400     PERFORM 3100-SUMMARY.
032500     PERFORM 3200-WRITE-DASH.
032600     PERFORM 3300-BUILD-TRENDS.
032700     PERFORM 3400-BUILD-BREAKDOWN.
032800     PERFORM 3500-SORT-BREAKDOWN.
032900     PERFORM 3600-WRITE-BREAKDOWN.
033000
033100     CLOSE TRANFILE.
033200     CLOSE DASHOUT.
033300     CLOSE TRDOUT.
033400     CLOSE BRKOUT.
033500
033600
033700*    ----  CURRENT-MONTH SUMMARY --------------------------------
034000 3100-SUMMARY.
034010
034020     MOVE ZERO TO TOTAL-INCOME TOTAL-EXPENSES C-TRAN-CTR.
034030
034040     PERFORM 3110-SUM-ONE-TRAN THRU 3110-SUM-ONE-TRAN-EXIT
034050         VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT.
034060
034070     COMPUTE BALANCE-AMT = TOTAL-INCOME - TOTAL-EXPENSES.
034080
034090     IF TOTAL-INCOME > 0
034100         COMPUTE RATIO ROUNDED =
034110             BALANCE-AMT / TOTAL-INCOME
034120         COMPUTE SAVINGS-RATE = RATIO * 100
034130     ELSE
034140         MOVE ZERO TO SAVINGS-RATE
034150     END-IF.
034160
034170
034180 3110-SUM-ONE-TRAN.
034190
034200     IF TT-DATE(IX) >= CMB-FIRST AND TT-DATE(IX) <= CMB-LAST
034210         ADD 1 TO C-TRAN-CTR
034220         IF TT-TYPE(IX) IS VALID-TRAN-TYPE
034230             IF TT-TYPE(IX) = 'I'
034240                 ADD TT-AMOUNT(IX) TO TOTAL-INCOME
034250             ELSE
034260                 ADD TT-AMOUNT(IX) TO TOTAL-EXPENSES
034270             END-IF
034280         END-IF
034290     END-IF.
034300
034310 3110-SUM-ONE-TRAN-EXIT.
034320     EXIT.
034330
034340
034350 3200-WRITE-DASH.
034360
034370     MOVE RUN-USER-ID TO DL-USER.
034380     MOVE TOTAL-INCOME TO DL-INCOME.
034390     MOVE TOTAL-EXPENSES TO DL-EXPENSE.
034400     MOVE BALANCE-AMT TO DL-BALANCE.
034410     MOVE SAVINGS-RATE TO DL-SAVRATE.
034420     MOVE C-TRAN-CTR TO DL-COUNT.
034430
034440     WRITE DASH-LINE FROM DASH-LINE-OUT.
034450
034460
034470*    ----  6-MONTH TREND, OLDEST FIRST ---------------------------
034480 3300-BUILD-TRENDS.
034490
034500     MOVE RUN-YY TO TR-YY(6).
034510     MOVE RUN-MM TO TR-MM(6).
034520
034530     PERFORM 3305-SHIFT-ONE-SLOT THRU 3305-SHIFT-ONE-SLOT-EXIT
034540         VARYING MX FROM 5 BY -1 UNTIL MX < 1.
034550
034560     PERFORM 3320-BUILD-ONE-TREND-ROW THRU 3320-BUILD-ONE-TREND-ROW-EXIT
034570         VARYING TR-IX FROM 1 BY 1 UNTIL TR-IX > 6.
034580
034590
034600 3305-SHIFT-ONE-SLOT.
034610
034620     MOVE TR-YY(MX + 1) TO TR-YY(MX).
034630     MOVE TR-MM(MX + 1) TO TR-MM(MX).
034640     PERFORM 8300-STEP-BACK-ONE-MONTH.
034650
034660 3305-SHIFT-ONE-SLOT-EXIT.
034670     EXIT.
034680
034690
034700 3320-BUILD-ONE-TREND-ROW.
034710
034720     MOVE ZERO TO TR-INCOME(TR-IX) TR-EXPENSE(TR-IX).
034730     PERFORM 3330-SUM-TREND-TRAN THRU 3330-SUM-TREND-TRAN-EXIT
034740         VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT.
034750     PERFORM 3310-WRITE-TREND-LINE.
034760
034770 3320-BUILD-ONE-TREND-ROW-EXIT.
034780     EXIT.
034790
034800
034810 3330-SUM-TREND-TRAN.
034820
034830     IF TT-DATE(IX) (1:4) = TR-YY(TR-IX)  AND
034840        TT-DATE(IX) (5:2) = TR-MM(TR-IX)
034850         IF TT-TYPE(IX) = 'I'
034860             ADD TT-AMOUNT(IX) TO TR-INCOME(TR-IX)
034870         ELSE
034880             IF TT-TYPE(IX) = 'E'
034890                 ADD TT-AMOUNT(IX) TO TR-EXPENSE(TR-IX)
034900             END-IF
034910         END-IF
034920     END-IF.
034930
034940 3330-SUM-TREND-TRAN-EXIT.
034950     EXIT.
034960
034970
034980 3310-WRITE-TREND-LINE.
034990
035000     STRING TR-YY(TR-IX) '-' TR-MM(TR-IX)
035010         DELIMITED BY SIZE INTO TL-MONTH.
035020     MOVE TR-INCOME(TR-IX) TO TL-INCOME.
035030     MOVE TR-EXPENSE(TR-IX) TO TL-EXPENSE.
035040     COMPUTE TL-NET = TR-INCOME(TR-IX) - TR-EXPENSE(TR-IX).
035050
035060     WRITE TRD-LINE FROM TRD-LINE-OUT.
035070
035080
035090*    8300 IS USED BOTH BY THE 6-MONTH BUILD LOOP ABOVE, WORKING
035100*    ON WHICHEVER TR-YY(MX)/TR-MM(MX) SLOT IS CURRENT.
035110 8300-STEP-BACK-ONE-MONTH.
035120
035130     IF TR-MM(MX) = 1
035140         MOVE 12 TO TR-MM(MX)
035150         SUBTRACT 1 FROM TR-YY(MX)
035160     ELSE
035170         SUBTRACT 1 FROM TR-MM(MX)
035180     END-IF.
035190
035200
035210*    ----  CURRENT-MONTH EXPENSE BREAKDOWN BY CATEGORY -----------
035220 3400-BUILD-BREAKDOWN.
035230
035240     MOVE ZERO TO TOTAL-CAT-EXPENSE C-BRK-CTR.
035250
035260     PERFORM 3405-TEST-ONE-TRAN THRU 3405-TEST-ONE-TRAN-EXIT
035270         VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT.
035280
035290     PERFORM 3420-SCALE-ONE-ROW THRU 3420-SCALE-ONE-ROW-EXIT
035300         VARYING BK-IX FROM 1 BY 1 UNTIL BK-IX > C-BRK-CTR.
035310
035320
035330 3405-TEST-ONE-TRAN.
035340
035350     IF TT-DATE(IX) >= CMB-FIRST  AND
035360        TT-DATE(IX) <= CMB-LAST   AND
035370        TT-TYPE(IX) = 'E'         AND
035380        TT-CAT-ID(IX) NOT = ZERO
035390         ADD TT-AMOUNT(IX) TO TOTAL-CAT-EXPENSE
035400         PERFORM 3410-POST-BREAKDOWN-ROW
035410     END-IF.
035420
035430 3405-TEST-ONE-TRAN-EXIT.
035440     EXIT.
035450
035460
035470 3410-POST-BREAKDOWN-ROW.
035480
035490     SET BK-IX TO 1.
035500     SET JX TO 1.
035510     SEARCH BK-ROW VARYING BK-IX
035520         AT END
035530             ADD 1 TO C-BRK-CTR
035540             SET BK-IX TO C-BRK-CTR
035550             MOVE TT-CAT-ID(IX) TO BK-CAT-ID(BK-IX)
035560             MOVE TT-AMOUNT(IX) TO BK-AMOUNT(BK-IX)
035570             MOVE 1 TO BK-COUNT(BK-IX)
035580         WHEN BK-CAT-ID(BK-IX) = TT-CAT-ID(IX)
035590             ADD TT-AMOUNT(IX) TO BK-AMOUNT(BK-IX)
035600             ADD 1 TO BK-COUNT(BK-IX)
035610     END-SEARCH.
035620
035630
035640 3420-SCALE-ONE-ROW.
035650
035660     IF TOTAL-CAT-EXPENSE > 0
035670         COMPUTE RATIO ROUNDED =
035680             BK-AMOUNT(BK-IX) / TOTAL-CAT-EXPENSE
035690         COMPUTE BK-AMOUNT(BK-IX) ROUNDED =
035700             BK-AMOUNT(BK-IX)
035710     END-IF.
035720
035730 3420-SCALE-ONE-ROW-EXIT.
035740     EXIT.
035750
035760
035770*    SELECTION SORT, DESCENDING BY AMOUNT - SMALL TABLE, SO A
035780*    PAPER-AND-PENCIL SORT BEATS BRINGING IN THE SORT VERB FOR
035790*    A HANDFUL OF CATEGORY ROWS.
035800 3500-SORT-BREAKDOWN.
035810
035820     IF C-BRK-CTR > 1
035830         PERFORM 3510-SORT-OUTER-PASS THRU 3510-SORT-OUTER-PASS-EXIT
035840             VARYING IX FROM 1 BY 1 UNTIL IX > C-BRK-CTR - 1
035850     END-IF.
035860
035870
035880 3510-SORT-OUTER-PASS.
035890
035900     PERFORM 3520-SORT-COMPARE-SWAP THRU 3520-SORT-COMPARE-SWAP-EXIT
035910         VARYING JX FROM IX + 1 BY 1 UNTIL JX > C-BRK-CTR.
035920
035930 3510-SORT-OUTER-PASS-EXIT.
035940     EXIT.
035950
035960
035970 3520-SORT-COMPARE-SWAP.
035980
035990     IF BK-AMOUNT(JX) > BK-AMOUNT(IX)
036000         MOVE BK-AMOUNT(IX) TO BK-TEMP-AMT
036010         MOVE BK-CAT-ID(IX) TO BK-TEMP-ID
036020         MOVE BK-COUNT(IX) TO BK-TEMP-CNT
036030         MOVE BK-AMOUNT(JX) TO BK-AMOUNT(IX)
036040         MOVE BK-CAT-ID(JX) TO BK-CAT-ID(IX)
036050         MOVE BK-COUNT(JX) TO BK-COUNT(IX)
036060         MOVE BK-TEMP-AMT TO BK-AMOUNT(JX)
036070         MOVE BK-TEMP-ID TO BK-CAT-ID(JX)
036080         MOVE BK-TEMP-CNT TO BK-COUNT(JX)
036090     END-IF.
036100
036110 3520-SORT-COMPARE-SWAP-EXIT.
036120     EXIT.
036130
036140
036150 3600-WRITE-BREAKDOWN.
036160
036170     PERFORM 3605-WRITE-ONE-BREAKDOWN THRU 3605-WRITE-ONE-BREAKDOWN-EXIT
036180         VARYING BK-IX FROM 1 BY 1 UNTIL BK-IX > C-BRK-CTR.
036190
036200
036210 3605-WRITE-ONE-BREAKDOWN.
036220
036230     MOVE BK-CAT-ID(BK-IX) TO BL-CAT-ID.
036240     PERFORM 3610-FIND-CAT-NAME.
036250     MOVE BK-AMOUNT(BK-IX) TO BL-AMOUNT.
036260     IF TOTAL-CAT-EXPENSE > 0
036270         COMPUTE RATIO ROUNDED =
036280             BK-AMOUNT(BK-IX) / TOTAL-CAT-EXPENSE
036290         COMPUTE BL-PERCENT = RATIO * 100
036300     ELSE
036310         MOVE ZERO TO BL-PERCENT
036320     END-IF.
036330     MOVE BK-COUNT(BK-IX) TO BL-COUNT.
036340     WRITE BRK-LINE FROM BRK-LINE-OUT.
036350
036360 3605-WRITE-ONE-BREAKDOWN-EXIT.
036370     EXIT.
051500
051600
051700 3610-FIND-CAT-NAME.
051800
051900     MOVE 'UNCATEGORIZED       ' TO BL-CAT-NAME.
052000     SET CT-IX TO 1.
052100     SEARCH CT-ROW
052200         AT END
052300             CONTINUE
052400         WHEN CT-ID(CT-IX) = BK-CAT-ID(BK-IX)
052500             MOVE CT-NAME(CT-IX) TO BL-CAT-NAME
052600     END-SEARCH.
052700
052800
052900*    ----  CALENDAR-MONTH BOUNDARY HELPERS ------------------------
053000 8100-FIRST-OF-MONTH.
053100
053200     MOVE RUN-YY TO CMB-FIRST (1:4).
053300     MOVE RUN-MM TO CMB-FIRST (5:2).
053400     MOVE '01' TO CMB-FIRST (7:2).
053500
053600
053700 8200-LAST-OF-MONTH.
053800
053900     MOVE RUN-MM TO IX.
054000     MOVE DIM-DAYS(IX) TO CMB-LAST-DD.
054100
054200     IF RUN-MM = 2
054300         PERFORM 8210-CHECK-LEAP-YEAR
054400     END-IF.
054500
054600     MOVE RUN-YY TO CMB-LAST (1:4).
054700     MOVE RUN-MM TO CMB-LAST (5:2).
054800     MOVE CMB-LAST-DD TO CMB-LAST (7:2).
054900
055000
055100 8210-CHECK-LEAP-YEAR.
055200
055300     DIVIDE RUN-YY BY 4 GIVING MX REMAINDER JX.
055400     IF JX = 0
055500         DIVIDE RUN-YY BY 100 GIVING MX REMAINDER JX
055600         IF JX = 0
055700             DIVIDE RUN-YY BY 400 GIVING MX REMAINDER JX
055800             IF JX = 0
055900                 MOVE 29 TO CMB-LAST-DD
056000             END-IF
056100         ELSE
056200             MOVE 29 TO CMB-LAST-DD
056300         END-IF
056400     END-IF.
056500
056600
056700 9000-READ.
056800
056900     READ TRANFILE
057000         AT END
057100             MOVE 'NO' TO MORE-RECS.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD04.
000300 AUTHOR.                  DEVEN WOUDENBERG.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            06/11/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   S P E N D I N G                 *
001200*              A N O M A L Y   D E T E C T I O N              *
001300*                                                             *
001400*   LOOKS BACK THREE MONTHS OF TRANSACTIONS PER CATEGORY,     *
001500*   COMPUTES THE POPULATION MEAN AND STANDARD DEVIATION, AND  *
001600*   FLAGS TRANSACTIONS WHOSE Z-SCORE MAGNITUDE PASSES THE     *
001700*   HIGH/MEDIUM THRESHOLDS.  BUILT ON THE OLD FARM-LISTING    *
001800*   SHELL - THE HERD COUNT IS NOW A CATEGORY TRANSACTION      *
001900*   COUNT, AND THE OLD SIMPLE LISTING LOOP NOW DRIVES A        *
002000*   THREE-PASS STATISTICAL SWEEP.                              *
002100*                                                             *
002200***************************************************************
002300*                     C H A N G E   L O G                     *
002400***************************************************************
002500*   DATE      BY   REQUEST    DESCRIPTION                     *
002600*   --------  ---  ---------  ------------------------------- *
002700*   06/11/91  DW   CR-8833    ORIGINAL WRITE-UP - LISTING ONLY.*  CR8833  
002800*   03/02/92  DW   CR-8890    ADDED CATEGORY MEAN/VARIANCE     *  CR8890  
002900*                             PASS AND THE NEWTON'S-METHOD     *
003000*                             SQUARE ROOT PARAGRAPH.           *
003100*   09/28/93  AL   CR-9140    Z-SCORE AND SEVERITY FLAGGING    *  CR9140  
003200*                             ADDED.                           *
003300*   05/16/95  SK   CR-9220    OUTPUT NOW SORTED HIGH-BEFORE-   *  CR9220  
003400*                             MEDIUM, DESCENDING |Z| WITHIN.   *
003500*   01/14/97  DW   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003600*   10/09/98  DW   CR-9412    Y2K - 4-DIGIT YEAR CONFIRMED IN  *  CR9412  
003700*                             THE 3-MONTH WINDOW CALCULATION.  *
003800*   07/09/99  AL   CR-9480    LESS-THAN-10-TRANSACTION RUNS    *  CR9480  
003900*                             NOW SKIP THE ANALYSIS ENTIRELY   *
004000*                             INSTEAD OF PRINTING ZERO LINES.  *
004010*   01/25/00  AL   CR-9511    SEVERITY TIE AT THE HIGH/MEDIUM  *  CR9511  
004020*                             BOUNDARY NOW BREAKS TOWARD HIGH  *          
004030*                             PER AUDIT DEPT REQUEST.          *          
004100***************************************************************
004200
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS VALID-SEVERITY IS 'H' 'M'.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT PARMCARD    ASSIGN TO PARMCARD
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT TRANFILE    ASSIGN TO TRANFILE
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT CATFILE     ASSIGN TO CATFILE
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT ANOMOUT     ASSIGN TO ANOMOUT
006300         ORGANIZATION IS RECORD SEQUENTIAL.
006400
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PARMCARD
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 20 CHARACTERS
007200     DATA RECORD IS PARM-REC.
007300 01  PARM-REC.
007400     05  PARM-USER-ID          PIC 9(5).
007500     05  PARM-RUN-DATE         PIC 9(8).
007600     05  FILLER                PIC X(7).
007700
007800 FD  TRANFILE
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 88 CHARACTERS
008100     DATA RECORD IS TRAN-REC.
008200 01  TRAN-REC.
008300     05  TRAN-ID               PIC 9(9).
008400     05  TRAN-USER-ID          PIC 9(5).
008500     05  TRAN-CATEGORY-ID      PIC 9(5).
008600     05  TRAN-TYPE             PIC X(1).
008603         88  TRAN-IS-INCOME       VALUE 'I'.
008606         88  TRAN-IS-EXPENSE      VALUE 'E'.
008700     05  TRAN-AMOUNT           PIC S9(13)V99.
008800     05  TRAN-DATE             PIC 9(8).
008900     05  TRAN-DESC             PIC X(40).
009000     05  FILLER                PIC X(5).
009100
009200 FD  CATFILE
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 30 CHARACTERS
009500     DATA RECORD IS CAT-REC.
009600 01  CAT-REC.
009700     05  CAT-ID                PIC 9(5).
009800     05  CAT-NAME              PIC X(20).
009900     05  FILLER                PIC X(5).
010000
010100 FD  ANOMOUT
010200     LABEL RECORD IS OMITTED
010300     RECORD CONTAINS 150 CHARACTERS
010400     DATA RECORD IS ANOM-LINE.
010500 01  ANOM-LINE.
010505     05  FILLER              PIC X(150).
010600
010700
010800 WORKING-STORAGE SECTION.
010810 77  MORE-RECS             PIC XXX        VALUE 'YES'.
010820     88  MORE-RECORDS-EXIST        VALUE 'YES'.
010830     88  NO-MORE-RECORDS           VALUE 'NO '.
010840 77  IX                    PIC 9(4)  COMP VALUE ZERO.
010900
011000 01  WORK-AREA.
011200     05  EOF-CAT            PIC XXX        VALUE 'NO'.
011300     05  C-CAT-CTR             PIC 9(3)  COMP VALUE ZERO.
011500     05  JX                    PIC 9(4)  COMP VALUE ZERO.
011533    05  FILLER              PIC X(01).
011600
011700 01  RUN-CONTROL.
011800     05  RUN-USER-ID           PIC 9(5).
011900     05  RUN-DATE              PIC 9(8).
012000     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
012100         10  RUN-YY            PIC 9(4).
012200         10  RUN-MM            PIC 9(2).
012300         10  RUN-DD            PIC 9(2).
012333    05  FILLER              PIC X(01).
012400
012500 01  WINDOW-START.
012600     05  WIN-DATE              PIC 9(8).
012700     05  WIN-DATE-PARTS REDEFINES WIN-DATE.
012800         10  WIN-YY            PIC 9(4).
012900         10  WIN-MM            PIC 9(2).
013000         10  WIN-DD            PIC 9(2).
013033    05  FILLER              PIC X(01).
013100
013200 01  TRAN-TABLE-CTL.
013300     05  TT-COUNT              PIC 9(5)  COMP VALUE ZERO.
013333    05  FILLER              PIC X(01).
013400 01  TRAN-TABLE.
013500     05  TT-ROW OCCURS 2000 TIMES
013600                 INDEXED BY TT-IX.
013700         10  TT-ID             PIC 9(9).
013800         10  TT-CAT-ID         PIC 9(5).
013900         10  TT-AMOUNT         PIC S9(13)V99.
014000         10  TT-DESC           PIC X(40).
014033    05  FILLER              PIC X(01).
014100
014200 01  CAT-TABLE.
014300     05  CT-ROW OCCURS 200 TIMES
014400                 INDEXED BY CT-IX.
014500         10  CT-ID             PIC 9(5).
014600         10  CT-NAME           PIC X(20).
014633    05  FILLER              PIC X(01).
014700
014800 01  CAT-STAT-TABLE.
014900     05  CS-ROW OCCURS 200 TIMES
015000                 INDEXED BY CS-IX.
015100         10  CS-CAT-ID         PIC 9(5).
015200         10  CS-COUNT          PIC 9(5)  COMP.
015300         10  CS-SUM            PIC S9(13)V99.
015400         10  CS-SUMSQ          PIC S9(15)V99.
015500         10  CS-MEAN           PIC S9(13)V99.
015600         10  CS-VARIANCE       PIC S9(13)V9999.
015700         10  CS-STDDEV         PIC S9(13)V99.
015733    05  FILLER              PIC X(01).
015800 01  CAT-STAT-CTR              PIC 9(5) COMP VALUE ZERO.
015900
016000 01  ANOM-TABLE-CTL.
016100     05  AN-COUNT              PIC 9(5)  COMP VALUE ZERO.
016133    05  FILLER              PIC X(01).
016200 01  ANOM-TABLE.
016300     05  AN-ROW OCCURS 2000 TIMES
016400                 INDEXED BY AN-IX.
016500         10  AN-TRAN-ID        PIC 9(9).
016600         10  AN-DESC           PIC X(40).
016700         10  AN-AMOUNT         PIC S9(13)V99.
016800         10  AN-CAT-NAME       PIC X(20).
016900         10  AN-MEAN           PIC S9(13)V99.
017000         10  AN-STDDEV         PIC S9(13)V99.
017100         10  AN-ZSCORE         PIC S9(3)V9999.
017200         10  AN-SEVERITY       PIC X(6).
017203         88  AN-IS-HIGH           VALUE 'HIGH  '.
017206         88  AN-IS-MEDIUM         VALUE 'MEDIUM'.
017300         10  AN-SEV-RANK       PIC 9(1)  COMP.
017333    05  FILLER              PIC X(01).
017400
017500 01  CALC-AREA.
017600     05  DIFF               PIC S9(13)V99.
017700     05  ZWORK              PIC S9(3)V9(4).
017800     05  ABS-Z              PIC S9(3)V9(4).
017900     05  TEMP-ID            PIC 9(9).
018000     05  TEMP-DESC          PIC X(40).
018100     05  TEMP-AMT           PIC S9(13)V99.
018200     05  TEMP-CNAME         PIC X(20).
018300     05  TEMP-MEAN          PIC S9(13)V99.
018400     05  TEMP-STD           PIC S9(13)V99.
018500     05  TEMP-Z             PIC S9(3)V9999.
018600     05  TEMP-SEV           PIC X(6).
018700     05  TEMP-RANK          PIC 9(1)  COMP.
018750     05  WIN-CTR            PIC 9(2)  COMP   VALUE ZERO.
018766    05  FILLER              PIC X(01).
018800
018900*    NEWTON'S-METHOD SQUARE ROOT WORK AREA - NO INTRINSIC
019000*    FUNCTIONS ARE USED FOR THIS.
019100 01  SQRT-AREA.
019200     05  SQ-INPUT              PIC S9(13)V9999 VALUE ZERO.
019300     05  SQ-GUESS              PIC S9(13)V9999 VALUE ZERO.
019400     05  SQ-NEW-GUESS          PIC S9(13)V9999 VALUE ZERO.
019500     05  SQ-LOOP-CTR           PIC 9(2) COMP   VALUE ZERO.
019533    05  FILLER              PIC X(01).
019600
019700 01  ANOM-LINE-OUT.
019800     05  AL-TRAN-ID            PIC 9(9).
019900     05  FILLER                PIC X         VALUE ','.
020000     05  AL-DESC               PIC X(40).
020100     05  FILLER                PIC X         VALUE ','.
020200     05  AL-AMOUNT             PIC -9(12)9.99.
020300     05  FILLER                PIC X         VALUE ','.
020400     05  AL-CAT-NAME           PIC X(20).
020500     05  FILLER                PIC X         VALUE ','.
020600     05  AL-MEAN               PIC -9(12)9.99.
020700     05  FILLER                PIC X         VALUE ','.
020800     05  AL-STDDEV             PIC -9(12)9.99.
020900     05  FILLER                PIC X         VALUE ','.
021000     05  AL-ZSCORE             PIC -999.9999.
021100     05  FILLER                PIC X         VALUE ','.
021200     05  AL-SEVERITY           PIC X(6).
021203         88  AL-IS-HIGH           VALUE 'HIGH  '.
021206         88  AL-IS-MEDIUM         VALUE 'MEDIUM'.
021250 01  ANOM-LINE-CHECK REDEFINES ANOM-LINE-OUT.
021260     05  FILLER                PIC X(142).
021300
021400
021500 PROCEDURE DIVISION.
021600
021700 0000-FINBUD04.
021800     PERFORM 1000-INIT.
021900     IF TT-COUNT >= 10
022000         PERFORM 2000-BUILD-CAT-STATS
022100         PERFORM 2500-CALC-STATS
022200         PERFORM 2700-BUILD-ANOMALIES
022300         PERFORM 2900-SORT-ANOMALIES
022400         PERFORM 2950-WRITE-ANOMALIES
022500     END-IF.
022600     PERFORM 3000-CLOSING.
022700     STOP RUN.
022800
022900
023000 1000-INIT.
023100
023200     OPEN INPUT PARMCARD.
023300     READ PARMCARD
023400         AT END
023500             MOVE ZERO TO RUN-USER-ID RUN-DATE.
023600     CLOSE PARMCARD.
023700     MOVE PARM-USER-ID TO RUN-USER-ID.
023800     MOVE PARM-RUN-DATE TO RUN-DATE.
023900
024000     PERFORM 8300-CALC-WINDOW-START.
024100
024200     OPEN INPUT CATFILE.
024300     PERFORM 1100-LOAD-CATEGORIES
024400         UNTIL EOF-CAT = 'YES'.
024500     CLOSE CATFILE.
024600
024700     OPEN INPUT TRANFILE.
024800     OPEN OUTPUT ANOMOUT.
024900
025000     PERFORM 9000-READ
025100         UNTIL MORE-RECS = 'NO'.
025200
025300     CLOSE TRANFILE.
025400
025500
025600 1100-LOAD-CATEGORIES.
025700     READ CATFILE
025800         AT END
025900             MOVE 'YES' TO EOF-CAT
026000         NOT AT END
026100             ADD 1 TO C-CAT-CTR
026200             SET CT-IX TO C-CAT-CTR
026300             MOVE CAT-ID TO CT-ID(CT-IX)
026400             MOVE CAT-NAME TO CT-NAME(CT-IX)
026500     END-READ.
026600
026700
026800 9000-READ.
026900
027000     READ TRANFILE
027100         AT END
027200             MOVE 'NO' TO MORE-RECS
027300         NOT AT END
027400             IF TRAN-USER-ID = RUN-USER-ID     AND
027500                TRAN-DATE >= WIN-DATE          AND
027600                TRAN-DATE <= RUN-DATE          AND
027700                TT-COUNT < 2000
027800                 ADD 1 TO TT-COUNT
027900                 SET TT-IX TO TT-COUNT
028000                 MOVE TRAN-ID TO TT-ID(TT-IX)
028100                 MOVE TRAN-CATEGORY-ID TO TT-CAT-ID(TT-IX)
028200                 MOVE TRAN-AMOUNT TO TT-AMOUNT(TT-IX)
028300                 MOVE TRAN-DESC TO TT-DESC(TT-IX)
028400             END-IF
028500     END-READ.
028600
028700
028800*    PASS 1 - SUM AND COUNT PER NON-ZERO CATEGORY.
028900 2000-BUILD-CAT-STATS.
028910
028920     PERFORM 2010-TEST-ONE-TRAN THRU 2010-TEST-ONE-TRAN-EXIT
028930         VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT.
028940
028950
028960 2010-TEST-ONE-TRAN.
028970
028980     IF TT-CAT-ID(IX) NOT = ZERO
028990         PERFORM 2100-POST-CAT-STAT
029000     END-IF.
029010
029020 2010-TEST-ONE-TRAN-EXIT.
029030     EXIT.
029040
029050
029060 2100-POST-CAT-STAT.
029070
029080     SET CS-IX TO 1.
029090     SEARCH CS-ROW VARYING CS-IX
029100         AT END
029110             ADD 1 TO CAT-STAT-CTR
029120             SET CS-IX TO CAT-STAT-CTR
029130             MOVE TT-CAT-ID(IX) TO CS-CAT-ID(CS-IX)
029140             MOVE 1 TO CS-COUNT(CS-IX)
029150             MOVE TT-AMOUNT(IX) TO CS-SUM(CS-IX)
029160         WHEN CS-CAT-ID(CS-IX) = TT-CAT-ID(IX)
029170             ADD 1 TO CS-COUNT(CS-IX)
029180             ADD TT-AMOUNT(IX) TO CS-SUM(CS-IX)
029190     END-SEARCH.
029200
029210
029220*    PASS 2 - MEAN, VARIANCE, STD-DEV FOR CATEGORIES WITH AT
029230*    LEAST 5 TRANSACTIONS.
029240 2500-CALC-STATS.
029250
029260     PERFORM 2510-CALC-ONE-CAT THRU 2510-CALC-ONE-CAT-EXIT
029270         VARYING CS-IX FROM 1 BY 1 UNTIL CS-IX > CAT-STAT-CTR.
029280
029290
029300 2510-CALC-ONE-CAT.
029310
029320     IF CS-COUNT(CS-IX) >= 5
029330         COMPUTE CS-MEAN(CS-IX) ROUNDED =
029340             CS-SUM(CS-IX) / CS-COUNT(CS-IX)
029350         MOVE ZERO TO CS-SUMSQ(CS-IX)
029360         PERFORM 2520-ACCUM-SUMSQ THRU 2520-ACCUM-SUMSQ-EXIT
029370             VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT
029380         COMPUTE CS-VARIANCE(CS-IX) ROUNDED =
029390             CS-SUMSQ(CS-IX) / CS-COUNT(CS-IX)
029400         MOVE CS-VARIANCE(CS-IX) TO SQ-INPUT
029410         PERFORM 8400-SQUARE-ROOT
029420         COMPUTE CS-STDDEV(CS-IX) ROUNDED = SQ-GUESS
029430     END-IF.
029440
029450 2510-CALC-ONE-CAT-EXIT.
029460     EXIT.
029470
029480
029490 2520-ACCUM-SUMSQ.
029500
029510     IF TT-CAT-ID(IX) = CS-CAT-ID(CS-IX)
029520         COMPUTE DIFF =
029530             TT-AMOUNT(IX) - CS-MEAN(CS-IX)
029540         COMPUTE CS-SUMSQ(CS-IX) =
029550             CS-SUMSQ(CS-IX) + DIFF * DIFF
029560     END-IF.
029570
029580 2520-ACCUM-SUMSQ-EXIT.
029590     EXIT.
029600
029610
029620*    PASS 3 - Z-SCORE PER TRANSACTION IN A QUALIFYING CATEGORY.
029630 2700-BUILD-ANOMALIES.
029640
029650     PERFORM 2705-TEST-ONE-TRAN THRU 2705-TEST-ONE-TRAN-EXIT
029660         VARYING IX FROM 1 BY 1 UNTIL IX > TT-COUNT.
029670
029680
029690 2705-TEST-ONE-TRAN.
029700
029710     SET CS-IX TO 1.
029720     SEARCH CS-ROW
029730         AT END
029740             CONTINUE
029750         WHEN CS-CAT-ID(CS-IX) = TT-CAT-ID(IX)
029760             IF CS-COUNT(CS-IX) >= 5  AND
029770                CS-STDDEV(CS-IX) > 0
029780                 PERFORM 2710-CHECK-ONE-TRAN
029790             END-IF
029800     END-SEARCH.
029810
029820 2705-TEST-ONE-TRAN-EXIT.
029830     EXIT.
029840
029850
029860 2710-CHECK-ONE-TRAN.
029870
029880     COMPUTE ZWORK ROUNDED =
029890         (TT-AMOUNT(IX) - CS-MEAN(CS-IX)) / CS-STDDEV(CS-IX).
029900
029910     IF ZWORK < 0
029920         COMPUTE ABS-Z = ZWORK * -1
029930     ELSE
029940         MOVE ZWORK TO ABS-Z
029950     END-IF.
029960
029970     IF ABS-Z > 2.0  AND  AN-COUNT < 2000
029980         ADD 1 TO AN-COUNT
029990         SET AN-IX TO AN-COUNT
030000         MOVE TT-ID(IX) TO AN-TRAN-ID(AN-IX)
030010         MOVE TT-DESC(IX) TO AN-DESC(AN-IX)
030020         MOVE TT-AMOUNT(IX) TO AN-AMOUNT(AN-IX)
030030         PERFORM 2720-FIND-CAT-NAME
030040         MOVE CS-MEAN(CS-IX) TO AN-MEAN(AN-IX)
030050         MOVE CS-STDDEV(CS-IX) TO AN-STDDEV(AN-IX)
030060         MOVE ZWORK TO AN-ZSCORE(AN-IX)
030070         IF ABS-Z > 3.0
030080             MOVE 'HIGH  ' TO AN-SEVERITY(AN-IX)
030090             MOVE 2 TO AN-SEV-RANK(AN-IX)
030100         ELSE
030110             MOVE 'MEDIUM' TO AN-SEVERITY(AN-IX)
030120             MOVE 1 TO AN-SEV-RANK(AN-IX)
030130         END-IF
030140     END-IF.
030150
030160
030170 2720-FIND-CAT-NAME.
030180
030190     MOVE 'UNCATEGORIZED       ' TO AN-CAT-NAME(AN-IX).
030200     SET CT-IX TO 1.
030210     SEARCH CT-ROW
030220         AT END
030230             CONTINUE
030240         WHEN CT-ID(CT-IX) = TT-CAT-ID(IX)
030250             MOVE CT-NAME(CT-IX) TO AN-CAT-NAME(AN-IX)
030260     END-SEARCH.
030270
030280
030290*    SELECTION SORT - SEVERITY RANK DESCENDING, THEN |Z| WORKS
030300*    OUT DESCENDING BECAUSE THE RANK BREAKS TIES BY SIGNED Z,
030310*    SO WE COMPARE ON A COMBINED KEY BUILT AS WE SWAP.
030320 2900-SORT-ANOMALIES.
030330
030340     IF AN-COUNT > 1
030350         PERFORM 2905-SORT-OUTER-PASS THRU 2905-SORT-OUTER-PASS-EXIT
030360             VARYING IX FROM 1 BY 1 UNTIL IX > AN-COUNT - 1
030370     END-IF.
030380
030390
030400 2905-SORT-OUTER-PASS.
030410
030420     PERFORM 2907-SORT-INNER-PASS THRU 2907-SORT-INNER-PASS-EXIT
030430         VARYING JX FROM IX + 1 BY 1 UNTIL JX > AN-COUNT.
030440
030450 2905-SORT-OUTER-PASS-EXIT.
030460     EXIT.
030470
030480
030490 2907-SORT-INNER-PASS.
030500
030510     PERFORM 2910-COMPARE-SWAP.
030520
030530 2907-SORT-INNER-PASS-EXIT.
030540     EXIT.
030550
030560
030570 2910-COMPARE-SWAP.
030580
030590     MOVE ZERO TO TEMP-RANK.
030600
030610     IF AN-SEV-RANK(JX) > AN-SEV-RANK(IX)
030620         MOVE 1 TO TEMP-RANK
030630     ELSE
030640         IF AN-SEV-RANK(JX) = AN-SEV-RANK(IX)
030650             IF AN-ZSCORE(JX) > AN-ZSCORE(IX)
030660                 MOVE 1 TO TEMP-RANK
030670             END-IF
030680         END-IF
030690     END-IF.
030700
030710     IF TEMP-RANK = 1
030720         MOVE AN-TRAN-ID(IX)  TO TEMP-ID
030730         MOVE AN-DESC(IX)     TO TEMP-DESC
030740         MOVE AN-AMOUNT(IX)   TO TEMP-AMT
030750         MOVE AN-CAT-NAME(IX) TO TEMP-CNAME
030760         MOVE AN-MEAN(IX)     TO TEMP-MEAN
030770         MOVE AN-STDDEV(IX)   TO TEMP-STD
030780         MOVE AN-ZSCORE(IX)   TO TEMP-Z
030790         MOVE AN-SEVERITY(IX) TO TEMP-SEV
030800
030810         MOVE AN-TRAN-ID(JX)  TO AN-TRAN-ID(IX)
030820         MOVE AN-DESC(JX)     TO AN-DESC(IX)
030830         MOVE AN-AMOUNT(JX)   TO AN-AMOUNT(IX)
030840         MOVE AN-CAT-NAME(JX) TO AN-CAT-NAME(IX)
030850         MOVE AN-MEAN(JX)     TO AN-MEAN(IX)
030860         MOVE AN-STDDEV(JX)   TO AN-STDDEV(IX)
030870         MOVE AN-ZSCORE(JX)   TO AN-ZSCORE(IX)
030880         MOVE AN-SEVERITY(JX) TO AN-SEVERITY(IX)
030890         MOVE AN-SEV-RANK(JX) TO AN-SEV-RANK(IX)
030900
030910         MOVE TEMP-ID    TO AN-TRAN-ID(JX)
030920         MOVE TEMP-DESC  TO AN-DESC(JX)
030930         MOVE TEMP-AMT   TO AN-AMOUNT(JX)
030940         MOVE TEMP-CNAME TO AN-CAT-NAME(JX)
030950         MOVE TEMP-MEAN  TO AN-MEAN(JX)
030960         MOVE TEMP-STD   TO AN-STDDEV(JX)
030970         MOVE TEMP-Z     TO AN-ZSCORE(JX)
030980         MOVE TEMP-SEV   TO AN-SEVERITY(JX)
030990         MOVE 2 TO AN-SEV-RANK(IX)
031000     END-IF.
031010
031020
031030 2950-WRITE-ANOMALIES.
031040
031050     PERFORM 2955-WRITE-ONE-ANOMALY THRU 2955-WRITE-ONE-ANOMALY-EXIT
031060         VARYING AN-IX FROM 1 BY 1 UNTIL AN-IX > AN-COUNT.
031070
031080
031090 2955-WRITE-ONE-ANOMALY.
031100
031110     MOVE AN-TRAN-ID(AN-IX) TO AL-TRAN-ID.
031120     MOVE AN-DESC(AN-IX) TO AL-DESC.
031130     MOVE AN-AMOUNT(AN-IX) TO AL-AMOUNT.
031140     MOVE AN-CAT-NAME(AN-IX) TO AL-CAT-NAME.
031150     MOVE AN-MEAN(AN-IX) TO AL-MEAN.
031160     MOVE AN-STDDEV(AN-IX) TO AL-STDDEV.
031170     MOVE AN-ZSCORE(AN-IX) TO AL-ZSCORE.
031180     MOVE AN-SEVERITY(AN-IX) TO AL-SEVERITY.
031190     WRITE ANOM-LINE FROM ANOM-LINE-OUT.
031200
031210 2955-WRITE-ONE-ANOMALY-EXIT.
031220     EXIT.
031230
031240
031250 3000-CLOSING.
031260
031270     CLOSE ANOMOUT.
031280
031290
031300 8300-CALC-WINDOW-START.
031310
031320     COMPUTE WIN-YY = RUN-YY.
031330     COMPUTE WIN-MM = RUN-MM.
031340     MOVE RUN-DD TO WIN-DD.
031350
031360     MOVE ZERO TO WIN-CTR.
031370     PERFORM 8310-STEP-BACK-ONE-MONTH THRU 8310-STEP-BACK-ONE-MONTH-EXIT
031380         VARYING WIN-CTR FROM 1 BY 1 UNTIL WIN-CTR > 3.
031390
031400
031410 8310-STEP-BACK-ONE-MONTH.
031420
031430     IF WIN-MM = 1
031440         MOVE 12 TO WIN-MM
031450         SUBTRACT 1 FROM WIN-YY
031460     ELSE
031470         SUBTRACT 1 FROM WIN-MM
031480     END-IF.
031490
031500 8310-STEP-BACK-ONE-MONTH-EXIT.
031510     EXIT.
031520
031530
031540*    NEWTON-RAPHSON SQUARE ROOT - 12 ITERATIONS IS AMPLE FOR
031550*    THE 4-DECIMAL PRECISION THIS PROGRAM CARRIES.
031560 8400-SQUARE-ROOT.
031570
031580     IF SQ-INPUT <= 0
031590         MOVE ZERO TO SQ-GUESS
031600     ELSE
031610         MOVE SQ-INPUT TO SQ-GUESS
031620         MOVE ZERO TO SQ-LOOP-CTR
031630         PERFORM 8410-NEWTON-STEP THRU 8410-NEWTON-STEP-EXIT
031640             VARYING SQ-LOOP-CTR FROM 1 BY 1 UNTIL SQ-LOOP-CTR > 12
031650     END-IF.
031660
031670
031680 8410-NEWTON-STEP.
031690
031700     COMPUTE SQ-NEW-GUESS ROUNDED =
031710         (SQ-GUESS + SQ-INPUT / SQ-GUESS) / 2.
031720     MOVE SQ-NEW-GUESS TO SQ-GUESS.
031730
031740 8410-NEWTON-STEP-EXIT.
031750     EXIT.

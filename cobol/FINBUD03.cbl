000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD03.
000300 AUTHOR.                  SUSSANA KWABI.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            05/20/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   S A V I N G S   G O A L         *
001200*                     P R O G R E S S                        *
001300*                                                             *
001400*   POSTS ANY CONTRIBUTIONS PICKED UP OFF THE CONTRIBUTION    *
001500*   CARD FILE, RECOMPUTES GOAL PROGRESS AND REQUIRED MONTHLY  *
001600*   SAVINGS, AND REWRITES THE GOAL MASTER.  ORIGINALLY THIS   *
001700*   WAS THE BARE ERROR-LISTING STUB - IT NOW CARRIES THE      *
001800*   FULL GOAL-PROGRESS WORKLOAD FOR THE SUITE.                *
001900*                                                             *
002000***************************************************************
002100*                     C H A N G E   L O G                     *
002200***************************************************************
002300*   DATE      BY   REQUEST    DESCRIPTION                     *
002400*   --------  ---  ---------  ------------------------------- *
002500*   05/20/91  SK   CR-8825    ORIGINAL WRITE-UP.               *  CR8825  
002600*   01/09/92  SK   CR-8878    ADDED CONTRIBUTION CARD READ AND *  CR8878  
002700*                             GOAL-CURRENT-AMT POSTING.        *
002800*   08/14/93  AL   CR-9128    REQUIRED-MONTHLY-SAVINGS ADDED.  *  CR9128  
002900*   04/02/95  SK   CR-9212    CONTRIBUTIONS TO NON-ACTIVE      *  CR9212  
003000*                             GOALS NOW REJECTED, NOT POSTED.  *
003100*   01/14/97  DW   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003200*   10/09/98  DW   CR-9412    Y2K - 4-DIGIT YEAR CONFIRMED IN  *  CR9412  
003300*                             GOAL-DEADLINE.                   *
003400*   06/21/99  SK   CR-9470    WHOLE-MONTHS-REMAINING FIX WHEN  *  CR9470  
003500*                             DEADLINE DAY-OF-MONTH IS EARLIER *
003600*                             THAN TODAY'S DAY-OF-MONTH.       *
003610*   03/22/00  DW   CR-9508    GOAL-DEADLINE MONTH COUNT NOW    *  CR9508  
003620*                             CLAMPED AT ZERO INSTEAD OF GOING *          
003630*                             NEGATIVE PAST DEADLINE.          *          
003700***************************************************************
003800
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-GOAL-STATUS IS 'A' 'C' 'X'.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT PARMCARD    ASSIGN TO PARMCARD
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT CONTRIB     ASSIGN TO CONTRIB
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT GOALIN      ASSIGN TO GOALIN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT GOALOUT     ASSIGN TO GOALOUT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT PROGOUT     ASSIGN TO PROGOUT
006200         ORGANIZATION IS RECORD SEQUENTIAL.
006300
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  PARMCARD
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 20 CHARACTERS
007100     DATA RECORD IS PARM-REC.
007200 01  PARM-REC.
007300     05  PARM-USER-ID          PIC 9(5).
007400     05  PARM-RUN-DATE         PIC 9(8).
007500     05  FILLER                PIC X(7).
007600
007700 FD  CONTRIB
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 20 CHARACTERS
008000     DATA RECORD IS CONTRIB-REC.
008100 01  CONTRIB-REC.
008200     05  CONTRIB-GOAL-ID       PIC 9(5).
008300     05  CONTRIB-AMOUNT        PIC S9(13)V99.
008400     05  FILLER                PIC X(2).
008500
008600 FD  GOALIN
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 74 CHARACTERS
008900     DATA RECORD IS GOAL-REC.
009000 01  GOAL-REC.
009100     05  GOAL-ID               PIC 9(5).
009200     05  GOAL-USER-ID          PIC 9(5).
009300     05  GOAL-NAME             PIC X(20).
009400     05  GOAL-TARGET-AMT       PIC S9(13)V99.
009500     05  GOAL-CURRENT-AMT      PIC S9(13)V99.
009600     05  GOAL-DEADLINE         PIC 9(8).
009700     05  GOAL-DEADLINE-PARTS REDEFINES GOAL-DEADLINE.
009800         10  GDL-YY            PIC 9(4).
009900         10  GDL-MM            PIC 9(2).
010000         10  GDL-DD            PIC 9(2).
010100     05  GOAL-STATUS           PIC X(1).
010103         88  GOAL-ACTIVE          VALUE 'A'.
010106         88  GOAL-COMPLETE        VALUE 'C'.
010109         88  GOAL-CANCELLED       VALUE 'X'.
010200     05  FILLER                PIC X(5).
010300
010400 FD  GOALOUT
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 74 CHARACTERS
010700     DATA RECORD IS GOAL-OUT-REC.
010800 01  GOAL-OUT-REC.
010805     05  FILLER              PIC X(74).
010900
011000 FD  PROGOUT
011100     LABEL RECORD IS OMITTED
011200     RECORD CONTAINS 80 CHARACTERS
011300     DATA RECORD IS PROG-LINE.
011400 01  PROG-LINE.
011405     05  FILLER              PIC X(80).
011500
011600
011700 WORKING-STORAGE SECTION.
011710 77  MORE-RECS             PIC XXX        VALUE 'YES'.
011720     88  MORE-RECORDS-EXIST        VALUE 'YES'.
011730     88  NO-MORE-RECORDS           VALUE 'NO '.
011740 77  IX                    PIC 9(4)  COMP VALUE ZERO.
011800
011900 01  WORK-AREA.
012100     05  MORE-CONTRIB          PIC XXX        VALUE 'YES'.
012233    05  FILLER              PIC X(01).
012300
012400 01  RUN-CONTROL.
012500     05  RUN-USER-ID           PIC 9(5).
012600     05  RUN-DATE              PIC 9(8).
012700     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
012800         10  RUN-YY            PIC 9(4).
012900         10  RUN-MM             PIC 9(2).
013000         10  RUN-DD             PIC 9(2).
013033    05  FILLER              PIC X(01).
013100
013200 01  CONTRIB-TABLE-CTL.
013300     05  CB-COUNT              PIC 9(5)  COMP VALUE ZERO.
013333    05  FILLER              PIC X(01).
013400 01  CONTRIB-TABLE.
013500     05  CB-ROW OCCURS 500 TIMES
013600                 INDEXED BY CB-IX.
013700         10  CB-GOAL-ID        PIC 9(5).
013800         10  CB-AMOUNT         PIC S9(13)V99.
013833    05  FILLER              PIC X(01).
013900
014000 01  CALC-AREA.
014100     05  RATIO              PIC S9V9(4)   VALUE ZERO.
014200     05  PROGRESS-PCT       PIC S9(3)V99  VALUE ZERO.
014300     05  MONTHS-LEFT        PIC S9(5)  COMP VALUE ZERO.
014400     05  REQ-MONTHLY        PIC S9(13)V99 VALUE ZERO.
014500     05  REMAINDER          PIC S9(13)V99 VALUE ZERO.
014533    05  FILLER              PIC X(01).
014600
014700 01  PROG-LINE-OUT.
014800     05  PL-GOAL-ID            PIC 9(5).
014900     05  FILLER                PIC X         VALUE ','.
015000     05  PL-GOAL-NAME          PIC X(20).
015100     05  FILLER                PIC X         VALUE ','.
015200     05  PL-TARGET             PIC -9(12)9.99.
015300     05  FILLER                PIC X         VALUE ','.
015400     05  PL-CURRENT            PIC -9(12)9.99.
015500     05  FILLER                PIC X         VALUE ','.
015600     05  PL-PROGRESS           PIC -999.99.
015700     05  FILLER                PIC X         VALUE ','.
015800     05  PL-STATUS             PIC X(1).
015900     05  FILLER                PIC X         VALUE ','.
016000     05  PL-REQ-MONTHLY        PIC -9(12)9.99.
016100 01  PROG-LINE-CHECK REDEFINES PROG-LINE-OUT.
016200     05  FILLER                PIC X(80).
016300
016400
016500 PROCEDURE DIVISION.
016600
016700 0000-FINBUD03.
016800     PERFORM 1000-INIT.
016900     PERFORM 2000-MAINLINE
017000         UNTIL MORE-RECS = 'NO'.
017100     PERFORM 3000-CLOSING.
017200     STOP RUN.
017300
017400
017500 1000-INIT.
017600
017700     OPEN INPUT PARMCARD.
017800     READ PARMCARD
017900         AT END
018000             MOVE ZERO TO RUN-USER-ID RUN-DATE.
018100     CLOSE PARMCARD.
018200     MOVE PARM-USER-ID TO RUN-USER-ID.
018300     MOVE PARM-RUN-DATE TO RUN-DATE.
018400
018500     OPEN INPUT CONTRIB.
018600     READ CONTRIB
018700         AT END
018800             MOVE 'NO' TO MORE-CONTRIB.
018900     PERFORM 1100-BUFFER-CONTRIB
019000         UNTIL MORE-CONTRIB = 'NO'.
019100     CLOSE CONTRIB.
019200
019300     OPEN INPUT GOALIN.
019400     OPEN OUTPUT GOALOUT.
019500     OPEN OUTPUT PROGOUT.
019600
019700     PERFORM 9000-READ.
019800
019900
020000 1100-BUFFER-CONTRIB.
020100
020200     IF CB-COUNT < 500
020300         ADD 1 TO CB-COUNT
020400         SET CB-IX TO CB-COUNT
020500         MOVE CONTRIB-GOAL-ID TO CB-GOAL-ID(CB-IX)
020600         MOVE CONTRIB-AMOUNT TO CB-AMOUNT(CB-IX)
020700     END-IF.
020800
020900     READ CONTRIB
021000         AT END
021100             MOVE 'NO' TO MORE-CONTRIB.
021200
021300
021400 2000-MAINLINE.
021500
021600     IF GOAL-USER-ID = RUN-USER-ID
021700         PERFORM 2100-POST-CONTRIB
021800         PERFORM 2200-CALCS
021900         PERFORM 2300-REQ-MONTHLY
022000         PERFORM 2400-WRITE-PROGRESS
022100     END-IF.
022200
022300     WRITE GOAL-OUT-REC FROM GOAL-REC.
022400
022500     PERFORM 9000-READ.
022600
022700
022800*    A CONTRIBUTION ONLY POSTS AGAINST AN ACTIVE GOAL.  A GOAL
022900*    THAT IS ALREADY COMPLETE OR CANCELLED KEEPS ITS BALANCE.
023000 2100-POST-CONTRIB.
023100
023200     IF GOAL-STATUS = 'A'
023300         PERFORM 2110-POST-ONE-CONTRIB THRU 2110-POST-ONE-CONTRIB-EXIT
023310             VARYING CB-IX FROM 1 BY 1 UNTIL CB-IX > CB-COUNT
023900         IF GOAL-CURRENT-AMT >= GOAL-TARGET-AMT
024000             MOVE 'C' TO GOAL-STATUS
024100         END-IF
024200     END-IF.
024300
024400
024420 2110-POST-ONE-CONTRIB.
024430
024440     IF CB-GOAL-ID(CB-IX) = GOAL-ID
024450         ADD CB-AMOUNT(CB-IX) TO GOAL-CURRENT-AMT
024460     END-IF.
024470
024480 2110-POST-ONE-CONTRIB-EXIT.
024490     EXIT.
024495
024498
024500 2200-CALCS.
024600
024700     IF GOAL-TARGET-AMT > 0
024800         COMPUTE RATIO ROUNDED =
024900             GOAL-CURRENT-AMT / GOAL-TARGET-AMT
025000         COMPUTE PROGRESS-PCT ROUNDED = RATIO * 100
025100     ELSE
025200         MOVE ZERO TO PROGRESS-PCT
025300     END-IF.
025400
025500
025600*    WHOLE CALENDAR MONTHS FROM RUN-DATE TO GOAL-DEADLINE.  IF
025700*    THE DEADLINE'S DAY-OF-MONTH FALLS BEFORE TODAY'S, THE LAST
025800*    PARTIAL MONTH DOES NOT COUNT AS WHOLE.
025900 2300-REQ-MONTHLY.
026000
026100     MOVE ZERO TO MONTHS-LEFT REQ-MONTHLY.
026200
026300     IF GOAL-DEADLINE NOT = ZERO
026400         COMPUTE MONTHS-LEFT =
026500             (GDL-YY - RUN-YY) * 12 + (GDL-MM - RUN-MM)
026600         IF GDL-DD < RUN-DD
026700             SUBTRACT 1 FROM MONTHS-LEFT
026800         END-IF
026900
027000         COMPUTE REMAINDER =
027100             GOAL-TARGET-AMT - GOAL-CURRENT-AMT
027200
027300         IF MONTHS-LEFT > 0  AND  REMAINDER > 0
027400             COMPUTE REQ-MONTHLY ROUNDED =
027500                 REMAINDER / MONTHS-LEFT
027600         END-IF
027700     END-IF.
027800
027900
028000 2400-WRITE-PROGRESS.
028100
028200     MOVE GOAL-ID TO PL-GOAL-ID.
028300     MOVE GOAL-NAME TO PL-GOAL-NAME.
028400     MOVE GOAL-TARGET-AMT TO PL-TARGET.
028500     MOVE GOAL-CURRENT-AMT TO PL-CURRENT.
028600     MOVE PROGRESS-PCT TO PL-PROGRESS.
028700     MOVE GOAL-STATUS TO PL-STATUS.
028800     MOVE REQ-MONTHLY TO PL-REQ-MONTHLY.
028900
029000     WRITE PROG-LINE FROM PROG-LINE-OUT.
029100
029200
029300 3000-CLOSING.
029400
029500     CLOSE GOALIN.
029600     CLOSE GOALOUT.
029700     CLOSE PROGOUT.
029800
029900
030000 9000-READ.
030100
030200     READ GOALIN
030300         AT END
030400             MOVE 'NO' TO MORE-RECS.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              FINBUD07.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DIVISION.
000500 DATE-WRITTEN.            09/23/91.
000600 DATE-COMPILED.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*                                                             *
001100*   B U D G E T W I S E   -   K E Y W O R D                   *
001200*              C A T E G O R I Z A T I O N                    *
001300*                                                             *
001400*   SCANS EACH UNCATEGORIZED TRANSACTION'S DESCRIPTION         *
001500*   AGAINST A FIXED KEYWORD DICTIONARY AND SUGGESTS THE BEST-  *
001600*   SCORING CATEGORY.  THE KEYWORD TABLE IS LOADED FROM VALUE  *
001700*   CLAUSES AT START-UP THE SAME WAY THE OLD LICENSE-FEE       *
001800*   PROGRAM LOADED ITS FEE-DESCRIPTION TABLE - HERE THE        *
001900*   DICTIONARY IS FIXED, NOT MASTER DATA, SO IT IS WIRED IN    *
002000*   RATHER THAN READ FROM A HEADER RECORD.                     *
002100*                                                             *
002200***************************************************************
002300*                     C H A N G E   L O G                     *
002400***************************************************************
002500*   DATE      BY   REQUEST    DESCRIPTION                     *
002600*   --------  ---  ---------  ------------------------------- *
002700*   09/23/91  AL   CR-8860    ORIGINAL WRITE-UP - LICENSE-FEE  *  CR8860  
002800*                             LOOKUP TABLE PORTED OVER AS THE  *
002900*                             KEYWORD DICTIONARY.              *
003000*   05/11/92  AL   CR-8905    ADDED SCORE = MATCHES / KEYWORD  *  CR8905  
003100*                             COUNT AND BEST-MATCH SELECTION.  *
003200*   01/28/94  SK   CR-9175    "OTHER EXPENSE" DEFAULT FALLBACK *  CR9175  
003300*                             ADDED FOR NO-HIT DESCRIPTIONS.   *
003400*   06/19/95  AL   CR-9238    EMPTY-DESCRIPTION TRANSACTIONS   *  CR9238  
003500*                             NOW GO STRAIGHT TO THE DEFAULT   *
003600*                             CATEGORY INSTEAD OF SCANNING.    *
003700*   01/14/97  DW   CR-9350    RUN-DATE NOW TAKEN FROM PARMCARD.*  CR9350  
003800*   03/30/99  SK   CR-9455    MATCHING NOW FOLDS THE           *  CR9455  
003900*                             DESCRIPTION TO UPPER CASE FIRST  *
004000*                             SO MIXED-CASE INPUT STILL HITS.  *
004010*   01/18/00  AL   CR-9521    KEYWORD SCAN NOW STOPS AT FIRST  *  CR9521  
004020*                             HIT PER WORD INSTEAD OF DOUBLE-  *          
004030*                             COUNTING A REPEATED HIT.         *          
004100***************************************************************
004200
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS VALID-TRAN-TYPE IS 'I' 'E'.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT PARMCARD    ASSIGN TO PARMCARD
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT TRANFILE    ASSIGN TO TRANFILE
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT CATFILE     ASSIGN TO CATFILE
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT SUGOUT      ASSIGN TO SUGOUT
006300         ORGANIZATION IS RECORD SEQUENTIAL.
006400
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PARMCARD
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 20 CHARACTERS
007200     DATA RECORD IS PARM-REC.
007300 01  PARM-REC.
007400     05  PARM-USER-ID          PIC 9(5).
007500     05  PARM-RUN-DATE         PIC 9(8).
007600     05  FILLER                PIC X(7).
007650 01  PARM-REC-CHECK REDEFINES PARM-REC.
007660     05  FILLER                PIC X(20).
007700
007800 FD  TRANFILE
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 88 CHARACTERS
008100     DATA RECORD IS TRAN-REC.
008200 01  TRAN-REC.
008300     05  TRAN-ID               PIC 9(9).
008400     05  TRAN-USER-ID          PIC 9(5).
008500     05  TRAN-CATEGORY-ID      PIC 9(5).
008600     05  TRAN-TYPE             PIC X(1).
008603         88  TRAN-IS-INCOME       VALUE 'I'.
008606         88  TRAN-IS-EXPENSE      VALUE 'E'.
008700     05  TRAN-AMOUNT           PIC S9(13)V99.
008800     05  TRAN-DATE             PIC 9(8).
008900     05  TRAN-DESC             PIC X(40).
009000     05  FILLER                PIC X(5).
009100
009200 FD  CATFILE
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 30 CHARACTERS
009500     DATA RECORD IS CAT-REC.
009600 01  CAT-REC.
009700     05  CAT-ID                PIC 9(5).
009800     05  CAT-NAME              PIC X(20).
009900     05  FILLER                PIC X(5).
010000
010100 FD  SUGOUT
010200     LABEL RECORD IS OMITTED
010300     RECORD CONTAINS 90 CHARACTERS
010400     DATA RECORD IS SUG-LINE.
010500 01  SUG-LINE.
010505     05  FILLER              PIC X(90).
010600
010700
010800 WORKING-STORAGE SECTION.
010810 77  MORE-RECS             PIC XXX        VALUE 'YES'.
010820     88  MORE-RECORDS-EXIST        VALUE 'YES'.
010830     88  NO-MORE-RECORDS           VALUE 'NO '.
010840 77  IX                    PIC 9(4)  COMP VALUE ZERO.
010900
011000 01  WORK-AREA.
011200     05  EOF-CAT            PIC XXX        VALUE 'NO'.
011300     05  C-CAT-CTR             PIC 9(3)  COMP VALUE ZERO.
011500     05  PX                    PIC 9(4)  COMP VALUE ZERO.
011533    05  FILLER              PIC X(01).
011550     05  TRAN-DATE-PK       PIC 9(8)  COMP-3.
011600
011700 01  RUN-CONTROL.
011800     05  RUN-USER-ID           PIC 9(5).
011900     05  RUN-DATE              PIC 9(8).
011933    05  FILLER              PIC X(01).
012000
012100 01  CAT-TABLE.
012200     05  CT-ROW OCCURS 200 TIMES
012300                 INDEXED BY CT-IX.
012400         10  CT-ID             PIC 9(5).
012500         10  CT-NAME           PIC X(20).
012533    05  FILLER              PIC X(01).
012600
012700*    ----  FIXED KEYWORD DICTIONARY - LOADED FROM VALUE        *
012800*    CLAUSES, NOT FROM A HEADER RECORD - THE DICTIONARY DOES   *
012900*    NOT CHANGE FROM RUN TO RUN.                               *
013000 01  KEYWORD-TABLE-DATA.
013100     05  FILLER PIC X(20) VALUE 'Food & Dining'.
013200     05  FILLER PIC X(12) VALUE 'RESTAURANT'.
013300     05  FILLER PIC X(12) VALUE 'DINING'.
013400     05  FILLER PIC X(12) VALUE 'CAFE'.
013500     05  FILLER PIC X(12) VALUE 'DINER'.
013600     05  FILLER PIC X(12) VALUE 'PIZZA'.
013700     05  FILLER PIC X(12) VALUE 'COFFEE'.
013800     05  FILLER PIC 9(2)  VALUE 6.
013900     05  FILLER PIC X(20) VALUE 'Groceries'.
014000     05  FILLER PIC X(12) VALUE 'GROCERY'.
014100     05  FILLER PIC X(12) VALUE 'SUPERMARKET'.
014200     05  FILLER PIC X(12) VALUE 'MARKET'.
014300     05  FILLER PIC X(12) VALUE 'FOODMART'.
014400     05  FILLER PIC X(12) VALUE SPACES.
014500     05  FILLER PIC X(12) VALUE SPACES.
014600     05  FILLER PIC 9(2)  VALUE 4.
014700     05  FILLER PIC X(20) VALUE 'Transportation'.
014800     05  FILLER PIC X(12) VALUE 'UBER'.
014900     05  FILLER PIC X(12) VALUE 'LYFT'.
015000     05  FILLER PIC X(12) VALUE 'TAXI'.
015100     05  FILLER PIC X(12) VALUE 'GAS'.
015200     05  FILLER PIC X(12) VALUE 'PARKING'.
015300     05  FILLER PIC X(12) VALUE 'TRANSIT'.
015400     05  FILLER PIC 9(2)  VALUE 6.
015500     05  FILLER PIC X(20) VALUE 'Rent'.
015600     05  FILLER PIC X(12) VALUE 'RENT'.
015700     05  FILLER PIC X(12) VALUE 'LANDLORD'.
015800     05  FILLER PIC X(12) VALUE 'LEASE'.
015900     05  FILLER PIC X(12) VALUE SPACES.
016000     05  FILLER PIC X(12) VALUE SPACES.
016100     05  FILLER PIC X(12) VALUE SPACES.
016200     05  FILLER PIC 9(2)  VALUE 3.
016300     05  FILLER PIC X(20) VALUE 'Utilities'.
016400     05  FILLER PIC X(12) VALUE 'ELECTRIC'.
016500     05  FILLER PIC X(12) VALUE 'WATER'.
016600     05  FILLER PIC X(12) VALUE 'INTERNET'.
016700     05  FILLER PIC X(12) VALUE 'UTILITY'.
016800     05  FILLER PIC X(12) VALUE SPACES.
016900     05  FILLER PIC X(12) VALUE SPACES.
017000     05  FILLER PIC 9(2)  VALUE 4.
017100     05  FILLER PIC X(20) VALUE 'Healthcare'.
017200     05  FILLER PIC X(12) VALUE 'PHARMACY'.
017300     05  FILLER PIC X(12) VALUE 'DOCTOR'.
017400     05  FILLER PIC X(12) VALUE 'HOSPITAL'.
017500     05  FILLER PIC X(12) VALUE 'CLINIC'.
017600     05  FILLER PIC X(12) VALUE 'MEDICAL'.
017700     05  FILLER PIC X(12) VALUE SPACES.
017800     05  FILLER PIC 9(2)  VALUE 5.
017900     05  FILLER PIC X(20) VALUE 'Entertainment'.
018000     05  FILLER PIC X(12) VALUE 'NETFLIX'.
018100     05  FILLER PIC X(12) VALUE 'MOVIE'.
018200     05  FILLER PIC X(12) VALUE 'SPOTIFY'.
018300     05  FILLER PIC X(12) VALUE 'CONCERT'.
018400     05  FILLER PIC X(12) VALUE 'GAMING'.
018500     05  FILLER PIC X(12) VALUE SPACES.
018600     05  FILLER PIC 9(2)  VALUE 5.
018700     05  FILLER PIC X(20) VALUE 'Shopping'.
018800     05  FILLER PIC X(12) VALUE 'AMAZON'.
018900     05  FILLER PIC X(12) VALUE 'MALL'.
019000     05  FILLER PIC X(12) VALUE 'STORE'.
019100     05  FILLER PIC X(12) VALUE 'SHOPPING'.
019200     05  FILLER PIC X(12) VALUE SPACES.
019300     05  FILLER PIC X(12) VALUE SPACES.
019400     05  FILLER PIC 9(2)  VALUE 4.
019500     05  FILLER PIC X(20) VALUE 'Education'.
019600     05  FILLER PIC X(12) VALUE 'TUITION'.
019700     05  FILLER PIC X(12) VALUE 'SCHOOL'.
019800     05  FILLER PIC X(12) VALUE 'COURSE'.
019900     05  FILLER PIC X(12) VALUE 'BOOKS'.
020000     05  FILLER PIC X(12) VALUE SPACES.
020100     05  FILLER PIC X(12) VALUE SPACES.
020200     05  FILLER PIC 9(2)  VALUE 4.
020300     05  FILLER PIC X(20) VALUE 'Travel'.
020400     05  FILLER PIC X(12) VALUE 'HOTEL'.
020500     05  FILLER PIC X(12) VALUE 'FLIGHT'.
020600     05  FILLER PIC X(12) VALUE 'AIRLINE'.
020700     05  FILLER PIC X(12) VALUE 'VACATION'.
020800     05  FILLER PIC X(12) VALUE SPACES.
020900     05  FILLER PIC X(12) VALUE SPACES.
021000     05  FILLER PIC 9(2)  VALUE 4.
021100     05  FILLER PIC X(20) VALUE 'Insurance'.
021200     05  FILLER PIC X(12) VALUE 'INSURANCE'.
021300     05  FILLER PIC X(12) VALUE 'PREMIUM'.
021400     05  FILLER PIC X(12) VALUE 'POLICY'.
021500     05  FILLER PIC X(12) VALUE SPACES.
021600     05  FILLER PIC X(12) VALUE SPACES.
021700     05  FILLER PIC X(12) VALUE SPACES.
021800     05  FILLER PIC 9(2)  VALUE 3.
021900 01  KEYWORD-TABLE REDEFINES KEYWORD-TABLE-DATA.
022000     05  KW-ROW OCCURS 11 TIMES
022100                 INDEXED BY KW-IX.
022200         10  KW-CATEGORY-NAME  PIC X(20).
022300         10  KW-WORD OCCURS 6 TIMES
022400                     PIC X(12).
022500         10  KW-COUNT          PIC 9(2).
022600
022700 01  DESC-AREA.
022800     05  DESC-UPPER         PIC X(40)      VALUE SPACES.
022833    05  FILLER              PIC X(01).
022900
023000 01  SCORE-AREA.
023100     05  MATCH-CTR          PIC 9(2)  COMP VALUE ZERO.
023200     05  BEST-SCORE         PIC S9V9(4)    VALUE ZERO.
023300     05  THIS-SCORE         PIC S9V9(4)    VALUE ZERO.
023400     05  BEST-ROW           PIC 9(2)  COMP VALUE ZERO.
023500     05  CONFIDENCE         PIC S9(3)V99   VALUE ZERO.
023600     05  KW-LEN             PIC 9(2)  COMP VALUE ZERO.
023700     05  SCAN-POS           PIC 9(2)  COMP VALUE ZERO.
023800     05  SCAN-LIMIT         PIC 9(2)  COMP VALUE ZERO.
023900     05  FOUND              PIC X(1)       VALUE 'N'.
024000     05  DEFAULT-NAME       PIC X(20)
024100             VALUE 'Other Expense       '.
024133    05  FILLER              PIC X(01).
024200
024300 01  SUG-LINE-OUT.
024400     05  SL-TRAN-ID            PIC 9(9).
024500     05  FILLER                PIC X         VALUE ','.
024600     05  SL-CAT-ID             PIC 9(5).
024700     05  FILLER                PIC X         VALUE ','.
024800     05  SL-CAT-NAME           PIC X(20).
024900     05  FILLER                PIC X         VALUE ','.
025000     05  SL-CONFIDENCE         PIC -999.99.
025050 01  SUG-LINE-CHECK REDEFINES SUG-LINE-OUT.
025060     05  FILLER                PIC X(44).
025100
025200
025300 PROCEDURE DIVISION.
025400
025500 0000-FINBUD07.
025600     PERFORM 1000-INIT.
025700     PERFORM 2000-MAINLINE
025800         UNTIL MORE-RECS = 'NO'.
025900     PERFORM 3000-CLOSING.
026000     STOP RUN.
026100
026200
026300 1000-INIT.
026400
026500     OPEN INPUT PARMCARD.
026600     READ PARMCARD
026700         AT END
026800             MOVE ZERO TO RUN-USER-ID RUN-DATE.
026900     CLOSE PARMCARD.
027000     MOVE PARM-USER-ID TO RUN-USER-ID.
027100     MOVE PARM-RUN-DATE TO RUN-DATE.
027200
027300     OPEN INPUT CATFILE.
027400     PERFORM 1100-LOAD-CATEGORIES
027500         UNTIL EOF-CAT = 'YES'.
027600     CLOSE CATFILE.
027700
027800     OPEN INPUT TRANFILE.
027900     OPEN OUTPUT SUGOUT.
028000
028100     PERFORM 9000-READ.
028200
028300
028400 1100-LOAD-CATEGORIES.
028500     READ CATFILE
028600         AT END
028700             MOVE 'YES' TO EOF-CAT
028800         NOT AT END
028900             ADD 1 TO C-CAT-CTR
029000             SET CT-IX TO C-CAT-CTR
029100             MOVE CAT-ID TO CT-ID(CT-IX)
029200             MOVE CAT-NAME TO CT-NAME(CT-IX)
029300     END-READ.
029400
029500
029600 2000-MAINLINE.
029700
029750     MOVE TRAN-DATE TO TRAN-DATE-PK.
029800     IF TRAN-USER-ID = RUN-USER-ID  AND
029900        TRAN-CATEGORY-ID = ZERO
030000         PERFORM 2100-SCORE
030100         PERFORM 2200-BEST-MATCH
030200         PERFORM 2300-WRITE-SUGGESTION
030300     END-IF.
030400
030500     PERFORM 9000-READ.
030600
030700
030800 2100-SCORE.
030900
031000     MOVE ZERO TO BEST-SCORE.
031100     MOVE ZERO TO BEST-ROW.
031200
031300     MOVE TRAN-DESC TO DESC-UPPER.
031400     INSPECT DESC-UPPER CONVERTING
031500         'abcdefghijklmnopqrstuvwxyz'
031600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031700
031800     IF TRAN-DESC = SPACES
031900         GO TO 2100-EXIT
032000     END-IF.
032100
032200     PERFORM 2120-SCORE-ONE-KEYWORD THRU 2120-SCORE-ONE-KEYWORD-EXIT
032210         VARYING KW-IX FROM 1 BY 1 UNTIL KW-IX > 11.
032220
032230
032240 2120-SCORE-ONE-KEYWORD.
032250
032260     MOVE ZERO TO MATCH-CTR.
032270     PERFORM 2130-TEST-ONE-WORD THRU 2130-TEST-ONE-WORD-EXIT
032280         VARYING PX FROM 1 BY 1 UNTIL PX > 6.
032290     IF KW-COUNT(KW-IX) > 0
032300         COMPUTE THIS-SCORE ROUNDED =
032310             MATCH-CTR / KW-COUNT(KW-IX)
032320     ELSE
032330         MOVE ZERO TO THIS-SCORE
032340     END-IF.
032350     IF THIS-SCORE > BEST-SCORE
032360         MOVE THIS-SCORE TO BEST-SCORE
032370         SET BEST-ROW TO KW-IX
032380     END-IF.
032390
032400 2120-SCORE-ONE-KEYWORD-EXIT.
032410     EXIT.
032420
032430
032440 2130-TEST-ONE-WORD.
032450
032460     IF KW-WORD(KW-IX, PX) NOT = SPACES
032470         PERFORM 2110-KEYWORD-SCAN
032480         IF FOUND = 'Y'
032490             ADD 1 TO MATCH-CTR
032500         END-IF
032510     END-IF.
032520
032530 2130-TEST-ONE-WORD-EXIT.
032540     EXIT.
034300
034400 2100-EXIT.
034500     EXIT.
034600
034700
034800*    SUBSTRING SCAN OF THE UPPER-CASED DESCRIPTION FOR ONE
034900*    KEYWORD - NO INTRINSIC FUNCTIONS, JUST REFERENCE
035000*    MODIFICATION AND A COUNTED LOOP.
035100 2110-KEYWORD-SCAN.
035200
035300     MOVE 'N' TO FOUND.
035400     MOVE ZERO TO KW-LEN.
035500
035600     MOVE ZERO TO SCAN-POS.
035610     PERFORM 2140-FIND-KW-LEN THRU 2140-FIND-KW-LEN-EXIT
035620         VARYING SCAN-POS FROM 12 BY -1
035630             UNTIL SCAN-POS < 1  OR  KW-LEN NOT = ZERO.
035640
035650     IF KW-LEN > 0
035660         COMPUTE SCAN-LIMIT = 41 - KW-LEN
035670         PERFORM 2150-MATCH-AT-POS THRU 2150-MATCH-AT-POS-EXIT
035680             VARYING SCAN-POS FROM 1 BY 1
035690                 UNTIL SCAN-POS > SCAN-LIMIT
035700                     OR FOUND = 'Y'
035710     END-IF.
035720
035730
035740 2140-FIND-KW-LEN.
035750
035760     IF KW-WORD(KW-IX, PX) (SCAN-POS:1) NOT = SPACE
035770         MOVE SCAN-POS TO KW-LEN
035780     END-IF.
035790
035800 2140-FIND-KW-LEN-EXIT.
035810     EXIT.
035820
035830
035840 2150-MATCH-AT-POS.
035850
035860     IF DESC-UPPER (SCAN-POS:KW-LEN) =
035870        KW-WORD(KW-IX, PX) (1:KW-LEN)
035880         MOVE 'Y' TO FOUND
035890     END-IF.
035900
035910 2150-MATCH-AT-POS-EXIT.
035920     EXIT.
037400
037500
037600 2200-BEST-MATCH.
037700
037800     IF BEST-SCORE > 0
037900         SET KW-IX TO BEST-ROW
038000         PERFORM 2210-LOOKUP-CAT-BY-NAME
038100         COMPUTE CONFIDENCE ROUNDED = BEST-SCORE * 100
038200         IF CONFIDENCE > 100
038300             MOVE 100 TO CONFIDENCE
038400         END-IF
038500     ELSE
038600         PERFORM 2300-DEFAULT
038700     END-IF.
038800
038900
039000 2210-LOOKUP-CAT-BY-NAME.
039100
039200     MOVE ZERO TO SL-CAT-ID.
039300     MOVE SPACES TO SL-CAT-NAME.
039400     SET CT-IX TO 1.
039500     SEARCH CT-ROW
039600         AT END
039700             CONTINUE
039800         WHEN CT-NAME(CT-IX) = KW-CATEGORY-NAME(KW-IX)
039900             MOVE CT-ID(CT-IX) TO SL-CAT-ID
040000             MOVE CT-NAME(CT-IX) TO SL-CAT-NAME
040100     END-SEARCH.
040200
040300
040400*    NO KEYWORD HIT (OR A BLANK DESCRIPTION) FALLS BACK TO
040500*    "OTHER EXPENSE" AT A FIXED 30% CONFIDENCE - IF THE
040600*    REFERENCE FILE HAS NO SUCH CATEGORY, NOTHING IS WRITTEN.
040700 2300-DEFAULT.
040800
040900     MOVE ZERO TO SL-CAT-ID.
041000     MOVE SPACES TO SL-CAT-NAME.
041100     MOVE 30 TO CONFIDENCE.
041200
041300     SET CT-IX TO 1.
041400     SEARCH CT-ROW
041500         AT END
041600             CONTINUE
041700         WHEN CT-NAME(CT-IX) = DEFAULT-NAME
041800             MOVE CT-ID(CT-IX) TO SL-CAT-ID
041900             MOVE CT-NAME(CT-IX) TO SL-CAT-NAME
042000     END-SEARCH.
042100
042200
042300 2300-WRITE-SUGGESTION.
042400
042500     IF SL-CAT-NAME NOT = SPACES
042600         MOVE TRAN-ID TO SL-TRAN-ID
042700         MOVE CONFIDENCE TO SL-CONFIDENCE
042800         WRITE SUG-LINE FROM SUG-LINE-OUT
042900     END-IF.
043000
043100
043200 3000-CLOSING.
043300
043400     CLOSE TRANFILE.
043500     CLOSE SUGOUT.
043600
043700
043800 9000-READ.
043900
044000     READ TRANFILE
044100         AT END
044200             MOVE 'NO' TO MORE-RECS.
